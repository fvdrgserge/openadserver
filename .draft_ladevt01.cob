 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LADEVT01.
 AUTHOR.        J. SOTELO.
 INSTALLATION.  LITEADS DP CENTER.
 DATE-WRITTEN.  09/15/1986.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
*****************************************************************
*                                                               *
*  LADEVT01  --  AD EVENT TRACKING BATCH                       *
*                                                               *
*  READS THE IMPRESSION/CLICK/CONVERSION EVENT STREAM LEFT BY  *
*  THE AD SERVERS, PARSES THE AD-ID TO RECOVER THE CAMPAIGN    *
*  AND CREATIVE KEYS, ROLLS THE COUNTS UP INTO AN HOURLY       *
*  CAMPAIGN STATISTICS FILE, BUMPS THE PER-USER FREQUENCY      *
*  SNAPSHOT ON IMPRESSIONS, AND APPENDS AN EVENT SECTION TO    *
*  THE SAME RUN REPORT LADDEC01 STARTED (ACCEPTED BY TYPE,     *
*  REJECTED BY REASON, PER-CAMPAIGN TOTALS). RUN AS JOB STEP   *
*  TWO, AFTER LADDEC01 HAS CLOSED RUNRPT.                      *
*                                                               *
*****************************************************************
*                      C H A N G E   L O G                     *
*****************************************************************
* 09/15/86  JAS   ORIGINAL PROGRAM - AD-ID PARSE, HOURLY ROLL- {TAG:CR1005}
*                 UP BY CAMPAIGN, EVENT SECTION OF RUNRPT.     {TAG:CR1005}
* 04/02/87  JAS   ADDED FREQUENCY SNAPSHOT BUMP ON IMPRESSION  {TAG:CR1021}
*                 EVENTS WITH A NON-BLANK USER-ID.             {TAG:CR1021}
* 02/11/88  RH    ADDED PER-CAMPAIGN TOTALS SECTION PER MKTG   {TAG:CR1067}
*                 REQUEST - ROLLS THE HOURLY TABLE BY CAMPAIGN. {TAG:CR1067}
* 08/30/89  MTW   2-SEGMENT AD-ID (NO CREATIVE) NOW ACCEPTED,  {TAG:CR1109}
*                 CREATIVE TREATED AS UNKNOWN, NOT REJECTED.   {TAG:CR1109}
* 05/14/91  KPD   CLK/IMP/CONV SHORT ALIASES ACCEPTED ON THE   {TAG:CR1175}
*                 EVENT-TYPE FIELD, CASE-INSENSITIVE.          {TAG:CR1175}
* 03/02/93  JAS   HOURLY TABLE RAISED TO 500 ROWS FOR PEAK     {TAG:CR1233}
*                 TRAFFIC DAYS.                                {TAG:CR1233}
* 02/08/98  LCN   Y2K REMEDIATION - STAT-HOUR NOW CARRIES A    {TAG:CR1403}
*                 FULL 4-DIGIT CENTURY, SAME AS LADDEC01.      {TAG:CR1403}
* 07/21/99  LCN   Y2K REGRESSION RERUN - NO FURTHER CHANGES.   {TAG:CR1403}
* 11/19/02  RH    FREQUENCY TABLE RAISED TO 2000 ROWS FOR      {TAG:CR1511}
*                 CATALOG GROWTH, SAME AS THE DECISION BATCH.  {TAG:CR1511}
* 02/26/04  RH    RUN-DATE STAMP ON THE EVENT SECTION REPACKED  {TAG:CR1512}
*                 AS COMP-3 PER AUDIT, MATCHING LADDEC01'S      {TAG:CR1512}
*                 SAME-DAY CHANGE.                              {TAG:CR1512}
* 03/04/04  RH    HOURLY AND CAMPAIGN-TOTAL TABLES HAD NO       {TAG:CR1563}
*                 CEILING CHECK AT ALL - A BIG DAY COULD RUN    {TAG:CR1563}
*                 PAST THE 500-ROW LIMIT AND CLOBBER STORAGE.   {TAG:CR1563}
*                 ADDED THE SAME KIND OF GUARD THE FREQUENCY    {TAG:CR1563}
*                 TABLE ALREADY HAD.                            {TAG:CR1563}
* 03/04/04  RH    FREQUENCY BUMP GUARD "FQ-IDX > 0" WAS NO      {TAG:CR1564}
*                 GUARD AT ALL - ALWAYS TRUE. NOW TESTS FQ-IDX  {TAG:CR1564}
*                 AGAINST THE REAL 2000-ROW CEILING SO A FULL   {TAG:CR1564}
*                 TABLE CANNOT BE WRITTEN PAST.                 {TAG:CR1564}
* 03/04/04  RH    ADDED FILE STATUS BYTES AND AN L2-OPEN-FILES  {TAG:CR1565}
*                 PARAGRAPH, SAME CHANGE AS LADDEC01 THE SAME   {TAG:CR1565}
*                 DAY, SO A BAD DD ABENDS AT OPEN TIME.         {TAG:CR1565}
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   IBM-370.
 OBJECT-COMPUTER.   IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

*    FILE STATUS ADDED TO EVERY SELECT SO L2-OPEN-FILES CAN TEST
*    THE OPEN, SAME CHANGE AS LADDEC01 THE SAME DAY (CR1565).
     SELECT EVENT-FILE
         ASSIGN TO EVNTIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-EVNTIN.

     SELECT FREQUENCY-FILE
         ASSIGN TO FREQIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-FREQIN.

     SELECT FREQOUT-FILE
         ASSIGN TO FREQOUT
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-FREQOUT.

     SELECT HRSTAT-FILE
         ASSIGN TO HRSTOUT
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-HRSTOUT.

     SELECT PRTOUT
         ASSIGN TO RUNRPT
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-RUNRPT.

 DATA DIVISION.
 FILE SECTION.

 FD  EVENT-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 80 CHARACTERS
     DATA RECORD IS EVENT-REC.

*    ONE RAW CLICKSTREAM EVENT PER ROW, AS LOGGED BY THE AD
*    SERVER DURING THE DAY. EV-AD-ID IS THE SAME AD_<CAMPAIGN>_
*    <CREATIVE> STRING LADDEC01 BUILT WHEN IT WROTE SELECTED-FILE
*    (L3-PARSE-ADID BELOW SPLITS IT BACK APART). EV-EVENT-TYPE IS
*    FREE TEXT FROM THE SERVER - SEE THE EVTYPE-TBL ALIAS TABLE
*    FOR WHAT IS RECOGNIZED.
 01  EVENT-REC.
     05  EV-REQUEST-ID           PIC X(12).
     05  EV-AD-ID                PIC X(20).
     05  EV-EVENT-TYPE           PIC X(12).
     05  EV-USER-ID              PIC X(12).
     05  FILLER                  PIC X(24).

 FD  FREQUENCY-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 30 CHARACTERS
     DATA RECORD IS FREQUENCY-REC.

*    YESTERDAY'S SNAPSHOT, READ IN AT L9-LOAD-FREQUENCY AND
*    BUMPED AS TODAY'S IMPRESSION EVENTS ARE PROCESSED - SAME
*    LAYOUT LADDEC01 READS BACK AS ITS OWN FREQUENCY-FILE.
 01  FREQUENCY-REC.
     05  FQ-USER-ID              PIC X(12).
     05  FQ-CAMPAIGN-ID          PIC 9(6).
     05  FQ-DAILY-COUNT          PIC 9(4).
     05  FQ-HOURLY-COUNT         PIC 9(4).
     05  FILLER                  PIC X(4).

 FD  FREQOUT-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 30 CHARACTERS
     DATA RECORD IS FREQOUT-REC.

*    SAME LAYOUT AS FREQUENCY-REC - WRITTEN FRESH AT L2-CLOSING
*    FROM THE UPDATED IN-MEMORY TABLE, BECOMING TOMORROW'S
*    FREQUENCY-FILE INPUT. THE TWO RECORDS ARE KEPT AS SEPARATE
*    01-LEVELS, NOT ONE SHARED COPYBOOK, SINCE ONE IS AN FD FOR
*    AN INPUT FILE AND THE OTHER FOR AN OUTPUT FILE.
 01  FREQOUT-REC.
     05  FO-USER-ID              PIC X(12).
     05  FO-CAMPAIGN-ID          PIC 9(6).
     05  FO-DAILY-COUNT          PIC 9(4).
     05  FO-HOURLY-COUNT         PIC 9(4).
     05  FILLER                  PIC X(4).

 FD  HRSTAT-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 50 CHARACTERS
     DATA RECORD IS HRSTAT-REC.

*    ONE ROW PER CAMPAIGN/HOUR COMBINATION SEEN TODAY -
*    HS-STAT-HOUR IS THE PACKED YYYYMMDDHH FORM (CR1403), NOT
*    TWO SEPARATE DATE AND HOUR FIELDS.
 01  HRSTAT-REC.
     05  HS-CAMPAIGN-ID          PIC 9(6).
     05  HS-STAT-HOUR            PIC 9(10).
     05  HS-IMPRESSIONS          PIC 9(9).
     05  HS-CLICKS               PIC 9(9).
     05  HS-CONVERSIONS          PIC 9(9).
     05  FILLER                  PIC X(7).

 FD  PRTOUT
     RECORDING MODE IS F
     LABEL RECORD IS OMITTED
     RECORD CONTAINS 132 CHARACTERS
     DATA RECORD IS PRTLINE
     LINAGE IS 60 WITH FOOTING AT 56.

 01  PRTLINE                     PIC X(132).

 WORKING-STORAGE SECTION.

*****************************************************************
*        FILE STATUS BYTES FOR L2-OPEN-FILES (CR1565).  77-LEVEL *
*        STANDALONE ITEMS, SAME AS LADDEC01'S SAME-DAY CHANGE.   *
*****************************************************************
 77  FS-EVNTIN                    PIC XX.
 77  FS-FREQIN                    PIC XX.
 77  FS-FREQOUT                   PIC XX.
 77  FS-HRSTOUT                   PIC XX.
 77  FS-RUNRPT                    PIC XX.

*    THE TWO EOF SWITCHES DRIVE THE MAIN READ LOOPS (L2-MAINLINE
*    ON WS-EVT-EOF, L9-LOAD-FREQUENCY ON WS-FREQ-EOF). THE FOUR
*    "-FOUND" SWITCHES ARE SET BY THE TABLE-SCAN PARAGRAPHS
*    (L5-CHECK-ONE-HOUR-ROW AND SIBLINGS) SO THE CALLER KNOWS
*    WHETHER TO ADD A NEW ROW OR UPDATE THE ONE JUST FOUND.
 01  WS-SWITCHES.
     05  WS-EVT-EOF               PIC X      VALUE 'N'.
         88  EVT-EOF-YES              VALUE 'Y'.
     05  WS-FREQ-EOF              PIC X      VALUE 'N'.
         88  FREQ-EOF-YES              VALUE 'Y'.
     05  WS-ADID-VALID            PIC X      VALUE 'Y'.
     05  WS-TYPE-VALID            PIC X      VALUE 'Y'.
         88  EVENT-TYPE-IS-VALID       VALUE 'Y'.
         88  EVENT-TYPE-IS-INVALID     VALUE 'N'.
     05  WS-HOUR-FOUND            PIC X      VALUE 'N'.
     05  WS-FREQ-FOUND            PIC X      VALUE 'N'.
     05  WS-CAMPTOT-FOUND         PIC X      VALUE 'N'.
     05  WS-ETYPE-FOUND           PIC X      VALUE 'N'.
     05  FILLER                   PIC X(04).

*    RUNNING TOTALS FOR THE EVENT-SECTION REPORT, PLUS THE FOUR
*    TABLE SUBSCRIPTS (HT-IDX/FQ-IDX/CT2-IDX/ET-IDX) SHARED BY
*    EVERY PARAGRAPH THAT SCANS HOURLY-TABLE, FREQ-TABLE,
*    CAMPTOT-TABLE, AND EVTYPE-TBL RESPECTIVELY. ALL COMP SO THE
*    COMPARES IN THE SCAN LOOPS STAY BINARY, NOT ZONED.
 01  WS-COUNTERS                 COMP.
     05  WS-EVT-COUNT            PIC 9(7)    VALUE 0.
     05  WS-HOUR-COUNT           PIC 9(3)    VALUE 0.
     05  WS-FREQ-COUNT           PIC 9(4)    VALUE 0.
     05  WS-CAMPTOT-COUNT        PIC 9(3)    VALUE 0.
     05  HT-IDX                  PIC 9(3)    VALUE 0.
     05  FQ-IDX                  PIC 9(4)    VALUE 0.
     05  CT2-IDX                 PIC 9(3)    VALUE 0.
     05  ET-IDX                  PIC 9(1)    VALUE 0.
*    ACCUMULATORS FOR THE EVT-TYPE-LINE TOTALS - BUMPED ONCE PER
*    ACCEPTED EVENT IN L2-MAINLINE, PRINTED AT L2-CLOSING.
     05  WS-ACC-IMP              PIC 9(9)    VALUE 0.
     05  WS-ACC-CLK              PIC 9(9)    VALUE 0.
     05  WS-ACC-CNV              PIC 9(9)    VALUE 0.
*    REJECT COUNTS FOR THE EVT-REJECT-LINE - BAD AD-ID AND BAD
*    EVENT TYPE ARE COUNTED SEPARATELY SO OPERATIONS CAN TELL
*    WHICH KIND OF BAD DATA SHOWED UP IN A GIVEN RUN.
     05  WS-REJ-BADID            PIC 9(7)    VALUE 0.
     05  WS-REJ-BADTYPE          PIC 9(7)    VALUE 0.
     05  C-PCTR                  PIC 9(2)    VALUE 0.
     05  FILLER                  PIC 9(2)    VALUE 0.

*****************************************************************
*        AD-ID / EVENT-TYPE PARSE WORK AREAS (SEE CR1005,      *
*        CR1109, CR1175)                                        *
*****************************************************************
*    THE AD-ID ON AN EVENT ROW IS THE SAME PREFIX+CAMPAIGN+
*    CREATIVE STRING LADDEC01 WROTE TO SELECTED-REC - THESE
*    FIELDS HOLD IT BROKEN BACK APART SO THE CAMPAIGN AND
*    CREATIVE NUMBERS CAN DRIVE THE HOURLY AND CAMPTOT LOOKUPS.
 01  WS-WORK-FIELDS.
     05  WS-ADID-UPPER            PIC X(20).
     05  WS-ADID-PREFIX           PIC X(4).
     05  WS-ADID-CAMP-X           PIC X(6).
     05  WS-ADID-CREA-X           PIC X(6).
     05  WS-ADID-CAMPAIGN         PIC 9(6)    VALUE 0.
     05  WS-ADID-CREATIVE         PIC 9(6)    VALUE 0.
     05  WS-TYPE-UPPER            PIC X(12).
     05  WS-EVENT-CLASS           PIC X       VALUE 'X'.
         88  EVENT-CLASS-IMPRESSION    VALUE 'I'.
         88  EVENT-CLASS-CLICK         VALUE 'C'.
         88  EVENT-CLASS-CONVERSION    VALUE 'V'.
     05  WS-COMBINED-KEY          PIC 9(16)   VALUE 0.
     05  FILLER                   PIC X(08).

*****************************************************************
*        TODAY'S DATE/HOUR - GIVES US THE HOUR BUCKET FOR      *
*        THE ROLL-UP (SAME SCHEME AS LADDEC01, SEE CR1403)     *
*****************************************************************
 01  WS-CURRENT-DATE-AND-TIME.
     05  WS-TODAY-DATE.
         10  WS-TODAY-YYYY        PIC 9(4).
         10  WS-TODAY-MM          PIC 99.
         10  WS-TODAY-DD          PIC 99.
     05  WS-TODAY-TIME.
         10  WS-TODAY-HH          PIC 99.
         10  WS-TODAY-TIME-REST   PIC X(9).
     05  FILLER                   PIC X(08).

 01  WS-STAT-HOUR-NOW REDEFINES WS-CURRENT-DATE-AND-TIME.
     05  WS-SHN-DATE              PIC 9(8).
     05  WS-SHN-HH                PIC 99.
     05  FILLER                   PIC X(09).

*    PACKED RUN-DATE STAMP FOR THE EVENT-SECTION HEADER (SEE
*    CR1512 - PACKED LIKE ANY OTHER MASTER FILE DATE).
 01  WS-RUN-DATE-PACKED           PIC 9(8) COMP-3 VALUE 0.

*****************************************************************
*        VALID EVENT-TYPE ALIASES - HARDCODED TABLE, EDIT AND  *
*        RECOMPILE TO CHANGE, SAME IDIOM AS LADDEC01'S         *
*        BLACKLIST TABLE (SEE CR1175).                          *
*****************************************************************
 01  EVTYPE-INFO.
     05  FILLER   PIC X(16) VALUE 'IMPRESSION     I'.
     05  FILLER   PIC X(16) VALUE 'IMP            I'.
     05  FILLER   PIC X(16) VALUE 'CLICK          C'.
     05  FILLER   PIC X(16) VALUE 'CLK            C'.
     05  FILLER   PIC X(16) VALUE 'CONVERSION     V'.
     05  FILLER   PIC X(16) VALUE 'CONV           V'.

*    SIX ALIASES COVER THREE CLASSES TWO WAYS EACH (LONG FORM
*    AND SHORT FORM) - L3-PARSE-ADID LOOKS THE INCOMING
*    WS-TYPE-UPPER UP AGAINST ET-NAME TO SET WS-EVENT-CLASS.
 01  EVTYPE-TBL REDEFINES EVTYPE-INFO.
     05  ET-ALIAS    OCCURS 6.
         10  ET-NAME          PIC X(15).
         10  ET-CLASS         PIC X(01).

*****************************************************************
*        HOURLY CAMPAIGN STATISTICS - KEYED BY CAMPAIGN PLUS   *
*        STAT-HOUR, BUILT UP AS EVENTS ARE READ (SEE CR1005,   *
*        CR1233)                                                *
*****************************************************************
 01  HOURLY-TABLE.
     05  HT-ENTRY OCCURS 500.
         10  HT-CAMPAIGN-ID       PIC 9(6).
         10  HT-STAT-HOUR         PIC 9(10).
         10  HT-IMPRESSIONS       PIC 9(9)   COMP.
         10  HT-CLICKS            PIC 9(9)   COMP.
         10  HT-CONVERSIONS       PIC 9(9)   COMP.
         10  FILLER               PIC X(05).

*    COMBINES CAMPAIGN-ID AND STAT-HOUR INTO ONE 16-DIGIT
*    COMPARE FIELD SO L5-CHECK-ONE-HOUR-ROW CAN TEST BOTH PARTS
*    OF THE KEY WITH A SINGLE EQUAL TEST (SEE WS-COMBINED-KEY).
 01  HOURLY-TABLE-ALT REDEFINES HOURLY-TABLE.
     05  HT-KEY-ENTRY OCCURS 500.
         10  HT-COMBINED-KEY      PIC 9(16).
         10  FILLER               PIC X(25).

*****************************************************************
*        PER-USER/CAMPAIGN FREQUENCY SNAPSHOT - LOADED ONCE,   *
*        BUMPED ON IMPRESSIONS, REWRITTEN AT CLOSE (CR1021,    *
*        CR1511)                                                *
*****************************************************************
 01  FREQ-TABLE.
     05  FQ-ENTRY OCCURS 2000.
         10  FQT-USER-ID          PIC X(12).
         10  FQT-CAMPAIGN-ID      PIC 9(6).
         10  FQT-DAILY-COUNT      PIC 9(4)   COMP.
         10  FQT-HOURLY-COUNT     PIC 9(4)   COMP.

*****************************************************************
*        PER-CAMPAIGN TOTALS - ROLLED UP FROM HOURLY-TABLE AT  *
*        CLOSING FOR THE RUNRPT EVENT SECTION (SEE CR1067)     *
*****************************************************************
*    ONE ROW PER CAMPAIGN SEEN TODAY, IN FIRST-SEEN ORDER - NOT
*    KEYED, JUST A FLAT LIST L5-CHECK-ONE-CAMPTOT-ROW SCANS
*    LINEARLY. 500-ROW CEILING GUARDED SINCE CR1563 (SEE THE
*    CHANGE LOG AND L5-CHECK-ONE-CAMPTOT-ROW). PRINTED BY
*    L9-PRINT-ONE-CAMPTOT AT CLOSING, ONE LINE PER ENTRY.
 01  CAMPTOT-TABLE.
     05  CT2-ENTRY OCCURS 500.
         10  CT2-CAMPAIGN-ID      PIC 9(6).
         10  CT2-IMPRESSIONS      PIC 9(9)   COMP.
         10  CT2-CLICKS           PIC 9(9)   COMP.
         10  CT2-CONVERSIONS      PIC 9(9)   COMP.

*****************************************************************
*        RUNRPT EVENT-SECTION LINES                            *
*****************************************************************
*    THIS STEP APPENDS ITS OWN SECTION ONTO THE BOTTOM OF
*    PRTOUT - LADDEC01 ALREADY WROTE AND CLOSED THE AD-DECISION
*    SECTION EARLIER IN THE SAME JOB STREAM, SO THIS STEP OPENS
*    PRTOUT EXTEND (SEE L2-OPEN-FILES) RATHER THAN OUTPUT.
*    DATE/RUNSTAMP HEADING FIRST, THEN THE EVENT TYPE ROLLUP,
*    THEN THE REJECT COUNTS, THEN ONE LINE PER CAMPAIGN.
 01  EVT-SECTION-HDG.
     05  FILLER   PIC X(6)   VALUE 'DATE: '.
     05  O-MM     PIC 99.
     05  FILLER   PIC X      VALUE '/'.
     05  O-DD     PIC 99.
     05  FILLER   PIC X      VALUE '/'.
     05  O-YYYY   PIC 9(4).
     05  FILLER   PIC X(3)   VALUE SPACES.
     05  FILLER   PIC X(11)  VALUE 'RUN STAMP: '.
     05  O-RUNSTAMP PIC 9(8).
     05  FILLER   PIC X(3)   VALUE SPACES.
     05  FILLER   PIC X(30)
         VALUE 'LITEADS EVENT SUMMARY SECTION'.
     05  FILLER   PIC X(61) VALUE SPACES.

 01  EVT-TYPE-HDG.
     05  FILLER   PIC X(6)   VALUE SPACES.
     05  FILLER   PIC X(20)
         VALUE 'EVENTS ACCEPTED BY TYPE'.
     05  FILLER   PIC X(106) VALUE SPACES.

*    "ACCEPTED" MEANS IT PASSED BOTH L5-CHECK-ONE-ETYPE-ROW
*    TESTS - A KNOWN AD-ID AND A VALID EVENT TYPE. THE THREE
*    COUNTERS BELOW ARE WS-COUNTERS' RUNNING TOTALS, MOVED OVER
*    AT L2-CLOSING JUST BEFORE THIS LINE IS WRITTEN.
 01  EVT-TYPE-LINE.
     05  FILLER   PIC X(6)     VALUE SPACES.
     05  FILLER   PIC X(14)    VALUE 'IMPRESSIONS: '.
     05  O-TOT-IMP  PIC ZZZ,ZZZ,ZZ9.
     05  FILLER   PIC X(8)     VALUE SPACES.
     05  FILLER   PIC X(8)     VALUE 'CLICKS: '.
     05  O-TOT-CLK  PIC ZZZ,ZZZ,ZZ9.
     05  FILLER   PIC X(8)     VALUE SPACES.
     05  FILLER   PIC X(13)    VALUE 'CONVERSIONS: '.
     05  O-TOT-CNV  PIC ZZZ,ZZZ,ZZ9.
     05  FILLER   PIC X(44)    VALUE SPACES.

*    THE TWO REJECT BUCKETS - BAD AD-ID MEANS THE AD-ID ON THE
*    EVENT ROW DID NOT MATCH ANY ROW LADDEC01 WROTE TO SELECTED
*    TODAY (STALE OR FORGED EVENT), BAD EVT TYPE MEANS THE
*    TYPE FIELD FAILED EVENT-TYPE-IS-VALID. NEITHER ROW MAKES
*    IT INTO HOURLY-TABLE OR CAMPTOT-TABLE.
 01  EVT-REJECT-LINE.
     05  FILLER   PIC X(6)     VALUE SPACES.
     05  FILLER   PIC X(16)    VALUE 'REJ BAD AD-ID: '.
     05  O-REJ-BADID PIC ZZZ,ZZ9.
     05  FILLER   PIC X(8)     VALUE SPACES.
     05  FILLER   PIC X(18)    VALUE 'REJ BAD EVT TYPE: '.
     05  O-REJ-BADTYPE PIC ZZZ,ZZ9.
     05  FILLER   PIC X(69)    VALUE SPACES.

 01  CAMPTOT-HDG.
     05  FILLER   PIC X(6)   VALUE SPACES.
     05  FILLER   PIC X(26)
         VALUE 'PER-CAMPAIGN EVENT TOTALS'.
     05  FILLER   PIC X(100) VALUE SPACES.

*    COLUMN HEADING FOR THE CAMPTOT-TABLE DUMP THAT FOLLOWS -
*    ONE DETAIL LINE PER CAMPTOT-LINE BELOW, WRITTEN BY
*    L9-PRINT-ONE-CAMPTOT IN THE SAME ORDER CT2-ENTRY WAS BUILT.
 01  CAMPTOT-COLHDG.
     05  FILLER   PIC X(6)   VALUE SPACES.
     05  FILLER   PIC X(10)  VALUE 'CAMPAIGN'.
     05  FILLER   PIC X(4)   VALUE SPACES.
     05  FILLER   PIC X(12)  VALUE 'IMPRESSIONS'.
     05  FILLER   PIC X(4)   VALUE SPACES.
     05  FILLER   PIC X(7)   VALUE 'CLICKS'.
     05  FILLER   PIC X(4)   VALUE SPACES.
     05  FILLER   PIC X(12)  VALUE 'CONVERSIONS'.
     05  FILLER   PIC X(73)  VALUE SPACES.

 01  CAMPTOT-LINE.
     05  FILLER   PIC X(6)    VALUE SPACES.
     05  O-CT-CAMPAIGN  PIC 9(6).
     05  FILLER   PIC X(6)    VALUE SPACES.
     05  O-CT-IMP       PIC ZZZ,ZZZ,ZZ9.
     05  FILLER   PIC X(5)    VALUE SPACES.
     05  O-CT-CLK       PIC ZZZ,ZZZ,ZZ9.
     05  FILLER   PIC X(5)    VALUE SPACES.
     05  O-CT-CNV       PIC ZZZ,ZZZ,ZZ9.
     05  FILLER   PIC X(77)   VALUE SPACES.

 01  BLANK-LINE.
     05  FILLER   PIC X(132)  VALUE SPACES.

 PROCEDURE DIVISION.
*****************************************************************
*                 TOP-LEVEL CONTROL PARAGRAPHS                   *
*****************************************************************
*    RUNS ONCE PER JOB STEP - READS THE EVENT FILE END TO END,
*    THEN WRITES THE HOURLY STATS AND NEW FREQUENCY SNAPSHOT.
 L1-MAIN.
     PERFORM L2-INIT.
     PERFORM L2-MAINLINE
         UNTIL EVT-EOF-YES.
     PERFORM L2-CLOSING.
     STOP RUN.

*    RUN INITIALIZATION - OPENS EVERY FILE THIS STEP TOUCHES,
*    STAMPS TODAY'S DATE ON THE EVENT SECTION HEADING, LOADS
*    THE FREQUENCY SNAPSHOT, AND PRIMES THE FIRST EVENT.
 L2-INIT.
     PERFORM L2-OPEN-FILES THRU L2-OPEN-FILES-EXIT.
     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-AND-TIME.
     MOVE WS-TODAY-MM TO O-MM.
     MOVE WS-TODAY-DD TO O-DD.
     MOVE WS-TODAY-YYYY TO O-YYYY.
     MOVE WS-SHN-DATE TO WS-RUN-DATE-PACKED.
     MOVE WS-RUN-DATE-PACKED TO O-RUNSTAMP.
     PERFORM L9-LOAD-FREQUENCY
         THRU L9-LOAD-FREQUENCY-EXIT.
     PERFORM L9-READ-EVENT.

*    OPENS EVENT/FREQUENCY IN, FREQOUT/HRSTAT OUT, AND EXTENDS
*    PRTOUT (LADDEC01 ALREADY OPENED AND CLOSED IT AS JOB STEP
*    ONE). CHECKS EACH STATUS BYTE AS IT GOES, SAME PATTERN AS
*    LADDEC01'S L2-OPEN-FILES THE SAME DAY (CR1565).
 L2-OPEN-FILES.
     OPEN INPUT EVENT-FILE.
     IF FS-EVNTIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN INPUT FREQUENCY-FILE.
     IF FS-FREQIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN OUTPUT FREQOUT-FILE.
     IF FS-FREQOUT NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN OUTPUT HRSTAT-FILE.
     IF FS-HRSTOUT NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN EXTEND PRTOUT.
     IF FS-RUNRPT NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     GO TO L2-OPEN-FILES-EXIT.
*    ANY ONE OF THE FIVE OPENS LANDS HERE - ABEND THE STEP AND
*    LET OPERATIONS RERUN AFTER FIXING THE DD.
 L2-OPEN-FILES-ABORT.
     DISPLAY 'LADEVT01 - FILE OPEN FAILED - RUN ABORTED'.
     STOP RUN.
 L2-OPEN-FILES-EXIT.
     EXIT.

*    ONE EVENT AT A TIME - A BAD AD-ID OR AN UNKNOWN EVENT TYPE
*    IS COUNTED AND SKIPPED RATHER THAN ABENDING THE RUN, SINCE
*    A NOISY UPSTREAM FEED IS THE NORMAL CASE HERE, NOT THE
*    EXCEPTION.
 L2-MAINLINE.
     ADD 1 TO WS-EVT-COUNT.
     PERFORM L3-PARSE-ADID
         THRU L3-PARSE-ADID-EXIT.
     PERFORM L3-CLASSIFY-EVENT.
     IF WS-ADID-VALID = 'N'
         ADD 1 TO WS-REJ-BADID
     ELSE
         IF EVENT-TYPE-IS-INVALID
             ADD 1 TO WS-REJ-BADTYPE
         ELSE
             PERFORM L3-ACCUM-STATS
                 THRU L3-ACCUM-STATS-EXIT
             PERFORM L3-BUMP-FREQUENCY
         END-IF
     END-IF.
     PERFORM L9-READ-EVENT.

*    RUN-END ROLL-UP - WRITES THE HOURLY STATS FILE, REBUILDS
*    FREQOUT-FILE FROM THE NOW-UPDATED IN-MEMORY SNAPSHOT, BUILDS
*    THE PER-CAMPAIGN TOTALS SECTION, AND PRINTS THE EVENT
*    SUMMARY ONTO THE SAME PRTOUT LADDEC01 STARTED.
 L2-CLOSING.
     PERFORM L9-WRITE-HRSTATS
         THRU L9-WRITE-HRSTATS-EXIT.
     PERFORM L9-WRITE-FREQOUT
         THRU L9-WRITE-FREQOUT-EXIT.
     PERFORM L9-BUILD-CAMPTOTALS
         THRU L9-BUILD-CAMPTOTALS-EXIT.
     PERFORM L9-EVENT-TOTALS.
     CLOSE EVENT-FILE
           FREQUENCY-FILE
           FREQOUT-FILE
           HRSTAT-FILE
           PRTOUT.

*    SPLITS AD-ID OF THE FORM AD_<CAMPAIGN>_<CREATIVE> (OR
*    AD_<CAMPAIGN> WHEN THE CREATIVE IS UNKNOWN) INTO ITS
*    NUMERIC PIECES. ANYTHING ELSE IS REJECTED (SEE CR1109).
 L3-PARSE-ADID.
     MOVE SPACES TO WS-ADID-UPPER.
     MOVE EV-AD-ID TO WS-ADID-UPPER.
     INSPECT WS-ADID-UPPER CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     MOVE SPACES TO WS-ADID-PREFIX
                     WS-ADID-CAMP-X
                     WS-ADID-CREA-X.
     MOVE 0 TO WS-ADID-CAMPAIGN
               WS-ADID-CREATIVE.
     MOVE 'Y' TO WS-ADID-VALID.
     UNSTRING WS-ADID-UPPER DELIMITED BY '_'
         INTO WS-ADID-PREFIX
              WS-ADID-CAMP-X
              WS-ADID-CREA-X.
     IF WS-ADID-PREFIX NOT = 'AD'
         MOVE 'N' TO WS-ADID-VALID
     ELSE
         IF WS-ADID-CAMP-X = SPACES
             OR WS-ADID-CAMP-X NOT NUMERIC
             MOVE 'N' TO WS-ADID-VALID
         ELSE
             MOVE WS-ADID-CAMP-X TO WS-ADID-CAMPAIGN
             IF WS-ADID-CREA-X NOT = SPACES
                 IF WS-ADID-CREA-X NUMERIC
                     MOVE WS-ADID-CREA-X
                         TO WS-ADID-CREATIVE
                 ELSE
                     MOVE 'N' TO WS-ADID-VALID
                 END-IF
             END-IF
         END-IF
     END-IF.
 L3-PARSE-ADID-EXIT.
     EXIT.

*    NORMALIZES THE EVENT-TYPE FIELD AND LOOKS IT UP IN THE
*    EVTYPE-TBL ALIAS TABLE TO GET ITS COUNTER CLASS - SAME
*    TABLE-SEARCH IDIOM THE DECISION BATCH USES FOR ITS
*    BLACKLIST (SEE CR1175).
 L3-CLASSIFY-EVENT.
     MOVE SPACES TO WS-TYPE-UPPER.
     MOVE EV-EVENT-TYPE TO WS-TYPE-UPPER.
     INSPECT WS-TYPE-UPPER CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     MOVE 'N' TO WS-ETYPE-FOUND.
     MOVE 'X' TO WS-EVENT-CLASS.
     PERFORM L5-CHECK-ONE-ETYPE-ROW
         VARYING ET-IDX FROM 1 BY 1
         UNTIL ET-IDX > 6
            OR WS-ETYPE-FOUND = 'Y'.
     IF WS-ETYPE-FOUND = 'Y'
         MOVE 'Y' TO WS-TYPE-VALID
     ELSE
         MOVE 'N' TO WS-TYPE-VALID
     END-IF.

*    ONE ROW OF THE 6-ENTRY EVENT-TYPE ALIAS TABLE - TURNS
*    "IMPRESSION"/"IMP", "CLICK"/"CLK", "CONVERSION"/"CONV" INTO
*    THE SINGLE-CHAR I/C/V CLASS EVERY OTHER PARAGRAPH TESTS.
 L5-CHECK-ONE-ETYPE-ROW.
     IF ET-NAME(ET-IDX) = WS-TYPE-UPPER
         MOVE 'Y' TO WS-ETYPE-FOUND
         MOVE ET-CLASS(ET-IDX) TO WS-EVENT-CLASS
     END-IF.

*    ROLLS THE EVENT INTO THE HOURLY CAMPAIGN COUNTERS. THE
*    KEY IS CAMPAIGN-ID FOLLOWED BY TODAY'S DATE AND HOUR -
*    SEE WS-STAT-HOUR-NOW (CR1005, CR1403). IF HOURLY-TABLE IS
*    FULL AND THIS IS A BRAND-NEW KEY, L4-FIND-OR-ADD-HOUR
*    DECLINES TO ADD THE ROW (CR1563) - DO NOT BUMP ANY COUNTER
*    IN THAT CASE, THE SAME AS THE FREQUENCY TABLE BELOW.
 L3-ACCUM-STATS.
     COMPUTE WS-COMBINED-KEY =
         WS-ADID-CAMPAIGN * 1000000000 + WS-SHN-DATE * 100
             + WS-SHN-HH.
     PERFORM L4-FIND-OR-ADD-HOUR.
     IF WS-HOUR-FOUND = 'Y' OR HT-IDX <= 500
         EVALUATE TRUE
             WHEN EVENT-CLASS-IMPRESSION
                 ADD 1 TO HT-IMPRESSIONS(HT-IDX)
                 ADD 1 TO WS-ACC-IMP
             WHEN EVENT-CLASS-CLICK
                 ADD 1 TO HT-CLICKS(HT-IDX)
                 ADD 1 TO WS-ACC-CLK
             WHEN EVENT-CLASS-CONVERSION
                 ADD 1 TO HT-CONVERSIONS(HT-IDX)
                 ADD 1 TO WS-ACC-CNV
         END-EVALUATE
     END-IF.
 L3-ACCUM-STATS-EXIT.
     EXIT.

*    SEARCHES HOURLY-TABLE-ALT FOR THE COMBINED CAMPAIGN/HOUR
*    KEY; ADDS A NEW ROW WHEN NOT FOUND AND ROOM REMAINS IN THE
*    500-ROW TABLE (CR1563 - THE TABLE HAD NO CEILING CHECK AT
*    ALL, SO A RUN WITH MORE THAN 500 DISTINCT CAMPAIGN/HOUR
*    KEYS WAS WRITING PAST THE END OF HOURLY-TABLE). WHEN THE
*    TABLE IS FULL AND THE KEY IS NEW, HT-IDX IS LEFT ONE PAST
*    WS-HOUR-COUNT (501) SO THE CALLER CAN TELL THE ADD DID NOT
*    HAPPEN - SAME IDIOM AS L4-FIND-OR-ADD-FREQ.
 L4-FIND-OR-ADD-HOUR.
     MOVE 'N' TO WS-HOUR-FOUND.
     PERFORM L5-CHECK-ONE-HOUR-ROW
         VARYING HT-IDX FROM 1 BY 1
         UNTIL HT-IDX > WS-HOUR-COUNT
            OR WS-HOUR-FOUND = 'Y'.
     IF WS-HOUR-FOUND = 'N'
         AND WS-HOUR-COUNT < 500
         ADD 1 TO WS-HOUR-COUNT
         MOVE WS-HOUR-COUNT TO HT-IDX
         MOVE WS-ADID-CAMPAIGN TO HT-CAMPAIGN-ID(HT-IDX)
         COMPUTE HT-STAT-HOUR(HT-IDX) =
             WS-SHN-DATE * 100 + WS-SHN-HH
         MOVE 0 TO HT-IMPRESSIONS(HT-IDX)
         MOVE 0 TO HT-CLICKS(HT-IDX)
         MOVE 0 TO HT-CONVERSIONS(HT-IDX)
     END-IF.

*    ONE HOURLY-TABLE ROW - THE COMBINED KEY REDEFINES THE
*    CAMPAIGN-ID/STAT-HOUR PAIR AS ONE COMPARABLE NUMBER SO THE
*    SEARCH IS A SINGLE COMPARE RATHER THAN TWO.
 L5-CHECK-ONE-HOUR-ROW.
     IF HT-COMBINED-KEY(HT-IDX) = WS-COMBINED-KEY
         MOVE 'Y' TO WS-HOUR-FOUND
     END-IF.

*    BUMPS THE USER X CAMPAIGN FREQUENCY SNAPSHOT ON AN
*    IMPRESSION WITH A NON-BLANK USER-ID (SEE CR1021). THE OLD
*    GUARD "WS-FREQ-FOUND = 'Y' OR FQ-IDX > 0" WAS NO GUARD AT
*    ALL - FQ-IDX COMES OUT OF L4-FIND-OR-ADD-FREQ'S SEARCH
*    LOOP ALWAYS POSITIVE, ADDED ROW OR NOT, SO A NEW USER X
*    CAMPAIGN PAIR ARRIVING AFTER THE 2000-ROW TABLE WAS ALREADY
*    FULL STILL BUMPED FQT-DAILY-COUNT/FQT-HOURLY-COUNT AT
*    FQ-IDX 2001 - ONE PAST THE OCCURS 2000 TABLE, CLOBBERING
*    WHATEVER FOLLOWS IT IN STORAGE. FIXED BY TESTING FQ-IDX
*    AGAINST THE TRUE CEILING INSTEAD (CR1564).
 L3-BUMP-FREQUENCY.
     IF EVENT-CLASS-IMPRESSION
        AND EV-USER-ID NOT = SPACES
         PERFORM L4-FIND-OR-ADD-FREQ
         IF WS-FREQ-FOUND = 'Y' OR FQ-IDX <= 2000
             ADD 1 TO FQT-DAILY-COUNT(FQ-IDX)
             ADD 1 TO FQT-HOURLY-COUNT(FQ-IDX)
         END-IF
     END-IF.

*    SEARCHES THE LOADED FREQ-TABLE FOR THE USER/CAMPAIGN
*    PAIR; ADDS A NEW ROW WHEN NOT FOUND AND ROOM REMAINS. WHEN
*    THE TABLE IS FULL AND THE PAIR IS NEW, FQ-IDX IS LEFT ONE
*    PAST WS-FREQ-COUNT (2001) BY THE SEARCH LOOP ABOVE SO THE
*    CALLER IN L3-BUMP-FREQUENCY CAN TELL NOTHING WAS ADDED.
 L4-FIND-OR-ADD-FREQ.
     MOVE 'N' TO WS-FREQ-FOUND.
     PERFORM L5-CHECK-ONE-FREQ-ROW
         VARYING FQ-IDX FROM 1 BY 1
         UNTIL FQ-IDX > WS-FREQ-COUNT
            OR WS-FREQ-FOUND = 'Y'.
     IF WS-FREQ-FOUND = 'N'
         AND WS-FREQ-COUNT < 2000
         ADD 1 TO WS-FREQ-COUNT
         MOVE WS-FREQ-COUNT TO FQ-IDX
         MOVE EV-USER-ID TO FQT-USER-ID(FQ-IDX)
         MOVE WS-ADID-CAMPAIGN TO FQT-CAMPAIGN-ID(FQ-IDX)
         MOVE 0 TO FQT-DAILY-COUNT(FQ-IDX)
         MOVE 0 TO FQT-HOURLY-COUNT(FQ-IDX)
     END-IF.

*    ONE FREQ-TABLE ROW - BOTH USER-ID AND CAMPAIGN-ID MUST
*    MATCH, SAME TWO-FIELD KEY LADDEC01 CHECKS AGAINST THIS
*    SAME TABLE WHEN IT IS READ BACK IN AS FREQUENCY-FILE.
 L5-CHECK-ONE-FREQ-ROW.
     IF FQT-USER-ID(FQ-IDX) = EV-USER-ID
        AND FQT-CAMPAIGN-ID(FQ-IDX) = WS-ADID-CAMPAIGN
         MOVE 'Y' TO WS-FREQ-FOUND
     END-IF.

*    LOADS THE FREQUENCY SNAPSHOT INTO WORKING STORAGE ONCE
*    AT THE START OF THE RUN, SAME PATTERN AS LADDEC01.
 L9-LOAD-FREQUENCY.
     PERFORM L9-READ-FREQUENCY.
     PERFORM L9-ADD-FREQUENCY
         UNTIL FREQ-EOF-YES.
 L9-LOAD-FREQUENCY-EXIT.
     EXIT.

*    PRIMED READ FOR THE FREQUENCY SNAPSHOT - SAME SHAPE AS
*    L9-READ-EVENT BELOW, JUST AGAINST A DIFFERENT FILE.
 L9-READ-FREQUENCY.
     READ FREQUENCY-FILE
         AT END
             MOVE 'Y' TO WS-FREQ-EOF.

*    TABLE SIZE IS 2000 ROWS (CR1511), MATCHING LADDEC01'S OWN
*    FREQ-TABLE SIZE SINCE THIS IS THE SAME DATA.
 L9-ADD-FREQUENCY.
     ADD 1 TO WS-FREQ-COUNT.
     MOVE FQ-USER-ID TO FQT-USER-ID(WS-FREQ-COUNT).
     MOVE FQ-CAMPAIGN-ID
         TO FQT-CAMPAIGN-ID(WS-FREQ-COUNT).
     MOVE FQ-DAILY-COUNT
         TO FQT-DAILY-COUNT(WS-FREQ-COUNT).
     MOVE FQ-HOURLY-COUNT
         TO FQT-HOURLY-COUNT(WS-FREQ-COUNT).
     PERFORM L9-READ-FREQUENCY.

*    STANDARD PRIMED READ, ONE EVENT-FILE RECORD AT A TIME,
*    DRIVING L2-MAINLINE'S PERFORM UNTIL LOOP.
 L9-READ-EVENT.
     READ EVENT-FILE
         AT END
             MOVE 'Y' TO WS-EVT-EOF.

*    WRITES EVERY LIVE HOURLY-TABLE ROW TO HRSTAT-FILE.
 L9-WRITE-HRSTATS.
     PERFORM L9-WRITE-ONE-HRSTAT
         VARYING HT-IDX FROM 1 BY 1
         UNTIL HT-IDX > WS-HOUR-COUNT.
 L9-WRITE-HRSTATS-EXIT.
     EXIT.

*    ONE HRSTAT-REC PER LIVE HOURLY-TABLE ROW - CAMPAIGN-ID AND
*    STAT-HOUR TOGETHER ARE THE KEY A DOWNSTREAM REPORTING JOB
*    WOULD READ THIS FILE BY.
 L9-WRITE-ONE-HRSTAT.
     MOVE HT-CAMPAIGN-ID(HT-IDX) TO HS-CAMPAIGN-ID.
     MOVE HT-STAT-HOUR(HT-IDX) TO HS-STAT-HOUR.
     MOVE HT-IMPRESSIONS(HT-IDX) TO HS-IMPRESSIONS.
     MOVE HT-CLICKS(HT-IDX) TO HS-CLICKS.
     MOVE HT-CONVERSIONS(HT-IDX) TO HS-CONVERSIONS.
     WRITE HRSTAT-REC.

*    REWRITES THE WHOLE FREQUENCY SNAPSHOT, BUMPED COUNTS
*    AND ALL, SO THE NEXT RUN'S CAPS START FROM HERE.
 L9-WRITE-FREQOUT.
     PERFORM L9-WRITE-ONE-FREQOUT
         VARYING FQ-IDX FROM 1 BY 1
         UNTIL FQ-IDX > WS-FREQ-COUNT.
 L9-WRITE-FREQOUT-EXIT.
     EXIT.

*    ONE FREQOUT-REC PER FREQ-TABLE ROW, CARRIED FORWARD OR
*    BUMPED BY L9-ADD-FREQUENCY EARLIER IN THE RUN - TOMORROW'S
*    LADDEC01 STEP READS THIS FILE BACK IN AS ITS OWN
*    FREQUENCY-FILE INPUT.
 L9-WRITE-ONE-FREQOUT.
     MOVE FQT-USER-ID(FQ-IDX) TO FO-USER-ID.
     MOVE FQT-CAMPAIGN-ID(FQ-IDX) TO FO-CAMPAIGN-ID.
     MOVE FQT-DAILY-COUNT(FQ-IDX) TO FO-DAILY-COUNT.
     MOVE FQT-HOURLY-COUNT(FQ-IDX) TO FO-HOURLY-COUNT.
     WRITE FREQOUT-REC.

*    ROLLS HOURLY-TABLE UP BY CAMPAIGN-ID ONLY, FOR THE
*    PER-CAMPAIGN TOTALS SECTION (SEE CR1067). CAMPTOT-TABLE IS
*    ONLY 500 ROWS LIKE HOURLY-TABLE, SO THE SAME CEILING CHECK
*    APPLIES HERE EVEN THOUGH IT IS KEYED BY CAMPAIGN-ID ALONE
*    AND SHOULD NORMALLY ROLL UP TO FAR FEWER ROWS (CR1563).
 L9-BUILD-CAMPTOTALS.
     PERFORM L9-ROLL-ONE-HOUR-ROW
         VARYING HT-IDX FROM 1 BY 1
         UNTIL HT-IDX > WS-HOUR-COUNT.
 L9-BUILD-CAMPTOTALS-EXIT.
     EXIT.

*    FINDS OR ADDS THE CAMPTOT-TABLE ROW FOR THIS HOURLY-TABLE
*    ENTRY'S CAMPAIGN-ID, THEN ADDS THE HOUR'S COUNTS IN - SAME
*    FIND-OR-ADD SHAPE AS L9-ADD-FREQUENCY, ONE FIELD NARROWER.
 L9-ROLL-ONE-HOUR-ROW.
     MOVE 'N' TO WS-CAMPTOT-FOUND.
     PERFORM L5-CHECK-ONE-CAMPTOT-ROW
         VARYING CT2-IDX FROM 1 BY 1
         UNTIL CT2-IDX > WS-CAMPTOT-COUNT
            OR WS-CAMPTOT-FOUND = 'Y'.
     IF WS-CAMPTOT-FOUND = 'N'
         AND WS-CAMPTOT-COUNT < 500
         ADD 1 TO WS-CAMPTOT-COUNT
         MOVE WS-CAMPTOT-COUNT TO CT2-IDX
         MOVE HT-CAMPAIGN-ID(HT-IDX)
             TO CT2-CAMPAIGN-ID(CT2-IDX)
         MOVE 0 TO CT2-IMPRESSIONS(CT2-IDX)
         MOVE 0 TO CT2-CLICKS(CT2-IDX)
         MOVE 0 TO CT2-CONVERSIONS(CT2-IDX)
     END-IF.
     IF WS-CAMPTOT-FOUND = 'Y' OR CT2-IDX <= 500
         ADD HT-IMPRESSIONS(HT-IDX)
             TO CT2-IMPRESSIONS(CT2-IDX)
         ADD HT-CLICKS(HT-IDX) TO CT2-CLICKS(CT2-IDX)
         ADD HT-CONVERSIONS(HT-IDX)
             TO CT2-CONVERSIONS(CT2-IDX)
     END-IF.

*    ONE CAMPTOT-TABLE ROW - KEYED BY CAMPAIGN-ID ALONE, NOT BY
*    HOUR, SINCE IT IS A DAY-LONG TOTAL.
 L5-CHECK-ONE-CAMPTOT-ROW.
     IF CT2-CAMPAIGN-ID(CT2-IDX) = HT-CAMPAIGN-ID(HT-IDX)
         MOVE 'Y' TO WS-CAMPTOT-FOUND
     END-IF.

*    APPENDS THE EVENT SECTION TO RUNRPT - ACCEPTED BY TYPE,
*    REJECTED BY REASON, THEN THE PER-CAMPAIGN TOTALS TABLE
*    BUILT ABOVE (SEE CR1005, CR1067).
 L9-EVENT-TOTALS.
     WRITE PRTLINE FROM BLANK-LINE
         AFTER ADVANCING PAGE.
     WRITE PRTLINE FROM EVT-SECTION-HDG
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM BLANK-LINE
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM EVT-TYPE-HDG
         AFTER ADVANCING 1 LINE.
     MOVE WS-ACC-IMP TO O-TOT-IMP.
     MOVE WS-ACC-CLK TO O-TOT-CLK.
     MOVE WS-ACC-CNV TO O-TOT-CNV.
     WRITE PRTLINE FROM EVT-TYPE-LINE
         AFTER ADVANCING 1 LINE.
     MOVE WS-REJ-BADID TO O-REJ-BADID.
     MOVE WS-REJ-BADTYPE TO O-REJ-BADTYPE.
     WRITE PRTLINE FROM EVT-REJECT-LINE
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM BLANK-LINE
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM CAMPTOT-HDG
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM CAMPTOT-COLHDG
         AFTER ADVANCING 1 LINE.
     PERFORM L9-PRINT-ONE-CAMPTOT
         VARYING CT2-IDX FROM 1 BY 1
         UNTIL CT2-IDX > WS-CAMPTOT-COUNT.

*    ONE DETAIL LINE OF THE PER-CAMPAIGN TOTALS TABLE, IN THE
*    ORDER CT2-ENTRY WAS BUILT (FIRST CAMPAIGN SEEN TODAY FIRST,
*    NOT SORTED BY VOLUME OR ID).
 L9-PRINT-ONE-CAMPTOT.
     MOVE CT2-CAMPAIGN-ID(CT2-IDX) TO O-CT-CAMPAIGN.
     MOVE CT2-IMPRESSIONS(CT2-IDX) TO O-CT-IMP.
     MOVE CT2-CLICKS(CT2-IDX) TO O-CT-CLK.
     MOVE CT2-CONVERSIONS(CT2-IDX) TO O-CT-CNV.
     WRITE PRTLINE FROM CAMPTOT-LINE
         AFTER ADVANCING 1 LINE.
