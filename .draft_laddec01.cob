 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LADDEC01.
 AUTHOR.        R. HENNESSY.
 INSTALLATION.  LITEADS DP CENTER.
 DATE-WRITTEN.  06/09/1986.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
*****************************************************************
*                                                               *
*  LADDEC01  --  AD-DECISION BATCH                             *
*                                                               *
*  READS THE ACTIVE CAMPAIGN/CREATIVE/TARGETING CATALOG AND    *
*  THE PER-USER FREQUENCY SNAPSHOT, THEN FOR EACH INBOUND AD   *
*  REQUEST RETRIEVES CANDIDATE CAMPAIGN/CREATIVE PAIRS, DROPS  *
*  THE ONES THAT FAIL BUDGET, FREQUENCY-CAP, QUALITY, BLACKLIST*
*  OR DIVERSITY CHECKS, PREDICTS CLICK AND CONVERSION RATES,   *
*  RANKS THE SURVIVORS BY EFFECTIVE CPM AND WRITES THE TOP     *
*  REQUESTED NUMBER OF ADS TO THE SELECTED-AD OUTPUT FILE.     *
*  A DECISION SECTION OF THE RUN REPORT IS PRODUCED AS WELL.   *
*                                                               *
*****************************************************************
*                      C H A N G E   L O G                     *
*****************************************************************
* 06/09/86  RH    ORIGINAL PROGRAM - CATALOG RETRIEVAL, BUDGET {TAG:CR1001}
*                 AND FREQUENCY CAP CHECKS, ECPM RANK BY CPM. {TAG:CR1001}
* 11/02/86  RH    ADDED QUALITY FILTER (LANDING URL/IMAGE/ {TAG:CR1014}
*                 TITLE) PER MKTG REQUEST. {TAG:CR1014}
* 03/18/87  KPD   ADDED CPC AND CPA BID TYPES TO ECPM CALC. {TAG:CR1058}
* 09/30/87  KPD   ADDED DIVERSITY CAP (MAX ADS PER ADVERTISER). {TAG:CR1072}
* 07/07/88  RH    ADDED BLACKLIST FILTER - HARDCODED TABLE, {TAG:CR1098}
*                 REBUILD TO CHANGE UNTIL A MAINT SCREEN EXISTS. {TAG:CR1098}
* 02/14/89  MTW   ADDED STATISTICAL CTR/CVR PREDICTOR (BAYES {TAG:CR1130}
*                 SMOOTHING, K=100) REPLACING FLAT RATE GUESS. {TAG:CR1130}
* 08/22/90  MTW   ADDED REVENUE/ENGAGEMENT/CONVERSION/HYBRID {TAG:CR1159}
*                 SCORING STRATEGIES - WS-STRATEGY SWITCH. {TAG:CR1159}
* 01/11/91  RH    ADDED SECOND-PRICE AUCTION UNDER UPSI-0 FOR {TAG:CR1180}
*                 THE NETWORK-SALES PILOT. {TAG:CR1180}
* 06/19/92  JAS   ADDED BUDGET PACING UNDER UPSI-1. {TAG:CR1223}
* 04/02/93  JAS   OCPM BID TYPE ADDED (TREATED AS CPM ECPM). {TAG:CR1241}
* 12/08/94  MTW   RAISED RETRIEVAL LIMIT FROM 50 TO 100 CANDS. {TAG:CR1288}
* 05/16/95  RH    GEO RULE SPLIT INTO COUNTRY/CITY KINDS. {TAG:CR1305}
* 10/03/96  LCN   INTEREST/APPCAT OVERLAP RULES ADDED. {TAG:CR1349}
* 02/09/98  LCN   Y2K REMEDIATION - STAT-HOUR AND ALL DATE WORK {TAG:CR1402}
*                 AREAS NOW CARRY A FULL 4-DIGIT CENTURY. {TAG:CR1402}
* 07/21/99  LCN   Y2K REGRESSION RERUN - NO FURTHER CHANGES. {TAG:CR1402}
* 03/30/00  KPD   DEVICE RULE NOW CHECKS "PAD" AS WELL AS {TAG:CR1447}
*                 "TABLET" IN THE MODEL STRING. {TAG:CR1447}
* 11/14/01  JAS   MIN ECPM FLOOR RAISED TO 0.01 PER FINANCE. {TAG:CR1480}
* 09/05/03  RH    CANDIDATE TABLE RAISED TO 100 ROWS, CREATIVE {TAG:CR1519}
*                 TABLE RAISED TO 2000 ROWS FOR CATALOG GROWTH. {TAG:CR1519}
* 02/26/04  RH    BID/BUDGET/SPEND/ECPM/SCORE FIELDS AND THE {TAG:CR1560}
*                 RUN-DATE STAMP REPACKED AS COMP-3 PER AUDIT; {TAG:CR1560}
*                 MATCHES HOW EVERY OTHER MASTER DATE AND FEE {TAG:CR1560}
*                 AMOUNT IN THE SHOP IS CARRIED ON DISK. {TAG:CR1560}
* 02/26/04  RH    AUCTION PRICE NOW CAPPED AT THE WINNER'S OWN {TAG:CR1561}
*                 ECPM - WAS ABLE TO EXCEED IT WHEN THE INCREMENT {TAG:CR1561}
*                 PUSHED PAST THE TOP BID. {TAG:CR1561}
* 03/04/04  RH    ADDED FILE STATUS BYTES AND AN L2-OPEN-FILES {TAG:CR1562}
*                 PARAGRAPH SO A BAD DD ABENDS CLEANLY AT OPEN {TAG:CR1562}
*                 TIME INSTEAD OF BLOWING UP ON THE FIRST READ. {TAG:CR1562}
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   IBM-370.
 OBJECT-COMPUTER.   IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WS-AUCTION-SW-ON
            OFF STATUS IS WS-AUCTION-SW-OFF
     UPSI-1 ON STATUS IS WS-PACING-SW-ON
            OFF STATUS IS WS-PACING-SW-OFF.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

*    FILE STATUS ADDED TO EVERY SELECT SO L2-OPEN-FILES CAN TEST
*    THE OPEN AND BOMB THE RUN CLEANLY INSTEAD OF LETTING A BAD
*    DD/ASSIGNMENT BLOW UP ON THE FIRST READ (SEE CR1562).
     SELECT CAMPAIGN-FILE
         ASSIGN TO CAMPIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CAMPIN.

     SELECT CREATIVE-FILE
         ASSIGN TO CREAIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-CREAIN.

     SELECT TARGETING-FILE
         ASSIGN TO TRGTIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-TRGTIN.

     SELECT FREQUENCY-FILE
         ASSIGN TO FREQIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-FREQIN.

     SELECT ADREQ-FILE
         ASSIGN TO ADREQIN
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-ADREQIN.

     SELECT SELECTED-FILE
         ASSIGN TO SELOUT
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-SELOUT.

     SELECT PRTOUT
         ASSIGN TO RUNRPT
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS FS-RUNRPT.

 DATA DIVISION.
 FILE SECTION.

 FD  CAMPAIGN-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS CAMPAIGN-REC.

*    CAMPAIGN MASTER, ONE ROW PER CAMPAIGN. CM-STATUS 1=ACTIVE,
*    ANYTHING ELSE IS TREATED AS INACTIVE BY L4-RETRIEVE-ONE-
*    CAMPAIGN. CM-BID-TYPE 1=CPM 2=CPC 3=CPA (SEE CN-BID-TYPE'S
*    88-LEVELS IN WORKING-STORAGE). THE TWO FREQ-CAP FIELDS ARE
*    THE CAMPAIGN'S OWN PER-USER IMPRESSION CAPS, CHECKED AGAINST
*    THE FREQUENCY SNAPSHOT IN L4-FILTER-FREQUENCY.
 01  CAMPAIGN-REC.
     05  CM-CAMPAIGN-ID          PIC 9(6).
     05  CM-ADVERTISER-ID        PIC 9(6).
     05  CM-CAMPAIGN-NAME        PIC X(30).
     05  CM-STATUS               PIC 9.
     05  CM-BID-TYPE             PIC 9.
     05  CM-BID-AMOUNT           PIC S9(7)V9(4) COMP-3.
     05  CM-BUDGET-DAILY         PIC S9(9)V9(4) COMP-3.
     05  CM-BUDGET-TOTAL         PIC S9(9)V9(4) COMP-3.
     05  CM-SPENT-TODAY          PIC S9(9)V9(4) COMP-3.
     05  CM-SPENT-TOTAL          PIC S9(9)V9(4) COMP-3.
     05  CM-FREQ-CAP-DAILY       PIC 9(4).
     05  CM-FREQ-CAP-HOURLY      PIC 9(4).
     05  FILLER                  PIC X(5).

 FD  CREATIVE-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 160 CHARACTERS
     DATA RECORD IS CREATIVE-REC.

*    CREATIVE MASTER, ONE ROW PER AD UNIT UNDER A CAMPAIGN.
*    CR-CREATIVE-TYPE 1=BANNER 2=NATIVE 3=VIDEO 4=INTERSTITIAL
*    (SEE L4-WRITE-SELECTED'S EVALUATE). WIDTH/HEIGHT ARE CARRIED
*    FOR THE AD-SERVER'S OWN SLOT-FIT CHECK UPSTREAM OF THIS RUN -
*    LADDEC01 ITSELF DOES NOT SIZE-MATCH AGAINST AQ-SLOT-ID.
*    IMPRESSIONS/CLICKS/CONVERSIONS ARE THE LIFETIME COUNTERS
*    L4-COMPUTE-RATES SMOOTHS INTO PCTR/PCVR.
 01  CREATIVE-REC.
     05  CR-CREATIVE-ID          PIC 9(6).
     05  CR-CAMPAIGN-ID          PIC 9(6).
     05  CR-STATUS               PIC 9.
     05  CR-CREATIVE-TYPE        PIC 9.
     05  CR-TITLE                PIC X(40).
     05  CR-IMAGE-URL-FLAG       PIC X.
     05  CR-LANDING-URL          PIC X(60).
     05  CR-WIDTH                PIC 9(4).
     05  CR-HEIGHT                PIC 9(4).
     05  CR-IMPRESSIONS          PIC 9(9).
     05  CR-CLICKS               PIC 9(9).
     05  CR-CONVERSIONS          PIC 9(9).
     05  FILLER                  PIC X(10).

 FD  TARGETING-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 160 CHARACTERS
     DATA RECORD IS TARGETING-REC.

*    ONE TARGETING RULE PER ROW - A CAMPAIGN MAY HAVE SEVERAL OF
*    THESE, ONE PER RULE TYPE (AGE/GENDER/GEO/DEVICE/OS/INTEREST/
*    APPCAT). TG-IS-INCLUDE 'Y' MEANS A MATCH KEEPS THE CANDIDATE,
*    'N' MEANS A MATCH DROPS IT (EXCLUSION RULE). TG-GEO-KIND IS
*    ONLY MEANINGFUL WHEN TG-RULE-TYPE = 'GEO' ('C'=COUNTRY LIST,
*    ANYTHING ELSE = CITY LIST).
 01  TARGETING-REC.
     05  TG-CAMPAIGN-ID          PIC 9(6).
     05  TG-RULE-TYPE            PIC X(12).
     05  TG-IS-INCLUDE           PIC X.
     05  TG-MIN-AGE              PIC 9(3).
     05  TG-MAX-AGE              PIC 9(3).
     05  TG-VALUE-COUNT          PIC 9(2).
     05  TG-VALUES               PIC X(12) OCCURS 10.
     05  TG-GEO-KIND             PIC X.
     05  FILLER                  PIC X(12).

 FD  FREQUENCY-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 30 CHARACTERS
     DATA RECORD IS FREQUENCY-REC.

*    ONE SNAPSHOT ROW PER USER/CAMPAIGN PAIR SEEN SINCE LADEVT01
*    LAST REBUILT THIS FILE. DAILY-COUNT RESETS AT MIDNIGHT,
*    HOURLY-COUNT RESETS ON THE HOUR - BOTH BUILT BY LADEVT01'S
*    L4-FIND-OR-ADD-FREQ, NOT BY THIS PROGRAM.
 01  FREQUENCY-REC.
     05  FQ-USER-ID              PIC X(12).
     05  FQ-CAMPAIGN-ID          PIC 9(6).
     05  FQ-DAILY-COUNT          PIC 9(4).
     05  FQ-HOURLY-COUNT         PIC 9(4).
     05  FILLER                  PIC X(4).

 FD  ADREQ-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 240 CHARACTERS
     DATA RECORD IS ADREQ-REC.

*    ONE AD REQUEST PER ROW, AS HANDED OFF BY THE UPSTREAM AD
*    SERVER. AQ-SLOT-ID IS CARRIED THROUGH FOR THE SERVER'S OWN
*    USE AND IS NOT REFERENCED BY ANY TARGETING RULE IN THIS
*    PROGRAM. AQ-NUM-ADS IS HOW MANY ADS THE SLOT CAN HOLD -
*    L3-SELECT-CANDIDATES NEVER WRITES MORE THAN THAT MANY ROWS
*    TO SELECTED-FILE FOR THIS REQUEST.
 01  ADREQ-REC.
     05  AQ-REQUEST-ID           PIC X(12).
     05  AQ-SLOT-ID               PIC X(20).
     05  AQ-USER-ID               PIC X(12).
     05  AQ-OS                    PIC X(10).
     05  AQ-DEVICE-MODEL          PIC X(20).
     05  AQ-COUNTRY               PIC X(2).
     05  AQ-CITY                  PIC X(20).
     05  AQ-AGE                   PIC 9(3).
     05  AQ-GENDER                PIC X(8).
     05  AQ-INTEREST-COUNT        PIC 9(2).
     05  AQ-INTERESTS             PIC X(12) OCCURS 5.
     05  AQ-APPCAT-COUNT          PIC 9(2).
     05  AQ-APP-CATEGORIES        PIC X(12) OCCURS 5.
     05  AQ-NUM-ADS               PIC 9(2).
     05  FILLER                   PIC X(7).

 FD  SELECTED-FILE
     RECORDING MODE IS F
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 89 CHARACTERS
     DATA RECORD IS SELECTED-REC.

*    ONE ROW PER AD SERVED - THE SYSTEM OF RECORD FOR WHAT
*    LADDEC01 DECIDED ON EVERY REQUEST, READ BACK DOWNSTREAM
*    BY BILLING AND BY THE NEXT DAY'S REPORTING.
 01  SELECTED-REC.
     05  SA-REQUEST-ID            PIC X(12).
     05  SA-AD-ID                 PIC X(20).
     05  SA-CAMPAIGN-ID           PIC 9(6).
     05  SA-CREATIVE-ID           PIC 9(6).
     05  SA-CREATIVE-TYPE-NAME    PIC X(12).
     05  SA-PCTR                  PIC 9V9(6).
     05  SA-PCVR                  PIC 9V9(6).
     05  SA-ECPM                  PIC S9(7)V9(4) COMP-3.
     05  SA-SCORE                 PIC S9(9)V9(4) COMP-3.
     05  FILLER                   PIC X(6).

 FD  PRTOUT
     RECORDING MODE IS F
     LABEL RECORD IS OMITTED
     RECORD CONTAINS 132 CHARACTERS
     DATA RECORD IS PRTLINE
     LINAGE IS 60 WITH FOOTING AT 56.

 01  PRTLINE                      PIC X(132).

 WORKING-STORAGE SECTION.

*****************************************************************
*        FILE STATUS BYTES FOR L2-OPEN-FILES (CR1562). THESE     *
*        ARE STANDALONE 77-LEVEL ITEMS, NOT PART OF ANY GROUP -  *
*        THAT IS THE SHOP'S OWN HABIT FOR A FILE'S STATUS BYTES, *
*        SINCE THEY BELONG TO THE FILE, NOT TO ANY WORKING AREA. *
*****************************************************************
 77  FS-CAMPIN                    PIC XX.
 77  FS-CREAIN                    PIC XX.
 77  FS-TRGTIN                    PIC XX.
 77  FS-FREQIN                    PIC XX.
 77  FS-ADREQIN                   PIC XX.
 77  FS-SELOUT                    PIC XX.
 77  FS-RUNRPT                    PIC XX.

*****************************************************************
*        SWITCHES, COUNTERS AND END-OF-FILE FLAGS              *
*****************************************************************
 01  WS-SWITCHES.
     05  WS-CAMP-EOF              PIC X       VALUE 'N'.
         88  CAMP-EOF-YES             VALUE 'Y'.
     05  WS-CREA-EOF              PIC X       VALUE 'N'.
         88  CREA-EOF-YES             VALUE 'Y'.
     05  WS-TARG-EOF              PIC X       VALUE 'N'.
         88  TARG-EOF-YES             VALUE 'Y'.
     05  WS-FREQ-EOF              PIC X       VALUE 'N'.
         88  FREQ-EOF-YES             VALUE 'Y'.
     05  WS-REQ-EOF                PIC X       VALUE 'N'.
         88  REQ-EOF-YES               VALUE 'Y'.
     05  WS-MATCH-FLAG             PIC X       VALUE 'N'.
     05  WS-RULE-RESULT            PIC X       VALUE 'Y'.
     05  WS-IN-LIST-FLAG           PIC X       VALUE 'N'.
     05  WS-OVERLAP-FLAG           PIC X       VALUE 'N'.
     05  WS-AUCTION-SW-ON          PIC X.
     05  WS-AUCTION-SW-OFF         PIC X.
     05  WS-PACING-SW-ON           PIC X.
     05  WS-PACING-SW-OFF          PIC X.
     05  FILLER                    PIC X(04).

*    ONE SUBSCRIPT PER TABLE PLUS A FEW WORKING TALLIES -
*    CAMP-IDX/KT-IDX/RT-IDX/FT-IDX WALK THE FOUR LOAD TABLES,
*    CN-IDX AND WS-SORT-I/J/WS-AUC-IDX/WS-AUC-J WALK THE
*    CANDIDATE LIST AND ITS SCRATCH SORT COPIES. ALL COMP.
 01  WS-COUNTERS                  COMP.
     05  WS-CAMP-COUNT            PIC 9(4)    VALUE 0.
     05  WS-CREA-COUNT            PIC 9(4)    VALUE 0.
     05  WS-TARG-COUNT            PIC 9(4)    VALUE 0.
     05  WS-FREQ-COUNT            PIC 9(4)    VALUE 0.
     05  WS-CAND-COUNT            PIC 9(3)    VALUE 0.
     05  WS-FILTER-COUNT          PIC 9(3)    VALUE 0.
     05  WS-RANK-COUNT            PIC 9(3)    VALUE 0.
     05  WS-FINAL-COUNT           PIC 9(3)    VALUE 0.
     05  WS-RETRIEVE-COUNT        PIC 9(3)    VALUE 0.
     05  WS-DEST-IDX              PIC 9(3)    VALUE 0.
     05  CAMP-IDX                 PIC 9(4)    VALUE 0.
     05  KT-IDX                   PIC 9(4)    VALUE 0.
     05  RT-IDX                   PIC 9(4)    VALUE 0.
     05  FT-IDX                   PIC 9(4)    VALUE 0.
     05  CN-IDX                   PIC 9(3)    VALUE 0.
     05  WS-VAL-IDX               PIC 9(2)    VALUE 0.
     05  WS-UI-IDX                PIC 9(2)    VALUE 0.
     05  WS-ADV-IDX               PIC 9(3)    VALUE 0.
     05  WS-ADV-SEEN-COUNT        PIC 9(3)    VALUE 0.
     05  WS-SEL-IDX               PIC 9(3)    VALUE 0.
     05  WS-SORT-I                PIC 9(3)    VALUE 0.
     05  WS-SORT-J                PIC 9(3)    VALUE 0.
     05  WS-BL-IDX                PIC 9(2)    VALUE 0.
     05  C-PCTR                   PIC 9(2)    VALUE 0.
     05  WS-GT-REQUESTS           PIC 9(7)    VALUE 0.
     05  WS-GT-RETRIEVED          PIC 9(9)    VALUE 0.
     05  WS-GT-SERVED             PIC 9(9)    VALUE 0.
     05  WS-AUC-IDX               PIC 9(3)    VALUE 0.
     05  WS-AUC-J                 PIC 9(3)    VALUE 0.
     05  WS-TALLY                 PIC 9(2)    VALUE 0.
     05  FILLER                   PIC 9(2)    VALUE 0.

*****************************************************************
*        CONFIGURATION CONSTANTS - CHANGE AND RECOMPILE         *
*        UNTIL A PARAMETER CARD READER IS BUILT (SEE CR1014)    *
*****************************************************************
 01  WS-CONFIG.
     05  WS-RETRIEVAL-LIMIT       PIC 9(3)    COMP VALUE 100.
     05  WS-MAX-PER-ADVERTISER    PIC 9(2)    COMP VALUE 3.
     05  WS-IMAGE-REQUIRED        PIC X       VALUE 'N'.
     05  WS-TITLE-REQUIRED        PIC X       VALUE 'N'.
     05  WS-MIN-CTR               PIC 9V9(6)  VALUE 0.
     05  WS-MIN-CVR               PIC 9V9(6)  VALUE 0.
     05  WS-STRATEGY              PIC 9       VALUE 1.
     05  WS-DEFAULT-CTR           PIC 9V9(6)  VALUE 0.010000.
     05  WS-DEFAULT-CVR           PIC 9V9(6)  VALUE 0.001000.
     05  WS-SMOOTH-K              PIC 9(3)    COMP VALUE 100.
     05  WS-MIN-ECPM              PIC 9V99    VALUE 0.01.
     05  WS-AUCTION-INCR          PIC 9V99    VALUE 0.01.
     05  WS-PACE-SMOOTH           PIC 9V9     VALUE 1.2.
     05  FILLER                   PIC X(05).

*****************************************************************
*        WORK FIELDS USED BY THE MATCHER AND THE RANKER         *
*****************************************************************
 01  WS-WORK-FIELDS.
     05  WS-SEARCH-FIELD          PIC X(12).
     05  WS-DEVICE-TYPE           PIC X(12).
     05  WS-PCTR-EFF              PIC 9V9(6).
     05  WS-PCVR-EFF              PIC 9V9(6).
     05  WS-ECPM-CALC             PIC S9(7)V9(4) COMP-3.
     05  WS-SCORE-CALC            PIC S9(9)V9(4) COMP-3.
     05  WS-RATIO                 PIC 9V9(4).
     05  WS-ADV-CUR-ID            PIC 9(6).
     05  WS-ADV-FOUND             PIC X.
     05  WS-WINNER-PRICE          PIC S9(7)V9(4) COMP-3.
     05  WS-SECOND-ECPM           PIC S9(7)V9(4) COMP-3.
     05  WS-HOURLY-BUDGET         PIC S9(9)V9(4) COMP-3.
     05  WS-TARGET-SPEND          PIC S9(9)V9(4) COMP-3.
     05  WS-PACE-RATIO            PIC 9V9(4).
     05  WS-BID-ADJUSTED          PIC S9(7)V9(4) COMP-3.
     05  WS-HOURS-REMAINING       PIC 9(2)    COMP.
     05  WS-SERVE-FLAG            PIC X.
     05  WS-AVG-ADS               PIC 9(3)V99.
     05  WS-LOOKUP-DAILY          PIC 9(4)    COMP.
     05  WS-LOOKUP-HOURLY         PIC 9(4)    COMP.
     05  WS-AGE-BUCKET            PIC X(10).
     05  FILLER                   PIC X(06).

*****************************************************************
*        TODAY'S DATE/TIME - ALSO GIVES US THE CURRENT HOUR     *
*        FOR THE PACING CALCULATION (SEE CR1223)                *
*****************************************************************
 01  WS-CURRENT-DATE-AND-TIME.
     05  WS-TODAY-DATE.
         10  WS-TODAY-YYYY        PIC 9(4).
         10  WS-TODAY-MM          PIC 99.
         10  WS-TODAY-DD          PIC 99.
     05  WS-TODAY-TIME.
         10  WS-TODAY-HH          PIC 99.
         10  WS-TODAY-TIME-REST   PIC X(9).
     05  FILLER                   PIC X(08).

*    FLAT DISPLAY VIEW OF THE DATE, USED ONLY TO PACK IT (SEE
*    CR1560 - AUDIT WANTED THE RUN STAMP PACKED LIKE ANY OTHER
*    MASTER FILE DATE, NOT LEFT IN THREE SEPARATE DISPLAY
*    FIELDS).
 01  WS-TODAY-DATE-UNPACKED REDEFINES WS-TODAY-DATE
                                  PIC 9(8).

*    PACKED RUN-DATE STAMP FOR THE REPORT HEADER (SEE CR1560).
 01  WS-TODAY-DATE-NUM           PIC 9(8) COMP-3 VALUE 0.

*****************************************************************
*        BLACKLIST - CAMPAIGN/ADVERTISER/CREATIVE IDS KEPT      *
*        OFF THE AIR BY OPS OR LEGAL. EDIT AND RECOMPILE TO     *
*        CHANGE, SAME AS THE OLD PARK PRICE TABLE (SEE CR1098). *
*****************************************************************
 01  BLACKLIST-INFO.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.
     05  FILLER            PIC X(18) VALUE '000000000000000000'.

 01  BLACKLIST-TBL REDEFINES BLACKLIST-INFO.
     05  BL-ENTRY                 OCCURS 10.
         10  BL-CAMPAIGN-ID       PIC 9(6).
         10  BL-ADVERTISER-ID     PIC 9(6).
         10  BL-CREATIVE-ID       PIC 9(6).

*****************************************************************
*        IN-MEMORY CATALOG TABLES LOADED AT START OF RUN        *
*****************************************************************
*    500 ROWS - THE SHOP HAS NEVER RUN MORE THAN A FEW HUNDRED
*    LIVE CAMPAIGNS AT ONCE. LOADED WHOLESALE BY L9-LOAD-CAMPAIGNS
*    REGARDLESS OF CM-STATUS; L4-RETRIEVE-ONE-CAMPAIGN IS WHAT
*    SKIPS THE INACTIVE ROWS, NOT THE LOAD ITSELF.
 01  CAMPAIGN-TABLE.
     05  CT-ENTRY                 OCCURS 500.
         10  CT-CAMPAIGN-ID        PIC 9(6).
         10  CT-ADVERTISER-ID      PIC 9(6).
         10  CT-CAMPAIGN-NAME      PIC X(30).
         10  CT-STATUS             PIC 9.
         10  CT-BID-TYPE           PIC 9.
         10  CT-BID-AMOUNT         PIC S9(7)V9(4) COMP-3.
         10  CT-BUDGET-DAILY       PIC S9(9)V9(4) COMP-3.
         10  CT-BUDGET-TOTAL       PIC S9(9)V9(4) COMP-3.
         10  CT-SPENT-TODAY        PIC S9(9)V9(4) COMP-3.
         10  CT-SPENT-TOTAL        PIC S9(9)V9(4) COMP-3.
         10  CT-FREQ-CAP-DAILY     PIC 9(4).
         10  CT-FREQ-CAP-HOURLY    PIC 9(4).

*    2000 ROWS (CR1519) - A CAMPAIGN CAN CARRY SEVERAL CREATIVE
*    VARIANTS SO THIS TABLE RUNS SEVERAL TIMES THE SIZE OF
*    CAMPAIGN-TABLE.
 01  CREATIVE-TABLE.
     05  KT-ENTRY                 OCCURS 2000.
         10  KT-CREATIVE-ID        PIC 9(6).
         10  KT-CAMPAIGN-ID        PIC 9(6).
         10  KT-STATUS             PIC 9.
         10  KT-CREATIVE-TYPE      PIC 9.
         10  KT-TITLE              PIC X(40).
         10  KT-IMAGE-URL-FLAG     PIC X.
         10  KT-LANDING-URL        PIC X(60).
         10  KT-IMPRESSIONS        PIC 9(9).
         10  KT-CLICKS             PIC 9(9).
         10  KT-CONVERSIONS        PIC 9(9).

*    3000 ROWS - MOST CAMPAIGNS CARRY SEVERAL TARGETING RULES
*    (ONE PER RULE TYPE), SO THIS TABLE RUNS LARGER STILL THAN
*    CREATIVE-TABLE.
 01  TARGETING-TABLE.
     05  RT-ENTRY                 OCCURS 3000.
         10  RT-CAMPAIGN-ID        PIC 9(6).
         10  RT-RULE-TYPE          PIC X(12).
         10  RT-IS-INCLUDE         PIC X.
         10  RT-MIN-AGE            PIC 9(3).
         10  RT-MAX-AGE            PIC 9(3).
         10  RT-VALUE-COUNT        PIC 9(2).
         10  RT-VALUES             PIC X(12) OCCURS 10.
         10  RT-GEO-KIND           PIC X.

*    5000 ROWS - ONE PER USER/CAMPAIGN PAIR SEEN SINCE LADEVT01
*    LAST REBUILT FREQOUT-FILE, SO THIS IS THE BIGGEST OF THE
*    FOUR LOAD TABLES BY A WIDE MARGIN.
 01  FREQ-TABLE.
     05  FT-ENTRY                 OCCURS 5000.
         10  FT-USER-ID            PIC X(12).
         10  FT-CAMPAIGN-ID        PIC 9(6).
         10  FT-DAILY-COUNT        PIC 9(4).
         10  FT-HOURLY-COUNT       PIC 9(4).

*****************************************************************
*        PER-REQUEST CANDIDATE WORK TABLE                       *
*****************************************************************
*    ONLY 100 ROWS - THIS TABLE HOLDS ONE REQUEST'S WORTH OF
*    CANDIDATES AT A TIME AND IS RESET AT THE TOP OF EVERY
*    L3-RETRIEVE-CANDIDATES, SO IT NEVER NEEDS TO BE CATALOG-SIZED
*    LIKE THE FOUR LOAD TABLES ABOVE. WS-RETRIEVAL-LIMIT (SEE
*    WS-CONFIG) IS WHAT ACTUALLY KEEPS IT FROM OVERFLOWING.
 01  CANDIDATE-TABLE.
     05  CANDIDATE-ENTRY           OCCURS 100.
         10  CN-CAMPAIGN-ID        PIC 9(6).
         10  CN-ADVERTISER-ID      PIC 9(6).
         10  CN-CREATIVE-ID        PIC 9(6).
         10  CN-BID-TYPE           PIC 9.
             88  CN-BID-TYPE-CPM          VALUE 1.
             88  CN-BID-TYPE-CPC          VALUE 2.
             88  CN-BID-TYPE-CPA          VALUE 3.
         10  CN-BID-AMOUNT         PIC S9(7)V9(4) COMP-3.
         10  CN-BUDGET-DAILY       PIC S9(9)V9(4) COMP-3.
         10  CN-BUDGET-TOTAL       PIC S9(9)V9(4) COMP-3.
         10  CN-SPENT-TODAY        PIC S9(9)V9(4) COMP-3.
         10  CN-SPENT-TOTAL        PIC S9(9)V9(4) COMP-3.
         10  CN-FREQ-CAP-DAILY     PIC 9(4).
         10  CN-FREQ-CAP-HOURLY    PIC 9(4).
         10  CN-CREATIVE-TYPE      PIC 9.
         10  CN-TITLE              PIC X(40).
         10  CN-IMAGE-URL-FLAG     PIC X.
         10  CN-LANDING-URL        PIC X(60).
         10  CN-IMPRESSIONS        PIC 9(9).
         10  CN-CLICKS             PIC 9(9).
         10  CN-CONVERSIONS        PIC 9(9).
         10  CN-PCTR               PIC 9V9(6).
         10  CN-PCVR               PIC 9V9(6).
         10  CN-ECPM               PIC S9(7)V9(4) COMP-3.
         10  CN-SCORE              PIC S9(9)V9(4) COMP-3.
         10  CN-KEEP-FLAG          PIC X.
             88  CN-KEPT                  VALUE 'Y'.
             88  CN-DROPPED               VALUE 'N'.

 01  WS-SWAP-ENTRY.
     05  FILLER                    PIC X(218).

*    ALTERNATE FLAT VIEW OF A CANDIDATE ROW, USED BY THE SORT
*    SWAP ROUTINE AND FOR DIAGNOSTIC DISPLAYS DURING TESTING.
 01  WS-SWAP-ENTRY-ALT REDEFINES WS-SWAP-ENTRY
                                  PIC X(218).

*****************************************************************
*        ADVERTISER-SEEN TABLE FOR THE DIVERSITY FILTER          *
*****************************************************************
 01  ADVERTISER-SEEN-TABLE.
     05  ADV-SEEN-ENTRY            OCCURS 100.
         10  ADV-SEEN-ID           PIC 9(6).
         10  ADV-SEEN-CT           PIC 9(3)  COMP.

*****************************************************************
*        AUCTION WORK TABLE (ECPM SORT, SEE CR1180)              *
*****************************************************************
 01  AUCTION-ECPM-TABLE.
     05  AUC-ECPM-ENTRY
         OCCURS 100 PIC S9(7)V9(4) COMP-3.

*****************************************************************
*                     REPORT LINES                               *
*****************************************************************
*    PAGE HEADING FOR PRTOUT - STAMPED WITH TODAY'S DATE AND THE
*    SAME PACKED RUNSTAMP LADEVT01 PRINTS ON ITS OWN SECTION LATER
*    IN THE SAME JOB STREAM, SO THE TWO SECTIONS CAN BE MATCHED
*    UP BY OPERATIONS AFTER THE FACT.
 01  COMPANY-TITLE.
     05  FILLER              PIC X(6)   VALUE 'DATE: '.
     05  O-MM                PIC 99.
     05  FILLER              PIC X      VALUE '/'.
     05  O-DD                PIC 99.
     05  FILLER              PIC X      VALUE '/'.
     05  O-YYYY              PIC 9(4).
     05  FILLER              PIC X(14)  VALUE SPACES.
     05  FILLER              PIC X(11)  VALUE 'RUN STAMP: '.
     05  O-RUNSTAMP          PIC 9(8).
     05  FILLER              PIC X(3)   VALUE SPACES.
     05  FILLER              PIC X(28)
                              VALUE 'LITEADS AD-DECISION RUN RPT'.
     05  FILLER              PIC X(44)  VALUE SPACES.
     05  FILLER              PIC X(6)   VALUE 'PAGE: '.
     05  O-PCTR              PIC Z9.

 01  BLANK-LINE.
     05  FILLER              PIC X(132) VALUE SPACES.

*    ONE-TIME SECTION TITLE PRINTED RIGHT AFTER COMPANY-TITLE,
*    BEFORE THE COLUMN HEADINGS AND THE FIRST DETAIL LINE.
 01  DEC-REPORT-TITLE.
     05  FILLER              PIC X(50)  VALUE SPACES.
     05  FILLER              PIC X(27)
                              VALUE 'AD-DECISION DETAIL SECTION'.
     05  FILLER              PIC X(55)  VALUE SPACES.

*    COLUMN HEADING OVER DEC-DETAIL-LINE - RETRIEVED/AFTER
*    FILTER/FINAL ARE THE THREE PIPELINE-STAGE COUNTS PRINTED BY
*    L3-REPORT-LINE AFTER EVERY REQUEST.
 01  DEC-COL-HDGS.
     05  FILLER              PIC X(1)   VALUE SPACES.
     05  FILLER              PIC X(12)  VALUE 'REQUEST-ID'.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(10)  VALUE 'RETRIEVED'.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(12)  VALUE 'AFTER FILTER'.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(6)   VALUE 'FINAL'.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(22)  VALUE 'TOP AD-ID'.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(12)  VALUE 'TOP ECPM'.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(12)  VALUE 'TOP SCORE'.

*    ONE LINE PER AD-REQUEST - TOP-ADID/TOP-ECPM/TOP-SCORE ARE
*    THE WINNING CANDIDATE'S KEY AND METRICS, BLANK IF NOTHING
*    SURVIVED TO L3-SELECT-CANDIDATES.
 01  DEC-DETAIL-LINE.
     05  FILLER              PIC X(1)   VALUE SPACES.
     05  O-REQUEST-ID        PIC X(12).
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  O-RETRIEVE-CT       PIC ZZ9.
     05  FILLER              PIC X(7)   VALUE SPACES.
     05  O-FILTER-CT         PIC ZZ9.
     05  FILLER              PIC X(9)   VALUE SPACES.
     05  O-FINAL-CT          PIC ZZ9.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  O-TOP-ADID          PIC X(20).
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  O-TOP-ECPM          PIC ZZZ,ZZ9.99.
     05  FILLER              PIC X(3)   VALUE SPACES.
     05  O-TOP-SCORE         PIC ZZZZ,ZZ9.99.

*    PRINTED ONLY WHEN WS-AUCTION-SW-ON - THE SECOND-PRICE
*    CLEARING PRICE L4-RUN-AUCTION CHARGED THE WINNER.
 01  DEC-AUCTION-LINE.
     05  FILLER              PIC X(3)   VALUE SPACES.
     05  FILLER              PIC X(20)
                              VALUE 'AUCTION WINNER PRICE'.
     05  O-AUCTION-PRICE     PIC ZZZ,ZZ9.99.
     05  FILLER              PIC X(92)  VALUE SPACES.

*    PRINTED ONLY WHEN WS-PACING-SW-ON AND A WINNER WAS FOUND -
*    PACE-SERVE IS 'YES' OR 'NO' FROM L4-RUN-PACING, PACE-BID AND
*    PACE-HRBUDGET ARE THE NUMBERS IT COMPARED TO MAKE THAT CALL.
 01  DEC-PACING-LINE.
     05  FILLER              PIC X(3)   VALUE SPACES.
     05  FILLER              PIC X(16)  VALUE 'PACING-SERVE: '.
     05  O-PACE-SERVE        PIC X(3).
     05  FILLER              PIC X(4)   VALUE 'BID: '.
     05  O-PACE-BID          PIC ZZZ,ZZ9.99.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(18)  VALUE 'HOURLY BUDGET: '.
     05  O-PACE-HRBUDGET     PIC ZZZ,ZZ9.99.
     05  FILLER              PIC X(64)  VALUE SPACES.

*    CLOSING SECTION - RUN-LEVEL TOTALS WRITTEN BY L9-GRAND-TOTALS
*    AT L2-CLOSING, AFTER THE LAST REQUEST HAS BEEN PROCESSED.
 01  DEC-GRAND-HDG.
     05  FILLER              PIC X(8)   VALUE SPACES.
     05  FILLER              PIC X(18)  VALUE 'DECISION TOTALS:'.
     05  FILLER              PIC X(106) VALUE SPACES.

*    AVG/REQ IS SERVED DIVIDED BY REQUESTS, COMPUTED IN
*    L9-GRAND-TOTALS JUST BEFORE THIS LINE IS WRITTEN.
 01  DEC-GRAND-LINE.
     05  FILLER              PIC X(8)   VALUE SPACES.
     05  FILLER              PIC X(11)  VALUE 'REQUESTS: '.
     05  O-GT-REQUESTS       PIC ZZZ,ZZ9.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(11)  VALUE 'RETRIEVED: '.
     05  O-GT-RETRIEVED      PIC ZZZ,ZZZ,ZZ9.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(8)   VALUE 'SERVED: '.
     05  O-GT-SERVED         PIC ZZZ,ZZZ,ZZ9.
     05  FILLER              PIC X(4)   VALUE SPACES.
     05  FILLER              PIC X(10)  VALUE 'AVG/REQ: '.
     05  O-GT-AVG            PIC ZZ9.99.
     05  FILLER              PIC X(40)  VALUE SPACES.

 PROCEDURE DIVISION.

*    ONE PASS THROUGH TODAY'S AD-REQUEST FILE, ONE DECISION
*    WRITTEN TO SELECTED-FILE PER REQUEST. L2-MAINLINE DOES THE
*    RETRIEVE/FILTER/PREDICT/RANK/SELECT PIPELINE FOR ONE
*    REQUEST; L2-INIT AND L2-CLOSING BRACKET THE WHOLE STEP.
 L1-MAIN.
     PERFORM L2-INIT.
     PERFORM L2-MAINLINE
         UNTIL REQ-EOF-YES.
     PERFORM L2-CLOSING.
     STOP RUN.

*****************************************************************
*                 TOP-LEVEL CONTROL PARAGRAPHS                   *
*****************************************************************
*    RUN INITIALIZATION - OPENS EVERY FILE, STAMPS TODAY'S DATE
*    ON THE REPORT HEADING, THEN LOADS THE THREE REFERENCE
*    TABLES (CAMPAIGNS/CREATIVES/TARGETING RULES) AND THE
*    FREQUENCY SNAPSHOT INTO WORKING STORAGE BEFORE THE FIRST
*    AD-REQUEST IS EVER READ.
 L2-INIT.
     PERFORM L2-OPEN-FILES THRU L2-OPEN-FILES-EXIT.

     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-AND-TIME.
     MOVE WS-TODAY-YYYY TO O-YYYY.
     MOVE WS-TODAY-MM   TO O-MM.
     MOVE WS-TODAY-DD   TO O-DD.
     MOVE WS-TODAY-DATE-UNPACKED TO WS-TODAY-DATE-NUM.
     MOVE WS-TODAY-DATE-NUM TO O-RUNSTAMP.

     PERFORM L9-LOAD-CAMPAIGNS  THRU L9-LOAD-CAMPAIGNS-EXIT.
     PERFORM L9-LOAD-CREATIVES  THRU L9-LOAD-CREATIVES-EXIT.
     PERFORM L9-LOAD-TARGETING  THRU L9-LOAD-TARGETING-EXIT.
     PERFORM L9-LOAD-FREQUENCY  THRU L9-LOAD-FREQUENCY-EXIT.

     PERFORM L9-HDGS.
     PERFORM L9-READ-REQUEST.

*    OPENS EVERY FILE THE RUN TOUCHES AND CHECKS EACH STATUS
*    BYTE AS IT GOES - THE OLD CODE JUST OPENED THE WHOLE LIST
*    IN ONE STATEMENT AND TRUSTED IT, WHICH MEANT A BAD DD CARD
*    ON, SAY, TRGTIN WOULDN'T SURFACE UNTIL THE FIRST READ
*    FAILED DEEP INSIDE THE TARGETING LOAD (CR1562). GOES TO
*    L2-OPEN-FILES-ABORT ON THE FIRST BAD STATUS, OR FALLS
*    THROUGH TO L2-OPEN-FILES-EXIT WHEN ALL SEVEN ARE GOOD.
 L2-OPEN-FILES.
     OPEN INPUT  CAMPAIGN-FILE.
     IF FS-CAMPIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN INPUT  CREATIVE-FILE.
     IF FS-CREAIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN INPUT  TARGETING-FILE.
     IF FS-TRGTIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN INPUT  FREQUENCY-FILE.
     IF FS-FREQIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN INPUT  ADREQ-FILE.
     IF FS-ADREQIN NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN OUTPUT SELECTED-FILE.
     IF FS-SELOUT NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     OPEN OUTPUT PRTOUT.
     IF FS-RUNRPT NOT = '00'
         GO TO L2-OPEN-FILES-ABORT
     END-IF.
     GO TO L2-OPEN-FILES-EXIT.
*    ANY ONE OF THE SEVEN OPENS LANDS HERE - THE SHOP HAS NO
*    CLEAN WAY TO PARTIALLY OPEN AND BACK OUT, SO THE RUN IS
*    ABENDED AND OPERATIONS RERUNS THE STEP AFTER FIXING THE DD.
 L2-OPEN-FILES-ABORT.
     DISPLAY 'LADDEC01 - FILE OPEN FAILED - RUN ABORTED'.
     STOP RUN.
 L2-OPEN-FILES-EXIT.
     EXIT.

*    THE FIVE-STAGE PIPELINE FOR ONE AD-REQUEST: RETRIEVE PULLS
*    EVERY CANDIDATE CAMPAIGN/CREATIVE PAIR, FILTER DROPS THE
*    ONES THAT FAIL A BUSINESS RULE, PREDICT SCORES WHAT SURVIVES,
*    RANK ORDERS THEM (WITH AN OPTIONAL SECOND-PRICE AUCTION
*    BOLTED ON), AND SELECT WRITES THE WINNER(S) OUT - PACING
*    MAY THEN THROTTLE A WINNER BACK OFF IF ITS CAMPAIGN IS
*    OVERSPENDING FOR THE HOUR.
 L2-MAINLINE.
     ADD 1 TO WS-GT-REQUESTS.
     PERFORM L3-RETRIEVE-CANDIDATES
         THRU L3-RETRIEVE-CANDIDATES-EXIT.
     PERFORM L3-FILTER-CANDIDATES
         THRU L3-FILTER-CANDIDATES-EXIT.
     PERFORM L3-PREDICT-CANDIDATES
         THRU L3-PREDICT-CANDIDATES-EXIT.
     PERFORM L3-RANK-CANDIDATES
         THRU L3-RANK-CANDIDATES-EXIT.
     IF WS-AUCTION-SW-ON = 'Y'
         PERFORM L4-RUN-AUCTION
     END-IF.
     PERFORM L3-SELECT-CANDIDATES
         THRU L3-SELECT-CANDIDATES-EXIT.
     IF WS-PACING-SW-ON = 'Y' AND WS-FINAL-COUNT > 0
         PERFORM L4-RUN-PACING
     END-IF.
     PERFORM L3-REPORT-LINE.
     PERFORM L9-READ-REQUEST.

*    END OF RUN - PRINT THE GRAND-TOTALS LINE AND CLOSE EVERY
*    FILE IN THE ORDER THEY WERE OPENED IN L2-OPEN-FILES.
 L2-CLOSING.
     PERFORM L9-GRAND-TOTALS.
     CLOSE CAMPAIGN-FILE
           CREATIVE-FILE
           TARGETING-FILE
           FREQUENCY-FILE
           ADREQ-FILE
           SELECTED-FILE
           PRTOUT.

*****************************************************************
*        STAGE 1 - RETRIEVAL                                    *
*****************************************************************
 L3-RETRIEVE-CANDIDATES.
     MOVE 0 TO WS-CAND-COUNT.
     PERFORM L4-RETRIEVE-ONE-CAMPAIGN
         VARYING CAMP-IDX FROM 1 BY 1
         UNTIL CAMP-IDX > WS-CAMP-COUNT
            OR WS-CAND-COUNT >= WS-RETRIEVAL-LIMIT.
     MOVE WS-CAND-COUNT TO WS-RETRIEVE-COUNT.
 L3-RETRIEVE-CANDIDATES-EXIT.
     EXIT.

*    ONE CAMPAIGN TABLE ROW AT A TIME - SKIP STRAIGHT PAST
*    ANYTHING NOT STATUS 1 (ACTIVE). WS-RETRIEVAL-LIMIT KEEPS A
*    RUNAWAY CATALOG FROM BUILDING A CANDIDATE LIST BIGGER THAN
*    THE TABLE CAN HOLD.
 L4-RETRIEVE-ONE-CAMPAIGN.
     IF CT-STATUS(CAMP-IDX) = 1
         PERFORM L4-MATCH-CAMPAIGN
         IF WS-MATCH-FLAG = 'Y'
             PERFORM L4-ADD-CREATIVES-FOR-CAMP
         END-IF
     END-IF.

*    A CAMPAIGN WITH NO ACTIVE CREATIVE SIMPLY GETS NO CANDIDATES
*    ADDED BELOW - NO NEED FOR A SEPARATE "HAS ACTIVE CREATIVE"
*    PASS OVER THE CREATIVE TABLE.
 L4-ADD-CREATIVES-FOR-CAMP.
     PERFORM L4-ADD-ONE-CREATIVE
         VARYING KT-IDX FROM 1 BY 1
         UNTIL KT-IDX > WS-CREA-COUNT
            OR WS-CAND-COUNT >= WS-RETRIEVAL-LIMIT.

*    CREATIVE-TABLE IS NOT KEYED BY CAMPAIGN, SO EVERY ADD PASS
*    SCANS THE WHOLE TABLE AND PICKS OUT ROWS WHOSE
*    KT-CAMPAIGN-ID MATCHES THIS CAMPAIGN AND WHOSE STATUS IS 1
*    (ACTIVE) - THE FULL CANDIDATE ROW IS BUILT RIGHT HERE FROM
*    BOTH THE CAMPAIGN-TABLE ROW AND THE CREATIVE-TABLE ROW.
 L4-ADD-ONE-CREATIVE.
     IF KT-CAMPAIGN-ID(KT-IDX) = CT-CAMPAIGN-ID(CAMP-IDX)
        AND KT-STATUS(KT-IDX) = 1
        AND WS-CAND-COUNT < WS-RETRIEVAL-LIMIT
         ADD 1 TO WS-CAND-COUNT
         MOVE CT-CAMPAIGN-ID(CAMP-IDX)
             TO CN-CAMPAIGN-ID(WS-CAND-COUNT)
         MOVE CT-ADVERTISER-ID(CAMP-IDX)
             TO CN-ADVERTISER-ID(WS-CAND-COUNT)
         MOVE CT-BID-TYPE(CAMP-IDX)
             TO CN-BID-TYPE(WS-CAND-COUNT)
         MOVE CT-BID-AMOUNT(CAMP-IDX)
             TO CN-BID-AMOUNT(WS-CAND-COUNT)
         MOVE CT-BUDGET-DAILY(CAMP-IDX)
             TO CN-BUDGET-DAILY(WS-CAND-COUNT)
         MOVE CT-BUDGET-TOTAL(CAMP-IDX)
             TO CN-BUDGET-TOTAL(WS-CAND-COUNT)
         MOVE CT-SPENT-TODAY(CAMP-IDX)
             TO CN-SPENT-TODAY(WS-CAND-COUNT)
         MOVE CT-SPENT-TOTAL(CAMP-IDX)
             TO CN-SPENT-TOTAL(WS-CAND-COUNT)
         MOVE CT-FREQ-CAP-DAILY(CAMP-IDX)
             TO CN-FREQ-CAP-DAILY(WS-CAND-COUNT)
         MOVE CT-FREQ-CAP-HOURLY(CAMP-IDX)
             TO CN-FREQ-CAP-HOURLY(WS-CAND-COUNT)
         MOVE KT-CREATIVE-ID(KT-IDX)
             TO CN-CREATIVE-ID(WS-CAND-COUNT)
         MOVE KT-CREATIVE-TYPE(KT-IDX)
             TO CN-CREATIVE-TYPE(WS-CAND-COUNT)
         MOVE KT-TITLE(KT-IDX)
             TO CN-TITLE(WS-CAND-COUNT)
         MOVE KT-IMAGE-URL-FLAG(KT-IDX)
             TO CN-IMAGE-URL-FLAG(WS-CAND-COUNT)
         MOVE KT-LANDING-URL(KT-IDX)
             TO CN-LANDING-URL(WS-CAND-COUNT)
         MOVE KT-IMPRESSIONS(KT-IDX)
             TO CN-IMPRESSIONS(WS-CAND-COUNT)
         MOVE KT-CLICKS(KT-IDX)
             TO CN-CLICKS(WS-CAND-COUNT)
         MOVE KT-CONVERSIONS(KT-IDX)
             TO CN-CONVERSIONS(WS-CAND-COUNT)
         MOVE 'Y' TO CN-KEEP-FLAG(WS-CAND-COUNT)
     END-IF.

*    A CAMPAIGN MATCHES WHEN EVERY ONE OF ITS TARGETING RULES
*    PASSES. NO RULES AT ALL MEANS THE CAMPAIGN MATCHES EVERYONE.
 L4-MATCH-CAMPAIGN.
     MOVE 'Y' TO WS-MATCH-FLAG.
     PERFORM L5-CHECK-RULE
         VARYING RT-IDX FROM 1 BY 1
         UNTIL RT-IDX > WS-TARG-COUNT
            OR WS-MATCH-FLAG = 'N'.

*    TARGETING-TABLE IS NOT KEYED BY CAMPAIGN EITHER, SO EVERY
*    RULE ROW FOR EVERY CAMPAIGN GETS SCANNED PAST; ONLY ROWS
*    WHOSE RT-CAMPAIGN-ID MATCHES THIS CANDIDATE ARE EVALUATED.
*    RT-IS-INCLUDE FLIPS WHETHER A "NO" RESULT OR A "YES" RESULT
*    IS THE ONE THAT KILLS THE MATCH - SEE CR1201.
 L5-CHECK-RULE.
     IF RT-CAMPAIGN-ID(RT-IDX) = CT-CAMPAIGN-ID(CAMP-IDX)
         MOVE 'Y' TO WS-RULE-RESULT
         EVALUATE RT-RULE-TYPE(RT-IDX)
             WHEN 'AGE'
                 PERFORM L6-CHECK-AGE
             WHEN 'GENDER'
                 PERFORM L6-CHECK-GENDER
             WHEN 'GEO'
                 PERFORM L6-CHECK-GEO
             WHEN 'DEVICE'
                 PERFORM L6-CHECK-DEVICE
             WHEN 'OS'
                 PERFORM L6-CHECK-OS
             WHEN 'INTEREST'
                 PERFORM L6-CHECK-INTEREST
             WHEN 'APPCAT'
                 PERFORM L6-CHECK-APPCAT
             WHEN OTHER
                 CONTINUE
         END-EVALUATE
         IF RT-IS-INCLUDE(RT-IDX) = 'Y'
             IF WS-RULE-RESULT = 'N'
                 MOVE 'N' TO WS-MATCH-FLAG
             END-IF
         ELSE
             IF WS-RULE-RESULT = 'Y'
                 MOVE 'N' TO WS-MATCH-FLAG
             END-IF
         END-IF
     END-IF.

*    AGE 0 ON THE REQUEST MEANS THE AD SERVER DID NOT KNOW THE
*    USER'S AGE - TREAT THAT AS A PASS RATHER THAN A FAIL, SAME
*    AS AN UNKNOWN GENDER BELOW.
 L6-CHECK-AGE.
     IF AQ-AGE = 0
         MOVE 'Y' TO WS-RULE-RESULT
     ELSE
         IF AQ-AGE >= RT-MIN-AGE(RT-IDX)
            AND AQ-AGE <= RT-MAX-AGE(RT-IDX)
             MOVE 'Y' TO WS-RULE-RESULT
         ELSE
             MOVE 'N' TO WS-RULE-RESULT
         END-IF
     END-IF.

*    GENDER RULE IS A SIMPLE ONE-VALUE LIST LOOKUP VIA
*    L7-VALUE-IN-LIST - UNLIKE INTEREST/APPCAT BELOW THERE IS NO
*    OVERLAP TO CHECK, JUST IS THIS ONE VALUE IN THE RULE'S LIST.
 L6-CHECK-GENDER.
     IF AQ-GENDER = SPACES
         MOVE 'Y' TO WS-RULE-RESULT
     ELSE
         MOVE SPACES TO WS-SEARCH-FIELD
         MOVE AQ-GENDER TO WS-SEARCH-FIELD
         PERFORM L7-VALUE-IN-LIST
         MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
     END-IF.

*    FALSE IFF THE RELEVANT LIST (COUNTRY OR CITY, PER GEO-KIND)
*    IS NON-EMPTY, THE MATCHING USER FIELD IS NON-BLANK, AND THE
*    USER FIELD IS NOT IN THAT LIST.
 L6-CHECK-GEO.
     MOVE 'Y' TO WS-RULE-RESULT.
     IF RT-GEO-KIND(RT-IDX) = 'C'
         IF RT-VALUE-COUNT(RT-IDX) > 0 AND AQ-COUNTRY NOT = SPACES
             MOVE SPACES TO WS-SEARCH-FIELD
             MOVE AQ-COUNTRY TO WS-SEARCH-FIELD
             PERFORM L7-VALUE-IN-LIST
             MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
         END-IF
     ELSE
         IF RT-VALUE-COUNT(RT-IDX) > 0 AND AQ-CITY NOT = SPACES
             MOVE SPACES TO WS-SEARCH-FIELD
             MOVE AQ-CITY TO WS-SEARCH-FIELD
             PERFORM L7-VALUE-IN-LIST
             MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
         END-IF
     END-IF.

*    DERIVE "TABLET" OR "PHONE" FROM THE MODEL STRING (CR1447
*    ADDED THE "PAD" CHECK ALONGSIDE THE ORIGINAL "TABLET" ONE).
 L6-CHECK-DEVICE.
     IF AQ-DEVICE-MODEL = SPACES
         MOVE 'Y' TO WS-RULE-RESULT
     ELSE
         MOVE 0 TO WS-TALLY
         INSPECT AQ-DEVICE-MODEL
             TALLYING WS-TALLY FOR ALL 'TABLET'
         IF WS-TALLY = 0
             INSPECT AQ-DEVICE-MODEL
                 TALLYING WS-TALLY FOR ALL 'PAD'
         END-IF
         IF WS-TALLY > 0
             MOVE 'TABLET' TO WS-DEVICE-TYPE
         ELSE
             MOVE 'PHONE' TO WS-DEVICE-TYPE
         END-IF
         IF RT-VALUE-COUNT(RT-IDX) > 0
             MOVE SPACES TO WS-SEARCH-FIELD
             MOVE WS-DEVICE-TYPE TO WS-SEARCH-FIELD
             PERFORM L7-VALUE-IN-LIST
             MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
         ELSE
             MOVE 'Y' TO WS-RULE-RESULT
         END-IF
     END-IF.

*    SAME SHAPE AS L6-CHECK-GENDER - AN EMPTY RULE LIST OR A
*    BLANK REQUEST FIELD PASSES BY DEFAULT.
 L6-CHECK-OS.
     IF RT-VALUE-COUNT(RT-IDX) > 0 AND AQ-OS NOT = SPACES
         MOVE SPACES TO WS-SEARCH-FIELD
         MOVE AQ-OS TO WS-SEARCH-FIELD
         PERFORM L7-VALUE-IN-LIST
         MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
     ELSE
         MOVE 'Y' TO WS-RULE-RESULT
     END-IF.

*    A MATCH ON ANY ONE OF THE USER'S INTERESTS AGAINST THE
*    RULE'S VALUE LIST IS ENOUGH - THIS IS AN "OR" RULE, NOT AN
*    "AND" RULE.
 L6-CHECK-INTEREST.
     IF RT-VALUE-COUNT(RT-IDX) = 0 OR AQ-INTEREST-COUNT = 0
         MOVE 'Y' TO WS-RULE-RESULT
     ELSE
         MOVE 'N' TO WS-OVERLAP-FLAG
         PERFORM L7-CHECK-INTEREST-OVERLAP
             VARYING WS-UI-IDX FROM 1 BY 1
             UNTIL WS-UI-IDX > AQ-INTEREST-COUNT
                OR WS-OVERLAP-FLAG = 'Y'
         MOVE WS-OVERLAP-FLAG TO WS-RULE-RESULT
     END-IF.

*    TESTS ONE ENTRY OF THE USER'S INTEREST LIST AGAINST THE
*    RULE'S VALUES; THE CALLING PERFORM STOPS AS SOON AS ONE HITS.
 L7-CHECK-INTEREST-OVERLAP.
     MOVE SPACES TO WS-SEARCH-FIELD.
     MOVE AQ-INTERESTS(WS-UI-IDX) TO WS-SEARCH-FIELD.
     PERFORM L7-VALUE-IN-LIST.
     IF WS-IN-LIST-FLAG = 'Y'
         MOVE 'Y' TO WS-OVERLAP-FLAG
     END-IF.

*    SAME "OR" SHAPE AS L6-CHECK-INTEREST, BUT AGAINST THE
*    REQUEST'S APP-CATEGORY LIST INSTEAD OF ITS INTEREST LIST.
 L6-CHECK-APPCAT.
     IF RT-VALUE-COUNT(RT-IDX) = 0 OR AQ-APPCAT-COUNT = 0
         MOVE 'Y' TO WS-RULE-RESULT
     ELSE
         MOVE 'N' TO WS-OVERLAP-FLAG
         PERFORM L7-CHECK-APPCAT-OVERLAP
             VARYING WS-UI-IDX FROM 1 BY 1
             UNTIL WS-UI-IDX > AQ-APPCAT-COUNT
                OR WS-OVERLAP-FLAG = 'Y'
         MOVE WS-OVERLAP-FLAG TO WS-RULE-RESULT
     END-IF.

*    ONE APP-CATEGORY ENTRY AGAINST THE RULE'S VALUES - SAME
*    PATTERN AS L7-CHECK-INTEREST-OVERLAP ABOVE.
 L7-CHECK-APPCAT-OVERLAP.
     MOVE SPACES TO WS-SEARCH-FIELD.
     MOVE AQ-APP-CATEGORIES(WS-UI-IDX) TO WS-SEARCH-FIELD.
     PERFORM L7-VALUE-IN-LIST.
     IF WS-IN-LIST-FLAG = 'Y'
         MOVE 'Y' TO WS-OVERLAP-FLAG
     END-IF.

*    GENERIC "IS WS-SEARCH-FIELD ONE OF THE RULE'S VALUES"
*    LOOKUP - ALL STRING COMPARISONS IN THIS PROGRAM ARE MADE
*    CASE-INSENSITIVE BY UPPERCASING AT LOAD/READ TIME, SEE
*    L9-UPPER-REQUEST AND L9-UPPER-TARG-VALUES BELOW.
 L7-VALUE-IN-LIST.
     MOVE 'N' TO WS-IN-LIST-FLAG.
     PERFORM L7-CHECK-ONE-VALUE
         VARYING WS-VAL-IDX FROM 1 BY 1
         UNTIL WS-VAL-IDX > RT-VALUE-COUNT(RT-IDX)
            OR WS-IN-LIST-FLAG = 'Y'.

*    A SINGLE ELEMENT COMPARE - KEPT AS ITS OWN PARAGRAPH SO IT
*    CAN BE DRIVEN BY PERFORM ... VARYING FROM L7-VALUE-IN-LIST.
 L7-CHECK-ONE-VALUE.
     IF WS-SEARCH-FIELD = RT-VALUES(RT-IDX, WS-VAL-IDX)
         MOVE 'Y' TO WS-IN-LIST-FLAG
     END-IF.

*****************************************************************
*        STAGE 2 - FILTERING (BLACKLIST, BUDGET, FREQUENCY,     *
*        QUALITY, DIVERSITY). CN-KEEP-FLAG = 'N' DROPS A ROW    *
*        WITHOUT DISTURBING THE ORDER OF THE SURVIVORS.         *
*****************************************************************
 L3-FILTER-CANDIDATES.
     PERFORM L4-FILTER-ONE-CANDIDATE
         VARYING CN-IDX FROM 1 BY 1
         UNTIL CN-IDX > WS-RETRIEVE-COUNT.
     PERFORM L4-COMPACT-CANDIDATES.
 L3-FILTER-CANDIDATES-EXIT.
     EXIT.

*    THE FOUR FILTER PASSES RUN IN THIS ORDER AND EACH ONE IS
*    SKIPPED ONCE CN-KEEP-FLAG HAS ALREADY GONE TO 'N' - NO
*    POINT CHECKING BUDGET ON A ROW THE BLACKLIST ALREADY KILLED.
 L4-FILTER-ONE-CANDIDATE.
     IF CN-KEPT(CN-IDX)
         PERFORM L4-FILTER-BLACKLIST
     END-IF.
     IF CN-KEPT(CN-IDX)
         PERFORM L4-FILTER-BUDGET
     END-IF.
     IF CN-KEPT(CN-IDX)
         PERFORM L4-FILTER-FREQUENCY
     END-IF.
     IF CN-KEPT(CN-IDX)
         PERFORM L4-FILTER-QUALITY-BASIC
     END-IF.

*    CHECKS THE 10-ROW BLACKLIST TABLE (LOADED FROM THE CAMPAIGN
*    MASTER HEADER, NOT A SEPARATE FILE) FOR A CAMPAIGN,
*    ADVERTISER OR CREATIVE ID MATCH ON THIS CANDIDATE.
 L4-FILTER-BLACKLIST.
     MOVE 'N' TO WS-IN-LIST-FLAG.
     PERFORM L5-CHECK-ONE-BLACKLIST-ROW
         VARYING WS-BL-IDX FROM 1 BY 1
         UNTIL WS-BL-IDX > 10
            OR WS-IN-LIST-FLAG = 'Y'.
     IF WS-IN-LIST-FLAG = 'Y'
         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
     END-IF.

*    A ZERO ID IN ANY ONE OF THE THREE BLACKLIST COLUMNS MEANS
*    THAT COLUMN IS NOT USED ON THIS ROW - ONLY A POSITIVE ID
*    THAT ALSO MATCHES COUNTS AS A HIT.
 L5-CHECK-ONE-BLACKLIST-ROW.
     IF (BL-CAMPAIGN-ID(WS-BL-IDX) > 0
         AND BL-CAMPAIGN-ID(WS-BL-IDX) =
             CN-CAMPAIGN-ID(CN-IDX))
        OR (BL-ADVERTISER-ID(WS-BL-IDX) > 0
         AND BL-ADVERTISER-ID(WS-BL-IDX) =
             CN-ADVERTISER-ID(CN-IDX))
        OR (BL-CREATIVE-ID(WS-BL-IDX) > 0
         AND BL-CREATIVE-ID(WS-BL-IDX) =
             CN-CREATIVE-ID(CN-IDX))
         MOVE 'Y' TO WS-IN-LIST-FLAG
     END-IF.

*    A CAMPAIGN IS INELIGIBLE WHEN ITS DAILY OR LIFETIME SPEND
*    HAS REACHED ITS BUDGET. ZERO BUDGET MEANS UNLIMITED.
 L4-FILTER-BUDGET.
     IF (CN-BUDGET-DAILY(CN-IDX) > 0
            AND CN-SPENT-TODAY(CN-IDX) >= CN-BUDGET-DAILY(CN-IDX))
        OR (CN-BUDGET-TOTAL(CN-IDX) > 0
            AND CN-SPENT-TOTAL(CN-IDX) >= CN-BUDGET-TOTAL(CN-IDX))
         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
     END-IF.

*    LOOK UP THIS USER/CAMPAIGN IN THE FREQUENCY SNAPSHOT; AN
*    ABSENT ROW (OR A BLANK USER-ID) MEANS ZERO IMPRESSIONS SO
*    FAR TODAY AND THIS HOUR.
 L4-FILTER-FREQUENCY.
     MOVE 0 TO WS-LOOKUP-DAILY.
     MOVE 0 TO WS-LOOKUP-HOURLY.
     IF AQ-USER-ID NOT = SPACES
         PERFORM L5-FREQ-LOOKUP
     END-IF.
     IF (CN-FREQ-CAP-DAILY(CN-IDX) > 0
            AND WS-LOOKUP-DAILY >= CN-FREQ-CAP-DAILY(CN-IDX))
        OR (CN-FREQ-CAP-HOURLY(CN-IDX) > 0
            AND WS-LOOKUP-HOURLY >= CN-FREQ-CAP-HOURLY(CN-IDX))
         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
     END-IF.

*    LINEAR SEARCH OF THE IN-MEMORY FREQUENCY SNAPSHOT FOR THIS
*    USER/CAMPAIGN PAIR - THE SNAPSHOT IS LOADED ONCE AT L2-INIT
*    AND NEVER RE-READ DURING THE RUN.
 L5-FREQ-LOOKUP.
     MOVE 0 TO WS-LOOKUP-DAILY.
     MOVE 0 TO WS-LOOKUP-HOURLY.
     MOVE 'N' TO WS-IN-LIST-FLAG.
     PERFORM L6-CHECK-ONE-FREQ-ROW
         VARYING FT-IDX FROM 1 BY 1
         UNTIL FT-IDX > WS-FREQ-COUNT
            OR WS-IN-LIST-FLAG = 'Y'.

*    ONE ROW OF THE FREQUENCY TABLE - BOTH THE USER-ID AND THE
*    CAMPAIGN-ID MUST MATCH, NOT JUST ONE OR THE OTHER.
 L6-CHECK-ONE-FREQ-ROW.
     IF FT-USER-ID(FT-IDX) = AQ-USER-ID
        AND FT-CAMPAIGN-ID(FT-IDX) = CN-CAMPAIGN-ID(CN-IDX)
         MOVE FT-DAILY-COUNT(FT-IDX) TO WS-LOOKUP-DAILY
         MOVE FT-HOURLY-COUNT(FT-IDX) TO WS-LOOKUP-HOURLY
         MOVE 'Y' TO WS-IN-LIST-FLAG
     END-IF.

*    LANDING URL IS ALWAYS REQUIRED; IMAGE AND TITLE ARE ONLY
*    REQUIRED WHEN WS-IMAGE-REQUIRED/WS-TITLE-REQUIRED SAY SO.
 L4-FILTER-QUALITY-BASIC.
     IF CN-LANDING-URL(CN-IDX) = SPACES
         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
     END-IF.
     IF CN-KEPT(CN-IDX) AND WS-IMAGE-REQUIRED = 'Y'
         IF CN-IMAGE-URL-FLAG(CN-IDX) NOT = 'Y'
             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
         END-IF
     END-IF.
     IF CN-KEPT(CN-IDX) AND WS-TITLE-REQUIRED = 'Y'
         IF CN-TITLE(CN-IDX) = SPACES
             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
         END-IF
     END-IF.

*    SQUEEZE OUT THE DROPPED ROWS SO ONLY SURVIVORS ARE LEFT IN
*    CANDIDATE-ENTRY(1) THRU CANDIDATE-ENTRY(WS-FILTER-COUNT).
 L4-COMPACT-CANDIDATES.
     MOVE 0 TO WS-DEST-IDX.
     PERFORM L5-COMPACT-ONE
         VARYING CN-IDX FROM 1 BY 1
         UNTIL CN-IDX > WS-RETRIEVE-COUNT.
     MOVE WS-DEST-IDX TO WS-FILTER-COUNT.

*    A SURVIVING ROW MOVES DOWN TO CLOSE ANY GAP LEFT BY ROWS
*    DROPPED AHEAD OF IT; A ROW ALREADY IN PLACE (NO GAP YET)
*    IS LEFT ALONE RATHER THAN MOVED ONTO ITSELF.
 L5-COMPACT-ONE.
     IF CN-KEPT(CN-IDX)
         ADD 1 TO WS-DEST-IDX
         IF WS-DEST-IDX NOT = CN-IDX
             MOVE CANDIDATE-ENTRY(CN-IDX)
                 TO CANDIDATE-ENTRY(WS-DEST-IDX)
         END-IF
     END-IF.

*****************************************************************
*        STAGE 3 - PREDICTION AND THE QUALITY FILTER'S RATE     *
*        THRESHOLDS (THEY NEED PCTR/PCVR, SO THEY RUN HERE,     *
*        FOLLOWED BY THE DIVERSITY CAP AND ONE MORE COMPACT).   *
*****************************************************************
 L3-PREDICT-CANDIDATES.
     PERFORM L6-AGE-BUCKET.
     PERFORM L4-COMPUTE-RATES
         VARYING CN-IDX FROM 1 BY 1
         UNTIL CN-IDX > WS-FILTER-COUNT.
     PERFORM L4-FILTER-RATE-THRESH
         VARYING CN-IDX FROM 1 BY 1
         UNTIL CN-IDX > WS-FILTER-COUNT.
     PERFORM L4-FILTER-DIVERSITY.
     PERFORM L4-COMPACT-CANDIDATES-2.
 L3-PREDICT-CANDIDATES-EXIT.
     EXIT.

*    BUCKETS THE REQUESTOR'S AGE FOR THE STATISTICAL PREDICTOR'S
*    FEATURE LOG (CR1130).  NOT A TARGETING PREDICATE -
*    L6-CHECK-AGE ABOVE HANDLES THE MIN/MAX-AGE MATCH SEPARATELY.
 L6-AGE-BUCKET.
     EVALUATE TRUE
         WHEN AQ-AGE = 0
             MOVE 'UNKNOWN'   TO WS-AGE-BUCKET
         WHEN AQ-AGE < 18
             MOVE 'UNDER_18'  TO WS-AGE-BUCKET
         WHEN AQ-AGE < 25
             MOVE '18_24'     TO WS-AGE-BUCKET
         WHEN AQ-AGE < 35
             MOVE '25_34'     TO WS-AGE-BUCKET
         WHEN AQ-AGE < 45
             MOVE '35_44'     TO WS-AGE-BUCKET
         WHEN OTHER
             MOVE '45_PLUS'   TO WS-AGE-BUCKET
     END-EVALUATE.

*    BAYESIAN-SMOOTHED CTR/CVR, SMOOTHING CONSTANT K=100 (CR1130).
 L4-COMPUTE-RATES.
     COMPUTE CN-PCTR(CN-IDX) ROUNDED =
         (CN-CLICKS(CN-IDX) + WS-SMOOTH-K * WS-DEFAULT-CTR)
           / (CN-IMPRESSIONS(CN-IDX) + WS-SMOOTH-K).
     IF CN-CLICKS(CN-IDX) > 0
         COMPUTE CN-PCVR(CN-IDX) ROUNDED =
             (CN-CONVERSIONS(CN-IDX) +
                 WS-SMOOTH-K * WS-DEFAULT-CVR)
               / (CN-CLICKS(CN-IDX) + WS-SMOOTH-K)
     ELSE
         MOVE WS-DEFAULT-CVR TO CN-PCVR(CN-IDX)
     END-IF.

*    WS-MIN-CTR/WS-MIN-CVR ARE RUN PARAMETERS - ZERO MEANS NO
*    FLOOR IS IN EFFECT FOR THAT RATE THIS RUN.
 L4-FILTER-RATE-THRESH.
     IF CN-KEPT(CN-IDX)
         IF WS-MIN-CTR > 0 AND CN-PCTR(CN-IDX) < WS-MIN-CTR
             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
         END-IF
     END-IF.
     IF CN-KEPT(CN-IDX)
         IF WS-MIN-CVR > 0 AND CN-PCVR(CN-IDX) < WS-MIN-CVR
             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
         END-IF
     END-IF.

*    WALKING THE SURVIVORS IN ORDER, KEEP AT MOST
*    WS-MAX-PER-ADVERTISER CANDIDATES PER ADVERTISER.
 L4-FILTER-DIVERSITY.
     MOVE 0 TO WS-ADV-SEEN-COUNT.
     PERFORM L5-DIVERSITY-ONE
         VARYING CN-IDX FROM 1 BY 1
         UNTIL CN-IDX > WS-FILTER-COUNT.

*    BUMPS THIS ADVERTISER'S SEEN-COUNT AND DROPS THE ROW IF IT
*    IS THE ONE THAT PUSHES THE ADVERTISER PAST THE CAP.
 L5-DIVERSITY-ONE.
     IF CN-KEPT(CN-IDX)
         PERFORM L6-FIND-OR-ADD-ADVERTISER
         IF ADV-SEEN-CT(WS-ADV-IDX) > WS-MAX-PER-ADVERTISER
             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
         END-IF
     END-IF.

*    WS-ADV-SEEN-TABLE IS RESET TO ZERO ROWS AT THE TOP OF EVERY
*    REQUEST IN L4-FILTER-DIVERSITY - IT NEVER CARRIES STATE
*    ACROSS REQUESTS, UNLIKE THE FREQUENCY AND HOURLY TABLES.
 L6-FIND-OR-ADD-ADVERTISER.
     MOVE 'N' TO WS-ADV-FOUND.
     PERFORM L7-CHECK-ONE-ADVERTISER
         VARYING WS-ADV-IDX FROM 1 BY 1
         UNTIL WS-ADV-IDX > WS-ADV-SEEN-COUNT
            OR WS-ADV-FOUND = 'Y'.
     IF WS-ADV-FOUND = 'N'
         ADD 1 TO WS-ADV-SEEN-COUNT
         MOVE WS-ADV-SEEN-COUNT TO WS-ADV-IDX
         MOVE CN-ADVERTISER-ID(CN-IDX) TO ADV-SEEN-ID(WS-ADV-IDX)
         MOVE 0 TO ADV-SEEN-CT(WS-ADV-IDX)
     END-IF.
     ADD 1 TO ADV-SEEN-CT(WS-ADV-IDX).

*    ONE ROW OF THE PER-REQUEST ADVERTISER-SEEN TABLE.
 L7-CHECK-ONE-ADVERTISER.
     IF ADV-SEEN-ID(WS-ADV-IDX) = CN-ADVERTISER-ID(CN-IDX)
         MOVE 'Y' TO WS-ADV-FOUND
     END-IF.

*    RE-USES L4-COMPACT-CANDIDATES (WHICH COMPACTS OVER
*    WS-RETRIEVE-COUNT) A SECOND TIME FOR THE RATE/DIVERSITY
*    DROPS, THE SAME WAY IT WAS USED EARLIER FOR THE BLACKLIST/
*    BUDGET/FREQUENCY/QUALITY DROPS.
 L4-COMPACT-CANDIDATES-2.
     MOVE WS-FILTER-COUNT TO WS-RETRIEVE-COUNT.
     PERFORM L4-COMPACT-CANDIDATES.

*****************************************************************
*        STAGE 4 - RANKING (ECPM, STRATEGY SCORE, SORT)         *
*****************************************************************
 L3-RANK-CANDIDATES.
     PERFORM L4-RANK-ONE-CANDIDATE
         VARYING CN-IDX FROM 1 BY 1
         UNTIL CN-IDX > WS-FILTER-COUNT.
     PERFORM L4-SORT-CANDIDATES.
     MOVE WS-FILTER-COUNT TO WS-RANK-COUNT.
 L3-RANK-CANDIDATES-EXIT.
     EXIT.

*    EVERY SURVIVING CANDIDATE GETS BOTH AN ECPM (WHAT THE SHOP
*    IS OWED IF SERVED) AND A STRATEGY SCORE (WHAT DECIDES SORT
*    ORDER) BEFORE THE BUBBLE SORT RUNS.
 L4-RANK-ONE-CANDIDATE.
     PERFORM L5-COMPUTE-ECPM.
     PERFORM L5-COMPUTE-SCORE.

*    FLOORED AT 0.0001 (NOT THE RAW VALUE) FOR THE ECPM CALC ONLY.
*    CPM BIDS ARE ALREADY AN ECPM - NO CONVERSION NEEDED. CPC AND
*    CPA BIDS ARE WHAT THE ADVERTISER PAYS PER CLICK/CONVERSION,
*    SO THEY ARE MULTIPLIED OUT BY THE PREDICTED RATE(S) AND BY
*    1000 TO GET AN EQUIVALENT COST PER THOUSAND IMPRESSIONS -
*    THE COMMON UNIT THE RANKER SORTS EVERY CANDIDATE BY.
 L5-COMPUTE-ECPM.
     MOVE CN-PCTR(CN-IDX) TO WS-PCTR-EFF.
     IF WS-PCTR-EFF < 0.0001
         MOVE 0.0001 TO WS-PCTR-EFF
     END-IF.
     MOVE CN-PCVR(CN-IDX) TO WS-PCVR-EFF.
     IF WS-PCVR-EFF < 0.0001
         MOVE 0.0001 TO WS-PCVR-EFF
     END-IF.
     EVALUATE TRUE
         WHEN CN-BID-TYPE-CPM(CN-IDX)
             COMPUTE WS-ECPM-CALC ROUNDED = CN-BID-AMOUNT(CN-IDX)
         WHEN CN-BID-TYPE-CPA(CN-IDX)
             COMPUTE WS-ECPM-CALC ROUNDED =
                 CN-BID-AMOUNT(CN-IDX) * WS-PCTR-EFF * WS-PCVR-EFF
                   * 1000
         WHEN OTHER
             COMPUTE WS-ECPM-CALC ROUNDED =
                 CN-BID-AMOUNT(CN-IDX) * WS-PCTR-EFF * 1000
     END-EVALUATE.
     IF WS-ECPM-CALC < WS-MIN-ECPM
         MOVE WS-MIN-ECPM TO WS-ECPM-CALC
     END-IF.
     MOVE WS-ECPM-CALC TO CN-ECPM(CN-IDX).

*    SCORE USES THE RAW (UNFLOORED) PCTR/PCVR, NOT WS-PCTR-EFF.
*    WS-STRATEGY IS A RECOMPILE-TIME KNOB (SEE WS-CONFIG):
*    1 = PLAIN ECPM, NO ADJUSTMENT AT ALL.
*    2 = ECPM TIMES A CTR RATIO AGAINST A 1% BASELINE, CAPPED AT
*        2X SO ONE FREAK HIGH-CTR ROW CANNOT RUN AWAY WITH IT.
*    3 = ECPM WITH A STRAIGHT CTR BONUS (UP TO +10X AT 100% CTR).
*    4 = SAME IDEA BUT WEIGHTED TOWARD CONVERSION RATE INSTEAD.
*    5 = BOTH BONUSES MULTIPLIED TOGETHER - THE "BALANCED" SETTING
*    ANYTHING ELSE FALLS THROUGH TO PLAIN ECPM, SAME AS 1.
 L5-COMPUTE-SCORE.
     EVALUATE WS-STRATEGY
         WHEN 2
             COMPUTE WS-RATIO = CN-PCTR(CN-IDX) / 0.01
             IF WS-RATIO > 2.0
                 MOVE 2.0 TO WS-RATIO
             END-IF
             COMPUTE WS-SCORE-CALC ROUNDED =
                 CN-ECPM(CN-IDX) * WS-RATIO
         WHEN 3
             COMPUTE WS-SCORE-CALC ROUNDED =
                 CN-ECPM(CN-IDX) * (1 + CN-PCTR(CN-IDX) * 10)
         WHEN 4
             COMPUTE WS-SCORE-CALC ROUNDED =
                 CN-ECPM(CN-IDX) * (1 + CN-PCVR(CN-IDX) * 100)
         WHEN 5
             COMPUTE WS-SCORE-CALC ROUNDED =
                 CN-ECPM(CN-IDX) * (1 + CN-PCTR(CN-IDX) * 5)
                   * (1 + CN-PCVR(CN-IDX) * 20)
         WHEN OTHER
             COMPUTE WS-SCORE-CALC ROUNDED = CN-ECPM(CN-IDX)
     END-EVALUATE.
     MOVE WS-SCORE-CALC TO CN-SCORE(CN-IDX).

*    PLAIN BUBBLE SORT, DESCENDING BY SCORE. TIES NEVER SWAP SO
*    THE ORIGINAL RETRIEVAL ORDER IS PRESERVED AMONG THEM.
 L4-SORT-CANDIDATES.
     IF WS-FILTER-COUNT > 1
         PERFORM L5-SORT-OUTER
             VARYING WS-SORT-I FROM 1 BY 1
             UNTIL WS-SORT-I >= WS-FILTER-COUNT
     END-IF.

*    ONE PASS OF THE BUBBLE SORT - WS-FILTER-COUNT RARELY RUNS
*    PAST A FEW DOZEN SURVIVORS BY THIS STAGE SO THE O(N**2)
*    COST NEVER SHOWS UP ON THE CLOCK.
 L5-SORT-OUTER.
     PERFORM L6-SORT-INNER
         VARYING WS-SORT-J FROM 1 BY 1
         UNTIL WS-SORT-J >= WS-FILTER-COUNT.

*    SWAPS TWO ADJACENT CANDIDATE-ENTRY ROWS WHEN THE LEFT ONE
*    SCORES LOWER THAN THE RIGHT ONE - DESCENDING BY SCORE.
 L6-SORT-INNER.
     IF CN-SCORE(WS-SORT-J) < CN-SCORE(WS-SORT-J + 1)
         MOVE CANDIDATE-ENTRY(WS-SORT-J) TO WS-SWAP-ENTRY-ALT
         MOVE CANDIDATE-ENTRY(WS-SORT-J + 1)
             TO CANDIDATE-ENTRY(WS-SORT-J)
         MOVE WS-SWAP-ENTRY-ALT
             TO CANDIDATE-ENTRY(WS-SORT-J + 1)
     END-IF.

*****************************************************************
*        SECOND-PRICE AUCTION - UPSI-0 ON (CR1180).  ONE        *
*        CANDIDATE PAYS THE FLOOR INCREMENT; TWO OR MORE PAY    *
*        THE RUNNER-UP'S ECPM PLUS THE INCREMENT, UNCAPPED, AS  *
*        CR1566 RE-READ THE SPEC TO REQUIRE (SEE BELOW).        *
*****************************************************************
 L4-RUN-AUCTION.
     MOVE 0 TO WS-WINNER-PRICE.
     IF WS-FILTER-COUNT > 0
         PERFORM L5-LOAD-AUCTION-ECPM
             VARYING WS-AUC-IDX FROM 1 BY 1
             UNTIL WS-AUC-IDX > WS-FILTER-COUNT
         PERFORM L5-SORT-AUCTION-ECPM
         IF WS-FILTER-COUNT = 1
             MOVE WS-AUCTION-INCR TO WS-WINNER-PRICE
         ELSE
*            CR1566 (07/19/05, RH) - THE CAP THAT USED TO SIT
*            HERE, LIMITING WS-WINNER-PRICE TO THE WINNER'S OWN
*            ECPM, WAS PULLED.  WHEN THE TOP TWO BIDS ARE A
*            PENNY APART THE CAP WAS QUIETLY CHARGING LESS THAN
*            RUNNER-UP-PLUS-INCREMENT, WHICH IS NOT WHAT THE
*            BUSINESS RULE SAYS.  PRICE IS NOW ALWAYS THE
*            RUNNER-UP'S ECPM PLUS THE INCREMENT, PERIOD.
             MOVE AUC-ECPM-ENTRY(2) TO WS-SECOND-ECPM
             COMPUTE WS-WINNER-PRICE =
                 WS-SECOND-ECPM + WS-AUCTION-INCR
         END-IF
     END-IF.

*    COPIES CN-ECPM INTO ITS OWN SCRATCH TABLE FOR THE AUCTION -
*    THE CANDIDATE TABLE ITSELF IS ALREADY SORTED BY SCORE, NOT
*    BY ECPM, SO THE AUCTION NEEDS ITS OWN SORT PASS.
 L5-LOAD-AUCTION-ECPM.
     MOVE CN-ECPM(WS-AUC-IDX) TO AUC-ECPM-ENTRY(WS-AUC-IDX).

*    SORTS THE SCRATCH ECPM TABLE DESCENDING SO ENTRY(1) IS THE
*    TOP BID AND ENTRY(2) IS THE SECOND-HIGHEST.
 L5-SORT-AUCTION-ECPM.
     IF WS-FILTER-COUNT > 1
         PERFORM L6-AUC-SORT-OUTER
             VARYING WS-AUC-IDX FROM 1 BY 1
             UNTIL WS-AUC-IDX >= WS-FILTER-COUNT
     END-IF.

*    CLASSIC BUBBLE-SORT OUTER LOOP, ONE PASS PER ITERATION - SAME
*    SHAPE AS L5-SORT-OUTER, JUST DRIVING THE ECPM SCRATCH TABLE.
 L6-AUC-SORT-OUTER.
     PERFORM L7-AUC-SORT-INNER
         VARYING WS-AUC-J FROM 1 BY 1
         UNTIL WS-AUC-J >= WS-FILTER-COUNT.

*    SAME SWAP LOGIC AS L6-SORT-INNER ABOVE, JUST AGAINST THE
*    SCRATCH ECPM TABLE INSTEAD OF THE CANDIDATE TABLE.
 L7-AUC-SORT-INNER.
     IF AUC-ECPM-ENTRY(WS-AUC-J) < AUC-ECPM-ENTRY(WS-AUC-J + 1)
         MOVE AUC-ECPM-ENTRY(WS-AUC-J) TO WS-ECPM-CALC
         MOVE AUC-ECPM-ENTRY(WS-AUC-J + 1)
             TO AUC-ECPM-ENTRY(WS-AUC-J)
         MOVE WS-ECPM-CALC TO AUC-ECPM-ENTRY(WS-AUC-J + 1)
     END-IF.

*****************************************************************
*        BUDGET PACING - UPSI-1 ON (CR1223). APPLIED TO THE     *
*        WINNING CANDIDATE'S CAMPAIGN. SPEND-THIS-HOUR IS NOT   *
*        CARRIED ON THE CAMPAIGN RECORD TODAY SO IT IS TAKEN AS *
*        ZERO HERE - A TRUE PER-HOUR METER IS STILL A TODO.     *
*****************************************************************
 L4-RUN-PACING.
     MOVE 24 TO WS-HOURS-REMAINING.
     SUBTRACT WS-TODAY-HH FROM WS-HOURS-REMAINING.
     IF WS-HOURS-REMAINING < 1
         MOVE 1 TO WS-HOURS-REMAINING
     END-IF.
     COMPUTE WS-TARGET-SPEND ROUNDED =
         CN-BUDGET-DAILY(1) - CN-SPENT-TODAY(1).
     IF WS-TARGET-SPEND < 0
         MOVE 0 TO WS-TARGET-SPEND
     END-IF.
     COMPUTE WS-HOURLY-BUDGET ROUNDED =
         WS-TARGET-SPEND / WS-HOURS-REMAINING * WS-PACE-SMOOTH.
*    SPENT-THIS-HOUR HAS NO HOME ON THE CAMPAIGN RECORD TODAY (SEE
*    BANNER ABOVE) SO IT IS TAKEN AS ZERO, WHICH MAKES THE SERVE
*    TEST (HOURLY-BUDGET - SPENT-THIS-HOUR) / HOURLY-BUDGET > 0.10
*    COLLAPSE TO "HOURLY BUDGET GREATER THAN ZERO".
     IF WS-HOURLY-BUDGET > 0
         MOVE 'YES' TO O-PACE-SERVE
     ELSE
         MOVE 'NO' TO O-PACE-SERVE
     END-IF.
     COMPUTE WS-TARGET-SPEND ROUNDED =
         CN-BUDGET-DAILY(1) / WS-HOURS-REMAINING.
     MOVE CN-BID-AMOUNT(1) TO WS-BID-ADJUSTED.
*    PACE RATIO UNDER 0.8 MEANS THE CAMPAIGN IS BEHIND ITS TARGET
*    PACE FOR THE DAY - BID IT UP 20% TO WIN MORE AUCTIONS. OVER
*    1.2 MEANS IT IS AHEAD OF PACE - BID IT DOWN 20% TO SLOW
*    SPENDING BACK TOWARD THE TARGET LINE. IN BETWEEN, LEAVE THE
*    BID ALONE.
     IF WS-TARGET-SPEND > 0
         COMPUTE WS-PACE-RATIO ROUNDED =
             CN-SPENT-TODAY(1) / WS-TARGET-SPEND
         IF WS-PACE-RATIO < 0.8
             COMPUTE WS-BID-ADJUSTED ROUNDED =
                 CN-BID-AMOUNT(1) * 1.2
         ELSE
             IF WS-PACE-RATIO > 1.2
                 COMPUTE WS-BID-ADJUSTED ROUNDED =
                     CN-BID-AMOUNT(1) * 0.8
             END-IF
         END-IF
     END-IF.
     MOVE WS-BID-ADJUSTED TO O-PACE-BID.
     MOVE WS-HOURLY-BUDGET TO O-PACE-HRBUDGET.

*****************************************************************
*        STAGE 5 - SELECTION                                    *
*****************************************************************
 L3-SELECT-CANDIDATES.
     IF WS-RANK-COUNT < AQ-NUM-ADS
         MOVE WS-RANK-COUNT TO WS-FINAL-COUNT
     ELSE
         MOVE AQ-NUM-ADS TO WS-FINAL-COUNT
     END-IF.
     PERFORM L4-WRITE-SELECTED
         VARYING WS-SEL-IDX FROM 1 BY 1
         UNTIL WS-SEL-IDX > WS-FINAL-COUNT.
     ADD WS-RETRIEVE-COUNT TO WS-GT-RETRIEVED.
     ADD WS-FINAL-COUNT    TO WS-GT-SERVED.
 L3-SELECT-CANDIDATES-EXIT.
     EXIT.

*    BUILDS THE AD-ID AS "ad_<CAMPAIGN>_<CREATIVE>" AND WRITES
*    ONE SELECTED-FILE ROW PER AD BEING SERVED ON THIS REQUEST.
 L4-WRITE-SELECTED.
     MOVE AQ-REQUEST-ID            TO SA-REQUEST-ID.
     MOVE CN-CAMPAIGN-ID(WS-SEL-IDX)  TO SA-CAMPAIGN-ID.
     MOVE CN-CREATIVE-ID(WS-SEL-IDX)  TO SA-CREATIVE-ID.
     STRING 'ad_'                            DELIMITED BY SIZE
            CN-CAMPAIGN-ID(WS-SEL-IDX)        DELIMITED BY SIZE
            '_'                               DELIMITED BY SIZE
            CN-CREATIVE-ID(WS-SEL-IDX)        DELIMITED BY SIZE
         INTO SA-AD-ID.
     EVALUATE CN-CREATIVE-TYPE(WS-SEL-IDX)
         WHEN 1 MOVE 'BANNER'       TO SA-CREATIVE-TYPE-NAME
         WHEN 2 MOVE 'NATIVE'       TO SA-CREATIVE-TYPE-NAME
         WHEN 3 MOVE 'VIDEO'        TO SA-CREATIVE-TYPE-NAME
         WHEN 4 MOVE 'INTERSTITIAL' TO SA-CREATIVE-TYPE-NAME
         WHEN OTHER MOVE 'BANNER'   TO SA-CREATIVE-TYPE-NAME
     END-EVALUATE.
     MOVE CN-PCTR(WS-SEL-IDX)  TO SA-PCTR.
     MOVE CN-PCVR(WS-SEL-IDX)  TO SA-PCVR.
     MOVE CN-ECPM(WS-SEL-IDX)  TO SA-ECPM.
     MOVE CN-SCORE(WS-SEL-IDX) TO SA-SCORE.
     WRITE SELECTED-REC.

*****************************************************************
*        PER-REQUEST REPORT LINE AND GRAND TOTALS               *
*****************************************************************
 L3-REPORT-LINE.
     MOVE AQ-REQUEST-ID     TO O-REQUEST-ID.
     MOVE WS-RETRIEVE-COUNT TO O-RETRIEVE-CT.
     MOVE WS-FILTER-COUNT   TO O-FILTER-CT.
     MOVE WS-FINAL-COUNT    TO O-FINAL-CT.
     IF WS-FINAL-COUNT > 0
         MOVE SA-AD-ID       TO O-TOP-ADID
         MOVE CN-ECPM(1)     TO O-TOP-ECPM
         MOVE CN-SCORE(1)    TO O-TOP-SCORE
     ELSE
         MOVE SPACES         TO O-TOP-ADID
         MOVE 0              TO O-TOP-ECPM
         MOVE 0              TO O-TOP-SCORE
     END-IF.
     WRITE PRTLINE FROM DEC-DETAIL-LINE
         AFTER ADVANCING 1 LINE
             AT EOP
                 PERFORM L9-HDGS.
     IF WS-AUCTION-SW-ON = 'Y' AND WS-FINAL-COUNT > 0
         MOVE WS-WINNER-PRICE TO O-AUCTION-PRICE
         WRITE PRTLINE FROM DEC-AUCTION-LINE
             AFTER ADVANCING 1 LINE
     END-IF.
     IF WS-PACING-SW-ON = 'Y' AND WS-FINAL-COUNT > 0
         WRITE PRTLINE FROM DEC-PACING-LINE
             AFTER ADVANCING 1 LINE
     END-IF.

*    RUN-END SUMMARY BLOCK AT THE BOTTOM OF THE REPORT - ONE
*    LINE APIECE FOR REQUESTS SEEN, ADS RETRIEVED BEFORE
*    FILTERING, ADS ACTUALLY SERVED, AND THE SERVED-PER-REQUEST
*    AVERAGE.
 L9-GRAND-TOTALS.
     WRITE PRTLINE FROM BLANK-LINE
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM DEC-GRAND-HDG
         AFTER ADVANCING 1 LINE.
     IF WS-GT-REQUESTS > 0
         COMPUTE WS-AVG-ADS ROUNDED =
             WS-GT-SERVED / WS-GT-REQUESTS
     ELSE
         MOVE 0 TO WS-AVG-ADS
     END-IF.
     MOVE WS-GT-REQUESTS  TO O-GT-REQUESTS.
     MOVE WS-GT-RETRIEVED TO O-GT-RETRIEVED.
     MOVE WS-GT-SERVED    TO O-GT-SERVED.
     MOVE WS-AVG-ADS      TO O-GT-AVG.
     WRITE PRTLINE FROM DEC-GRAND-LINE
         AFTER ADVANCING 1 LINE.

*    PAGE BREAK ROUTINE - FIRES AT TOP-OF-FORM AND ANY TIME
*    L3-REPORT-LINE'S WRITE HITS END-OF-PAGE (AT EOP, DRIVEN BY
*    THE LINAGE CLAUSE ON PRTOUT'S FD).
 L9-HDGS.
     ADD 1 TO C-PCTR.
     MOVE C-PCTR TO O-PCTR.
     WRITE PRTLINE FROM COMPANY-TITLE
         AFTER ADVANCING PAGE.
     WRITE PRTLINE FROM DEC-REPORT-TITLE
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM BLANK-LINE
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM DEC-COL-HDGS
         AFTER ADVANCING 1 LINE.
     WRITE PRTLINE FROM BLANK-LINE
         AFTER ADVANCING 1 LINE.

*****************************************************************
*        CATALOG LOAD ROUTINES                                  *
*****************************************************************
 L9-LOAD-CAMPAIGNS.
     MOVE 0 TO WS-CAMP-COUNT.
     PERFORM L9-READ-CAMPAIGN.
     PERFORM L9-ADD-CAMPAIGN
         UNTIL CAMP-EOF-YES.
 L9-LOAD-CAMPAIGNS-EXIT.
     EXIT.

*    STANDARD PRIMED READ - L9-LOAD-CAMPAIGNS READS THE FIRST
*    RECORD DIRECTLY AND EVERY RECORD AFTER THAT IS READ FROM
*    THE BOTTOM OF L9-ADD-CAMPAIGN.
 L9-READ-CAMPAIGN.
     READ CAMPAIGN-FILE
         AT END
             MOVE 'Y' TO WS-CAMP-EOF.

*    ONE CAMPAIGN-MASTER RECORD INTO CT-CAMPAIGN-ENTRY - TABLE
*    SIZE IS 500 ROWS (CR1519), SO A CATALOG BIGGER THAN THAT
*    WOULD NEED THE TABLE RAISED AGAIN.  CR1567 (07/19/05, RH) -
*    THE COUNT WAS BUMPED AND THE ROW MOVED IN WITH NO CHECK
*    AGAINST THE 500-ROW CEILING AT ALL, SO A CAMPAIGN FILE
*    BIGGER THAN THE TABLE WOULD HAVE SUBSCRIPTED PAST CT-ENTRY
*    AND CLOBBERED WHATEVER FOLLOWS IT IN STORAGE - SAME CLASS OF
*    BUG CR1563 FOUND IN LADEVT01'S HOURLY-TABLE. EXTRA ROWS PAST
*    THE CEILING ARE NOW SKIPPED RATHER THAN LOADED.
 L9-ADD-CAMPAIGN.
     IF WS-CAMP-COUNT < 500
         ADD 1 TO WS-CAMP-COUNT
         MOVE CM-CAMPAIGN-ID   TO CT-CAMPAIGN-ID(WS-CAMP-COUNT)
         MOVE CM-ADVERTISER-ID
             TO CT-ADVERTISER-ID(WS-CAMP-COUNT)
         MOVE CM-CAMPAIGN-NAME
             TO CT-CAMPAIGN-NAME(WS-CAMP-COUNT)
         MOVE CM-STATUS        TO CT-STATUS(WS-CAMP-COUNT)
         MOVE CM-BID-TYPE      TO CT-BID-TYPE(WS-CAMP-COUNT)
         MOVE CM-BID-AMOUNT    TO CT-BID-AMOUNT(WS-CAMP-COUNT)
         MOVE CM-BUDGET-DAILY  TO CT-BUDGET-DAILY(WS-CAMP-COUNT)
         MOVE CM-BUDGET-TOTAL  TO CT-BUDGET-TOTAL(WS-CAMP-COUNT)
         MOVE CM-SPENT-TODAY   TO CT-SPENT-TODAY(WS-CAMP-COUNT)
         MOVE CM-SPENT-TOTAL   TO CT-SPENT-TOTAL(WS-CAMP-COUNT)
         MOVE CM-FREQ-CAP-DAILY
             TO CT-FREQ-CAP-DAILY(WS-CAMP-COUNT)
         MOVE CM-FREQ-CAP-HOURLY
             TO CT-FREQ-CAP-HOURLY(WS-CAMP-COUNT)
     END-IF.
     PERFORM L9-READ-CAMPAIGN.

*    SAME LOAD PATTERN AS L9-LOAD-CAMPAIGNS ABOVE, AGAINST THE
*    CREATIVE MASTER.
 L9-LOAD-CREATIVES.
     MOVE 0 TO WS-CREA-COUNT.
     PERFORM L9-READ-CREATIVE.
     PERFORM L9-ADD-CREATIVE
         UNTIL CREA-EOF-YES.
 L9-LOAD-CREATIVES-EXIT.
     EXIT.

 L9-READ-CREATIVE.
     READ CREATIVE-FILE
         AT END
             MOVE 'Y' TO WS-CREA-EOF.

*    TABLE SIZE IS 2000 ROWS (CR1519) SINCE A CAMPAIGN CAN CARRY
*    MANY CREATIVE VARIANTS.  SAME CEILING GUARD AS CR1567 ABOVE
*    ON L9-ADD-CAMPAIGN, ADDED HERE UNDER THE SAME TICKET.
 L9-ADD-CREATIVE.
     IF WS-CREA-COUNT < 2000
         ADD 1 TO WS-CREA-COUNT
         MOVE CR-CREATIVE-ID  TO KT-CREATIVE-ID(WS-CREA-COUNT)
         MOVE CR-CAMPAIGN-ID  TO KT-CAMPAIGN-ID(WS-CREA-COUNT)
         MOVE CR-STATUS       TO KT-STATUS(WS-CREA-COUNT)
         MOVE CR-CREATIVE-TYPE
             TO KT-CREATIVE-TYPE(WS-CREA-COUNT)
         MOVE CR-TITLE        TO KT-TITLE(WS-CREA-COUNT)
         MOVE CR-IMAGE-URL-FLAG
             TO KT-IMAGE-URL-FLAG(WS-CREA-COUNT)
         MOVE CR-LANDING-URL  TO KT-LANDING-URL(WS-CREA-COUNT)
         MOVE CR-IMPRESSIONS  TO KT-IMPRESSIONS(WS-CREA-COUNT)
         MOVE CR-CLICKS       TO KT-CLICKS(WS-CREA-COUNT)
         MOVE CR-CONVERSIONS  TO KT-CONVERSIONS(WS-CREA-COUNT)
     END-IF.
     PERFORM L9-READ-CREATIVE.

*    SAME LOAD PATTERN AGAIN, AGAINST THE TARGETING-RULE FILE.
 L9-LOAD-TARGETING.
     MOVE 0 TO WS-TARG-COUNT.
     PERFORM L9-READ-TARGETING.
     PERFORM L9-ADD-TARGETING
         UNTIL TARG-EOF-YES.
 L9-LOAD-TARGETING-EXIT.
     EXIT.

 L9-READ-TARGETING.
     READ TARGETING-FILE
         AT END
             MOVE 'Y' TO WS-TARG-EOF.

*    ONE TARGETING-RULE ROW, INCLUDING ITS UP-TO-10-VALUE LIST
*    (COUNTRY CODES, INTEREST CODES, WHATEVER RT-RULE-TYPE CALLS
*    FOR) COPIED OVER BY L9-COPY-TARG-VALUES BELOW.  CEILING
*    GUARD ADDED UNDER CR1567, SAME AS THE OTHER THREE CATALOG
*    LOADERS IN THIS SECTION.
 L9-ADD-TARGETING.
     IF WS-TARG-COUNT < 3000
         ADD 1 TO WS-TARG-COUNT
         MOVE TG-CAMPAIGN-ID  TO RT-CAMPAIGN-ID(WS-TARG-COUNT)
         MOVE TG-RULE-TYPE    TO RT-RULE-TYPE(WS-TARG-COUNT)
         MOVE TG-IS-INCLUDE   TO RT-IS-INCLUDE(WS-TARG-COUNT)
         MOVE TG-MIN-AGE      TO RT-MIN-AGE(WS-TARG-COUNT)
         MOVE TG-MAX-AGE      TO RT-MAX-AGE(WS-TARG-COUNT)
         MOVE TG-VALUE-COUNT  TO RT-VALUE-COUNT(WS-TARG-COUNT)
         MOVE TG-GEO-KIND     TO RT-GEO-KIND(WS-TARG-COUNT)
         PERFORM L9-COPY-TARG-VALUES
             VARYING WS-VAL-IDX FROM 1 BY 1
             UNTIL WS-VAL-IDX > 10
     END-IF.
     PERFORM L9-READ-TARGETING.

*    COPY AND UPPERCASE EACH VALUE ONCE AT LOAD TIME SO MATCHING
*    NEVER HAS TO CONVERT CASE AGAIN (SEE L7-VALUE-IN-LIST).
 L9-COPY-TARG-VALUES.
     MOVE TG-VALUES(WS-VAL-IDX)
         TO RT-VALUES(WS-TARG-COUNT, WS-VAL-IDX).
     INSPECT RT-VALUES(WS-TARG-COUNT, WS-VAL-IDX)
         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

*    LOADS THE FREQUENCY SNAPSHOT THIS RUN WAS HANDED - IT IS A
*    SNAPSHOT, NOT LIVE DATA, SO IT REFLECTS COUNTS AS OF WHEN
*    LADEVT01 LAST WROTE FREQOUT-FILE, NOT THIS SECOND.
 L9-LOAD-FREQUENCY.
     MOVE 0 TO WS-FREQ-COUNT.
     PERFORM L9-READ-FREQUENCY.
     PERFORM L9-ADD-FREQUENCY
         UNTIL FREQ-EOF-YES.
 L9-LOAD-FREQUENCY-EXIT.
     EXIT.

 L9-READ-FREQUENCY.
     READ FREQUENCY-FILE
         AT END
             MOVE 'Y' TO WS-FREQ-EOF.

*    TABLE SIZE IS 5000 ROWS, SAME CEILING LADEVT01 CHECKS
*    AGAINST WHEN IT WRITES THIS SNAPSHOT (SEE CR1564).  GUARD
*    ADDED HERE UNDER CR1567 SO THIS LOADER MATCHES THAT CHECK
*    INSTEAD OF TRUSTING THE SNAPSHOT NEVER GREW PAST IT.
 L9-ADD-FREQUENCY.
     IF WS-FREQ-COUNT < 5000
         ADD 1 TO WS-FREQ-COUNT
         MOVE FQ-USER-ID      TO FT-USER-ID(WS-FREQ-COUNT)
         MOVE FQ-CAMPAIGN-ID  TO FT-CAMPAIGN-ID(WS-FREQ-COUNT)
         MOVE FQ-DAILY-COUNT  TO FT-DAILY-COUNT(WS-FREQ-COUNT)
         MOVE FQ-HOURLY-COUNT TO FT-HOURLY-COUNT(WS-FREQ-COUNT)
     END-IF.
     PERFORM L9-READ-FREQUENCY.

*****************************************************************
*        REQUEST READ - UPPERCASES THE STRING FIELDS THE        *
*        MATCHER COMPARES SO EVERYTHING IS CASE-INSENSITIVE     *
*        AGAINST THE ALREADY-UPPERCASED TARGETING VALUES.        *
*****************************************************************
 L9-READ-REQUEST.
     READ ADREQ-FILE
         AT END
             MOVE 'Y' TO WS-REQ-EOF.
     IF NOT REQ-EOF-YES
         PERFORM L9-UPPER-REQUEST
     END-IF.

*    GENDER/OS/COUNTRY/CITY/DEVICE-MODEL ARE SINGLE FIELDS;
*    INTERESTS AND APP-CATEGORIES ARE OCCURS 5 LISTS HANDED OFF
*    TO L9-UPPER-INTERESTS BELOW.
 L9-UPPER-REQUEST.
     INSPECT AQ-GENDER CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     INSPECT AQ-OS CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     INSPECT AQ-COUNTRY CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     INSPECT AQ-CITY CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     INSPECT AQ-DEVICE-MODEL CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     PERFORM L9-UPPER-INTERESTS
         VARYING WS-UI-IDX FROM 1 BY 1
         UNTIL WS-UI-IDX > 5.

*    ONE ELEMENT OF EACH OF THE TWO 5-ENTRY LISTS, DRIVEN BY
*    THE SAME SUBSCRIPT FROM L9-UPPER-REQUEST'S PERFORM.
 L9-UPPER-INTERESTS.
     INSPECT AQ-INTERESTS(WS-UI-IDX) CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     INSPECT AQ-APP-CATEGORIES(WS-UI-IDX) CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
