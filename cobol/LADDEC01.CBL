000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LADDEC01.
000300 AUTHOR.        R. HENNESSY.
000400 INSTALLATION.  LITEADS DP CENTER.
000500 DATE-WRITTEN.  06/09/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                                                               *
001000*  LADDEC01  --  AD-DECISION BATCH                             *
001100*                                                               *
001200*  READS THE ACTIVE CAMPAIGN/CREATIVE/TARGETING CATALOG AND    *
001300*  THE PER-USER FREQUENCY SNAPSHOT, THEN FOR EACH INBOUND AD   *
001400*  REQUEST RETRIEVES CANDIDATE CAMPAIGN/CREATIVE PAIRS, DROPS  *
001500*  THE ONES THAT FAIL BUDGET, FREQUENCY-CAP, QUALITY, BLACKLIST*
001600*  OR DIVERSITY CHECKS, PREDICTS CLICK AND CONVERSION RATES,   *
001700*  RANKS THE SURVIVORS BY EFFECTIVE CPM AND WRITES THE TOP     *
001800*  REQUESTED NUMBER OF ADS TO THE SELECTED-AD OUTPUT FILE.     *
001900*  A DECISION SECTION OF THE RUN REPORT IS PRODUCED AS WELL.   *
002000*                                                               *
002100*****************************************************************
002200*                      C H A N G E   L O G                     *
002300*****************************************************************
002400* 06/09/86  RH    ORIGINAL PROGRAM - CATALOG RETRIEVAL, BUDGET    CR1001  
002500*                 AND FREQUENCY CAP CHECKS, ECPM RANK BY CPM.     CR1001  
002600* 11/02/86  RH    ADDED QUALITY FILTER (LANDING URL/IMAGE/        CR1014  
002700*                 TITLE) PER MKTG REQUEST.                        CR1014  
002800* 03/18/87  KPD   ADDED CPC AND CPA BID TYPES TO ECPM CALC.       CR1058  
002900* 09/30/87  KPD   ADDED DIVERSITY CAP (MAX ADS PER ADVERTISER).   CR1072  
003000* 07/07/88  RH    ADDED BLACKLIST FILTER - HARDCODED TABLE,       CR1098  
003100*                 REBUILD TO CHANGE UNTIL A MAINT SCREEN EXISTS.  CR1098  
003200* 02/14/89  MTW   ADDED STATISTICAL CTR/CVR PREDICTOR (BAYES      CR1130  
003300*                 SMOOTHING, K=100) REPLACING FLAT RATE GUESS.    CR1130  
003400* 08/22/90  MTW   ADDED REVENUE/ENGAGEMENT/CONVERSION/HYBRID      CR1159  
003500*                 SCORING STRATEGIES - WS-STRATEGY SWITCH.        CR1159  
003600* 01/11/91  RH    ADDED SECOND-PRICE AUCTION UNDER UPSI-0 FOR     CR1180  
003700*                 THE NETWORK-SALES PILOT.                        CR1180  
003800* 06/19/92  JAS   ADDED BUDGET PACING UNDER UPSI-1.               CR1223  
003900* 04/02/93  JAS   OCPM BID TYPE ADDED (TREATED AS CPM ECPM).      CR1241  
004000* 12/08/94  MTW   RAISED RETRIEVAL LIMIT FROM 50 TO 100 CANDS.    CR1288  
004100* 05/16/95  RH    GEO RULE SPLIT INTO COUNTRY/CITY KINDS.         CR1305  
004200* 10/03/96  LCN   INTEREST/APPCAT OVERLAP RULES ADDED.            CR1349  
004300* 02/09/98  LCN   Y2K REMEDIATION - STAT-HOUR AND ALL DATE WORK   CR1402  
004400*                 AREAS NOW CARRY A FULL 4-DIGIT CENTURY.         CR1402  
004500* 07/21/99  LCN   Y2K REGRESSION RERUN - NO FURTHER CHANGES.      CR1402  
004600* 03/30/00  KPD   DEVICE RULE NOW CHECKS "PAD" AS WELL AS         CR1447  
004700*                 "TABLET" IN THE MODEL STRING.                   CR1447  
004800* 11/14/01  JAS   MIN ECPM FLOOR RAISED TO 0.01 PER FINANCE.      CR1480  
004900* 09/05/03  RH    CANDIDATE TABLE RAISED TO 100 ROWS, CREATIVE    CR1519  
005000*                 TABLE RAISED TO 2000 ROWS FOR CATALOG GROWTH.   CR1519  
005100* 02/26/04  RH    BID/BUDGET/SPEND/ECPM/SCORE FIELDS AND THE      CR1560  
005200*                 RUN-DATE STAMP REPACKED AS COMP-3 PER AUDIT;    CR1560  
005300*                 MATCHES HOW EVERY OTHER MASTER DATE AND FEE     CR1560  
005400*                 AMOUNT IN THE SHOP IS CARRIED ON DISK.          CR1560  
005500* 02/26/04  RH    AUCTION PRICE NOW CAPPED AT THE WINNER'S OWN    CR1561  
005600*                 ECPM - WAS ABLE TO EXCEED IT WHEN THE INCREMENT CR1561  
005700*                 PUSHED PAST THE TOP BID.                        CR1561  
005800* 03/04/04  RH    ADDED FILE STATUS BYTES AND AN L2-OPEN-FILES    CR1562  
005900*                 PARAGRAPH SO A BAD DD ABENDS CLEANLY AT OPEN    CR1562  
006000*                 TIME INSTEAD OF BLOWING UP ON THE FIRST READ.   CR1562  
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-370.
006500 OBJECT-COMPUTER.   IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS WS-AUCTION-SW-ON
006900            OFF STATUS IS WS-AUCTION-SW-OFF
007000     UPSI-1 ON STATUS IS WS-PACING-SW-ON
007100            OFF STATUS IS WS-PACING-SW-OFF.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600*    FILE STATUS ADDED TO EVERY SELECT SO L2-OPEN-FILES CAN TEST
007700*    THE OPEN AND BOMB THE RUN CLEANLY INSTEAD OF LETTING A BAD
007800*    DD/ASSIGNMENT BLOW UP ON THE FIRST READ (SEE CR1562).
007900     SELECT CAMPAIGN-FILE
008000         ASSIGN TO CAMPIN
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS FS-CAMPIN.
008300
008400     SELECT CREATIVE-FILE
008500         ASSIGN TO CREAIN
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-CREAIN.
008800
008900     SELECT TARGETING-FILE
009000         ASSIGN TO TRGTIN
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS FS-TRGTIN.
009300
009400     SELECT FREQUENCY-FILE
009500         ASSIGN TO FREQIN
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS FS-FREQIN.
009800
009900     SELECT ADREQ-FILE
010000         ASSIGN TO ADREQIN
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS FS-ADREQIN.
010300
010400     SELECT SELECTED-FILE
010500         ASSIGN TO SELOUT
010600         ORGANIZATION IS SEQUENTIAL
010700         FILE STATUS IS FS-SELOUT.
010800
010900     SELECT PRTOUT
011000         ASSIGN TO RUNRPT
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS FS-RUNRPT.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600
011700 FD  CAMPAIGN-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 91 CHARACTERS
012100     DATA RECORD IS CAMPAIGN-REC.
012200
012300*    CAMPAIGN MASTER, ONE ROW PER CAMPAIGN. CM-STATUS 1=ACTIVE,
012400*    ANYTHING ELSE IS TREATED AS INACTIVE BY L4-RETRIEVE-ONE-
012500*    CAMPAIGN. CM-BID-TYPE 1=CPM 2=CPC 3=CPA (SEE CN-BID-TYPE'S
012600*    88-LEVELS IN WORKING-STORAGE). THE TWO FREQ-CAP FIELDS ARE
012700*    THE CAMPAIGN'S OWN PER-USER IMPRESSION CAPS, CHECKED AGAINST
012800*    THE FREQUENCY SNAPSHOT IN L4-FILTER-FREQUENCY.
012900 01  CAMPAIGN-REC.
013000     05  CM-CAMPAIGN-ID          PIC 9(6).
013100     05  CM-ADVERTISER-ID        PIC 9(6).
013200     05  CM-CAMPAIGN-NAME        PIC X(30).
013300     05  CM-STATUS               PIC 9.
013400     05  CM-BID-TYPE             PIC 9.
013500     05  CM-BID-AMOUNT           PIC S9(7)V9(4) COMP-3.
013600     05  CM-BUDGET-DAILY         PIC S9(9)V9(4) COMP-3.
013700     05  CM-BUDGET-TOTAL         PIC S9(9)V9(4) COMP-3.
013800     05  CM-SPENT-TODAY          PIC S9(9)V9(4) COMP-3.
013900     05  CM-SPENT-TOTAL          PIC S9(9)V9(4) COMP-3.
014000     05  CM-FREQ-CAP-DAILY       PIC 9(4).
014100     05  CM-FREQ-CAP-HOURLY      PIC 9(4).
014200     05  FILLER                  PIC X(5).
014300
014400 FD  CREATIVE-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORD IS STANDARD
014700     RECORD CONTAINS 160 CHARACTERS
014800     DATA RECORD IS CREATIVE-REC.
014900
015000*    CREATIVE MASTER, ONE ROW PER AD UNIT UNDER A CAMPAIGN.
015100*    CR-CREATIVE-TYPE 1=BANNER 2=NATIVE 3=VIDEO 4=INTERSTITIAL
015200*    (SEE L4-WRITE-SELECTED'S EVALUATE). WIDTH/HEIGHT ARE CARRIED
015300*    FOR THE AD-SERVER'S OWN SLOT-FIT CHECK UPSTREAM OF THIS RUN -
015400*    LADDEC01 ITSELF DOES NOT SIZE-MATCH AGAINST AQ-SLOT-ID.
015500*    IMPRESSIONS/CLICKS/CONVERSIONS ARE THE LIFETIME COUNTERS
015600*    L4-COMPUTE-RATES SMOOTHS INTO PCTR/PCVR.
015700 01  CREATIVE-REC.
015800     05  CR-CREATIVE-ID          PIC 9(6).
015900     05  CR-CAMPAIGN-ID          PIC 9(6).
016000     05  CR-STATUS               PIC 9.
016100     05  CR-CREATIVE-TYPE        PIC 9.
016200     05  CR-TITLE                PIC X(40).
016300     05  CR-IMAGE-URL-FLAG       PIC X.
016400     05  CR-LANDING-URL          PIC X(60).
016500     05  CR-WIDTH                PIC 9(4).
016600     05  CR-HEIGHT                PIC 9(4).
016700     05  CR-IMPRESSIONS          PIC 9(9).
016800     05  CR-CLICKS               PIC 9(9).
016900     05  CR-CONVERSIONS          PIC 9(9).
017000     05  FILLER                  PIC X(10).
017100
017200 FD  TARGETING-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORD IS STANDARD
017500     RECORD CONTAINS 160 CHARACTERS
017600     DATA RECORD IS TARGETING-REC.
017700
017800*    ONE TARGETING RULE PER ROW - A CAMPAIGN MAY HAVE SEVERAL OF
017900*    THESE, ONE PER RULE TYPE (AGE/GENDER/GEO/DEVICE/OS/INTEREST/
018000*    APPCAT). TG-IS-INCLUDE 'Y' MEANS A MATCH KEEPS THE CANDIDATE,
018100*    'N' MEANS A MATCH DROPS IT (EXCLUSION RULE). TG-GEO-KIND IS
018200*    ONLY MEANINGFUL WHEN TG-RULE-TYPE = 'GEO' ('C'=COUNTRY LIST,
018300*    ANYTHING ELSE = CITY LIST).
018400 01  TARGETING-REC.
018500     05  TG-CAMPAIGN-ID          PIC 9(6).
018600     05  TG-RULE-TYPE            PIC X(12).
018700     05  TG-IS-INCLUDE           PIC X.
018800     05  TG-MIN-AGE              PIC 9(3).
018900     05  TG-MAX-AGE              PIC 9(3).
019000     05  TG-VALUE-COUNT          PIC 9(2).
019100     05  TG-VALUES               PIC X(12) OCCURS 10.
019200     05  TG-GEO-KIND             PIC X.
019300     05  FILLER                  PIC X(12).
019400
019500 FD  FREQUENCY-FILE
019600     RECORDING MODE IS F
019700     LABEL RECORD IS STANDARD
019800     RECORD CONTAINS 30 CHARACTERS
019900     DATA RECORD IS FREQUENCY-REC.
020000
020100*    ONE SNAPSHOT ROW PER USER/CAMPAIGN PAIR SEEN SINCE LADEVT01
020200*    LAST REBUILT THIS FILE. DAILY-COUNT RESETS AT MIDNIGHT,
020300*    HOURLY-COUNT RESETS ON THE HOUR - BOTH BUILT BY LADEVT01'S
020400*    L4-FIND-OR-ADD-FREQ, NOT BY THIS PROGRAM.
020500 01  FREQUENCY-REC.
020600     05  FQ-USER-ID              PIC X(12).
020700     05  FQ-CAMPAIGN-ID          PIC 9(6).
020800     05  FQ-DAILY-COUNT          PIC 9(4).
020900     05  FQ-HOURLY-COUNT         PIC 9(4).
021000     05  FILLER                  PIC X(4).
021100
021200 FD  ADREQ-FILE
021300     RECORDING MODE IS F
021400     LABEL RECORD IS STANDARD
021500     RECORD CONTAINS 240 CHARACTERS
021600     DATA RECORD IS ADREQ-REC.
021700
021800*    ONE AD REQUEST PER ROW, AS HANDED OFF BY THE UPSTREAM AD
021900*    SERVER. AQ-SLOT-ID IS CARRIED THROUGH FOR THE SERVER'S OWN
022000*    USE AND IS NOT REFERENCED BY ANY TARGETING RULE IN THIS
022100*    PROGRAM. AQ-NUM-ADS IS HOW MANY ADS THE SLOT CAN HOLD -
022200*    L3-SELECT-CANDIDATES NEVER WRITES MORE THAN THAT MANY ROWS
022300*    TO SELECTED-FILE FOR THIS REQUEST.
022400 01  ADREQ-REC.
022500     05  AQ-REQUEST-ID           PIC X(12).
022600     05  AQ-SLOT-ID               PIC X(20).
022700     05  AQ-USER-ID               PIC X(12).
022800     05  AQ-OS                    PIC X(10).
022900     05  AQ-DEVICE-MODEL          PIC X(20).
023000     05  AQ-COUNTRY               PIC X(2).
023100     05  AQ-CITY                  PIC X(20).
023200     05  AQ-AGE                   PIC 9(3).
023300     05  AQ-GENDER                PIC X(8).
023400     05  AQ-INTEREST-COUNT        PIC 9(2).
023500     05  AQ-INTERESTS             PIC X(12) OCCURS 5.
023600     05  AQ-APPCAT-COUNT          PIC 9(2).
023700     05  AQ-APP-CATEGORIES        PIC X(12) OCCURS 5.
023800     05  AQ-NUM-ADS               PIC 9(2).
023900     05  FILLER                   PIC X(7).
024000
024100 FD  SELECTED-FILE
024200     RECORDING MODE IS F
024300     LABEL RECORD IS STANDARD
024400     RECORD CONTAINS 89 CHARACTERS
024500     DATA RECORD IS SELECTED-REC.
024600
024700*    ONE ROW PER AD SERVED - THE SYSTEM OF RECORD FOR WHAT
024800*    LADDEC01 DECIDED ON EVERY REQUEST, READ BACK DOWNSTREAM
024900*    BY BILLING AND BY THE NEXT DAY'S REPORTING.
025000 01  SELECTED-REC.
025100     05  SA-REQUEST-ID            PIC X(12).
025200     05  SA-AD-ID                 PIC X(20).
025300     05  SA-CAMPAIGN-ID           PIC 9(6).
025400     05  SA-CREATIVE-ID           PIC 9(6).
025500     05  SA-CREATIVE-TYPE-NAME    PIC X(12).
025600     05  SA-PCTR                  PIC 9V9(6).
025700     05  SA-PCVR                  PIC 9V9(6).
025800     05  SA-ECPM                  PIC S9(7)V9(4) COMP-3.
025900     05  SA-SCORE                 PIC S9(9)V9(4) COMP-3.
026000     05  FILLER                   PIC X(6).
026100
026200 FD  PRTOUT
026300     RECORDING MODE IS F
026400     LABEL RECORD IS OMITTED
026500     RECORD CONTAINS 132 CHARACTERS
026600     DATA RECORD IS PRTLINE
026700     LINAGE IS 60 WITH FOOTING AT 56.
026800
026900 01  PRTLINE                      PIC X(132).
027000
027100 WORKING-STORAGE SECTION.
027200
027300*****************************************************************
027400*        FILE STATUS BYTES FOR L2-OPEN-FILES (CR1562). THESE     *
027500*        ARE STANDALONE 77-LEVEL ITEMS, NOT PART OF ANY GROUP -  *
027600*        THAT IS THE SHOP'S OWN HABIT FOR A FILE'S STATUS BYTES, *
027700*        SINCE THEY BELONG TO THE FILE, NOT TO ANY WORKING AREA. *
027800*****************************************************************
027900 77  FS-CAMPIN                    PIC XX.
028000 77  FS-CREAIN                    PIC XX.
028100 77  FS-TRGTIN                    PIC XX.
028200 77  FS-FREQIN                    PIC XX.
028300 77  FS-ADREQIN                   PIC XX.
028400 77  FS-SELOUT                    PIC XX.
028500 77  FS-RUNRPT                    PIC XX.
028600
028700*****************************************************************
028800*        SWITCHES, COUNTERS AND END-OF-FILE FLAGS              *
028900*****************************************************************
029000 01  WS-SWITCHES.
029100     05  WS-CAMP-EOF              PIC X       VALUE 'N'.
029200         88  CAMP-EOF-YES             VALUE 'Y'.
029300     05  WS-CREA-EOF              PIC X       VALUE 'N'.
029400         88  CREA-EOF-YES             VALUE 'Y'.
029500     05  WS-TARG-EOF              PIC X       VALUE 'N'.
029600         88  TARG-EOF-YES             VALUE 'Y'.
029700     05  WS-FREQ-EOF              PIC X       VALUE 'N'.
029800         88  FREQ-EOF-YES             VALUE 'Y'.
029900     05  WS-REQ-EOF                PIC X       VALUE 'N'.
030000         88  REQ-EOF-YES               VALUE 'Y'.
030100     05  WS-MATCH-FLAG             PIC X       VALUE 'N'.
030200     05  WS-RULE-RESULT            PIC X       VALUE 'Y'.
030300     05  WS-IN-LIST-FLAG           PIC X       VALUE 'N'.
030400     05  WS-OVERLAP-FLAG           PIC X       VALUE 'N'.
030500     05  WS-AUCTION-SW-ON          PIC X.
030600     05  WS-AUCTION-SW-OFF         PIC X.
030700     05  WS-PACING-SW-ON           PIC X.
030800     05  WS-PACING-SW-OFF          PIC X.
030900     05  FILLER                    PIC X(04).
031000
031100*    ONE SUBSCRIPT PER TABLE PLUS A FEW WORKING TALLIES -
031200*    CAMP-IDX/KT-IDX/RT-IDX/FT-IDX WALK THE FOUR LOAD TABLES,
031300*    CN-IDX AND WS-SORT-I/J/WS-AUC-IDX/WS-AUC-J WALK THE
031400*    CANDIDATE LIST AND ITS SCRATCH SORT COPIES. ALL COMP.
031500 01  WS-COUNTERS                  COMP.
031600     05  WS-CAMP-COUNT            PIC 9(4)    VALUE 0.
031700     05  WS-CREA-COUNT            PIC 9(4)    VALUE 0.
031800     05  WS-TARG-COUNT            PIC 9(4)    VALUE 0.
031900     05  WS-FREQ-COUNT            PIC 9(4)    VALUE 0.
032000     05  WS-CAND-COUNT            PIC 9(3)    VALUE 0.
032100     05  WS-FILTER-COUNT          PIC 9(3)    VALUE 0.
032200     05  WS-RANK-COUNT            PIC 9(3)    VALUE 0.
032300     05  WS-FINAL-COUNT           PIC 9(3)    VALUE 0.
032400     05  WS-RETRIEVE-COUNT        PIC 9(3)    VALUE 0.
032500     05  WS-DEST-IDX              PIC 9(3)    VALUE 0.
032600     05  CAMP-IDX                 PIC 9(4)    VALUE 0.
032700     05  KT-IDX                   PIC 9(4)    VALUE 0.
032800     05  RT-IDX                   PIC 9(4)    VALUE 0.
032900     05  FT-IDX                   PIC 9(4)    VALUE 0.
033000     05  CN-IDX                   PIC 9(3)    VALUE 0.
033100     05  WS-VAL-IDX               PIC 9(2)    VALUE 0.
033200     05  WS-UI-IDX                PIC 9(2)    VALUE 0.
033300     05  WS-ADV-IDX               PIC 9(3)    VALUE 0.
033400     05  WS-ADV-SEEN-COUNT        PIC 9(3)    VALUE 0.
033500     05  WS-SEL-IDX               PIC 9(3)    VALUE 0.
033600     05  WS-SORT-I                PIC 9(3)    VALUE 0.
033700     05  WS-SORT-J                PIC 9(3)    VALUE 0.
033800     05  WS-BL-IDX                PIC 9(2)    VALUE 0.
033900     05  C-PCTR                   PIC 9(2)    VALUE 0.
034000     05  WS-GT-REQUESTS           PIC 9(7)    VALUE 0.
034100     05  WS-GT-RETRIEVED          PIC 9(9)    VALUE 0.
034200     05  WS-GT-SERVED             PIC 9(9)    VALUE 0.
034300     05  WS-AUC-IDX               PIC 9(3)    VALUE 0.
034400     05  WS-AUC-J                 PIC 9(3)    VALUE 0.
034500     05  WS-TALLY                 PIC 9(2)    VALUE 0.
034600     05  FILLER                   PIC 9(2)    VALUE 0.
034700
034800*****************************************************************
034900*        CONFIGURATION CONSTANTS - CHANGE AND RECOMPILE         *
035000*        UNTIL A PARAMETER CARD READER IS BUILT (SEE CR1014)    *
035100*****************************************************************
035200 01  WS-CONFIG.
035300     05  WS-RETRIEVAL-LIMIT       PIC 9(3)    COMP VALUE 100.
035400     05  WS-MAX-PER-ADVERTISER    PIC 9(2)    COMP VALUE 3.
035500     05  WS-IMAGE-REQUIRED        PIC X       VALUE 'N'.
035600     05  WS-TITLE-REQUIRED        PIC X       VALUE 'N'.
035700     05  WS-MIN-CTR               PIC 9V9(6)  VALUE 0.
035800     05  WS-MIN-CVR               PIC 9V9(6)  VALUE 0.
035900     05  WS-STRATEGY              PIC 9       VALUE 1.
036000     05  WS-DEFAULT-CTR           PIC 9V9(6)  VALUE 0.010000.
036100     05  WS-DEFAULT-CVR           PIC 9V9(6)  VALUE 0.001000.
036200     05  WS-SMOOTH-K              PIC 9(3)    COMP VALUE 100.
036300     05  WS-MIN-ECPM              PIC 9V99    VALUE 0.01.
036400     05  WS-AUCTION-INCR          PIC 9V99    VALUE 0.01.
036500     05  WS-PACE-SMOOTH           PIC 9V9     VALUE 1.2.
036600     05  FILLER                   PIC X(05).
036700
036800*****************************************************************
036900*        WORK FIELDS USED BY THE MATCHER AND THE RANKER         *
037000*****************************************************************
037100 01  WS-WORK-FIELDS.
037200     05  WS-SEARCH-FIELD          PIC X(12).
037300     05  WS-DEVICE-TYPE           PIC X(12).
037400     05  WS-PCTR-EFF              PIC 9V9(6).
037500     05  WS-PCVR-EFF              PIC 9V9(6).
037600     05  WS-ECPM-CALC             PIC S9(7)V9(4) COMP-3.
037700     05  WS-SCORE-CALC            PIC S9(9)V9(4) COMP-3.
037800     05  WS-RATIO                 PIC 9V9(4).
037900     05  WS-ADV-CUR-ID            PIC 9(6).
038000     05  WS-ADV-FOUND             PIC X.
038100     05  WS-WINNER-PRICE          PIC S9(7)V9(4) COMP-3.
038200     05  WS-SECOND-ECPM           PIC S9(7)V9(4) COMP-3.
038300     05  WS-HOURLY-BUDGET         PIC S9(9)V9(4) COMP-3.
038400     05  WS-TARGET-SPEND          PIC S9(9)V9(4) COMP-3.
038500     05  WS-PACE-RATIO            PIC 9V9(4).
038600     05  WS-BID-ADJUSTED          PIC S9(7)V9(4) COMP-3.
038700     05  WS-HOURS-REMAINING       PIC 9(2)    COMP.
038800     05  WS-SERVE-FLAG            PIC X.
038900     05  WS-AVG-ADS               PIC 9(3)V99.
039000     05  WS-LOOKUP-DAILY          PIC 9(4)    COMP.
039100     05  WS-LOOKUP-HOURLY         PIC 9(4)    COMP.
039200     05  WS-AGE-BUCKET            PIC X(10).
039300     05  FILLER                   PIC X(06).
039400
039500*****************************************************************
039600*        TODAY'S DATE/TIME - ALSO GIVES US THE CURRENT HOUR     *
039700*        FOR THE PACING CALCULATION (SEE CR1223)                *
039800*****************************************************************
039900 01  WS-CURRENT-DATE-AND-TIME.
040000     05  WS-TODAY-DATE.
040100         10  WS-TODAY-YYYY        PIC 9(4).
040200         10  WS-TODAY-MM          PIC 99.
040300         10  WS-TODAY-DD          PIC 99.
040400     05  WS-TODAY-TIME.
040500         10  WS-TODAY-HH          PIC 99.
040600         10  WS-TODAY-TIME-REST   PIC X(9).
040700     05  FILLER                   PIC X(08).
040800
040900*    FLAT DISPLAY VIEW OF THE DATE, USED ONLY TO PACK IT (SEE
041000*    CR1560 - AUDIT WANTED THE RUN STAMP PACKED LIKE ANY OTHER
041100*    MASTER FILE DATE, NOT LEFT IN THREE SEPARATE DISPLAY
041200*    FIELDS).
041300 01  WS-TODAY-DATE-UNPACKED REDEFINES WS-TODAY-DATE
041400                                  PIC 9(8).
041500
041600*    PACKED RUN-DATE STAMP FOR THE REPORT HEADER (SEE CR1560).
041700 01  WS-TODAY-DATE-NUM           PIC 9(8) COMP-3 VALUE 0.
041800
041900*****************************************************************
042000*        BLACKLIST - CAMPAIGN/ADVERTISER/CREATIVE IDS KEPT      *
042100*        OFF THE AIR BY OPS OR LEGAL. EDIT AND RECOMPILE TO     *
042200*        CHANGE, SAME AS THE OLD PARK PRICE TABLE (SEE CR1098). *
042300*****************************************************************
042400 01  BLACKLIST-INFO.
042500     05  FILLER            PIC X(18) VALUE '000000000000000000'.
042600     05  FILLER            PIC X(18) VALUE '000000000000000000'.
042700     05  FILLER            PIC X(18) VALUE '000000000000000000'.
042800     05  FILLER            PIC X(18) VALUE '000000000000000000'.
042900     05  FILLER            PIC X(18) VALUE '000000000000000000'.
043000     05  FILLER            PIC X(18) VALUE '000000000000000000'.
043100     05  FILLER            PIC X(18) VALUE '000000000000000000'.
043200     05  FILLER            PIC X(18) VALUE '000000000000000000'.
043300     05  FILLER            PIC X(18) VALUE '000000000000000000'.
043400     05  FILLER            PIC X(18) VALUE '000000000000000000'.
043500
043600 01  BLACKLIST-TBL REDEFINES BLACKLIST-INFO.
043700     05  BL-ENTRY                 OCCURS 10.
043800         10  BL-CAMPAIGN-ID       PIC 9(6).
043900         10  BL-ADVERTISER-ID     PIC 9(6).
044000         10  BL-CREATIVE-ID       PIC 9(6).
044100
044200*****************************************************************
044300*        IN-MEMORY CATALOG TABLES LOADED AT START OF RUN        *
044400*****************************************************************
044500*    500 ROWS - THE SHOP HAS NEVER RUN MORE THAN A FEW HUNDRED
044600*    LIVE CAMPAIGNS AT ONCE. LOADED WHOLESALE BY L9-LOAD-CAMPAIGNS
044700*    REGARDLESS OF CM-STATUS; L4-RETRIEVE-ONE-CAMPAIGN IS WHAT
044800*    SKIPS THE INACTIVE ROWS, NOT THE LOAD ITSELF.
044900 01  CAMPAIGN-TABLE.
045000     05  CT-ENTRY                 OCCURS 500.
045100         10  CT-CAMPAIGN-ID        PIC 9(6).
045200         10  CT-ADVERTISER-ID      PIC 9(6).
045300         10  CT-CAMPAIGN-NAME      PIC X(30).
045400         10  CT-STATUS             PIC 9.
045500         10  CT-BID-TYPE           PIC 9.
045600         10  CT-BID-AMOUNT         PIC S9(7)V9(4) COMP-3.
045700         10  CT-BUDGET-DAILY       PIC S9(9)V9(4) COMP-3.
045800         10  CT-BUDGET-TOTAL       PIC S9(9)V9(4) COMP-3.
045900         10  CT-SPENT-TODAY        PIC S9(9)V9(4) COMP-3.
046000         10  CT-SPENT-TOTAL        PIC S9(9)V9(4) COMP-3.
046100         10  CT-FREQ-CAP-DAILY     PIC 9(4).
046200         10  CT-FREQ-CAP-HOURLY    PIC 9(4).
046300
046400*    2000 ROWS (CR1519) - A CAMPAIGN CAN CARRY SEVERAL CREATIVE
046500*    VARIANTS SO THIS TABLE RUNS SEVERAL TIMES THE SIZE OF
046600*    CAMPAIGN-TABLE.
046700 01  CREATIVE-TABLE.
046800     05  KT-ENTRY                 OCCURS 2000.
046900         10  KT-CREATIVE-ID        PIC 9(6).
047000         10  KT-CAMPAIGN-ID        PIC 9(6).
047100         10  KT-STATUS             PIC 9.
047200         10  KT-CREATIVE-TYPE      PIC 9.
047300         10  KT-TITLE              PIC X(40).
047400         10  KT-IMAGE-URL-FLAG     PIC X.
047500         10  KT-LANDING-URL        PIC X(60).
047600         10  KT-IMPRESSIONS        PIC 9(9).
047700         10  KT-CLICKS             PIC 9(9).
047800         10  KT-CONVERSIONS        PIC 9(9).
047900
048000*    3000 ROWS - MOST CAMPAIGNS CARRY SEVERAL TARGETING RULES
048100*    (ONE PER RULE TYPE), SO THIS TABLE RUNS LARGER STILL THAN
048200*    CREATIVE-TABLE.
048300 01  TARGETING-TABLE.
048400     05  RT-ENTRY                 OCCURS 3000.
048500         10  RT-CAMPAIGN-ID        PIC 9(6).
048600         10  RT-RULE-TYPE          PIC X(12).
048700         10  RT-IS-INCLUDE         PIC X.
048800         10  RT-MIN-AGE            PIC 9(3).
048900         10  RT-MAX-AGE            PIC 9(3).
049000         10  RT-VALUE-COUNT        PIC 9(2).
049100         10  RT-VALUES             PIC X(12) OCCURS 10.
049200         10  RT-GEO-KIND           PIC X.
049300
049400*    5000 ROWS - ONE PER USER/CAMPAIGN PAIR SEEN SINCE LADEVT01
049500*    LAST REBUILT FREQOUT-FILE, SO THIS IS THE BIGGEST OF THE
049600*    FOUR LOAD TABLES BY A WIDE MARGIN.
049700 01  FREQ-TABLE.
049800     05  FT-ENTRY                 OCCURS 5000.
049900         10  FT-USER-ID            PIC X(12).
050000         10  FT-CAMPAIGN-ID        PIC 9(6).
050100         10  FT-DAILY-COUNT        PIC 9(4).
050200         10  FT-HOURLY-COUNT       PIC 9(4).
050300
050400*****************************************************************
050500*        PER-REQUEST CANDIDATE WORK TABLE                       *
050600*****************************************************************
050700*    ONLY 100 ROWS - THIS TABLE HOLDS ONE REQUEST'S WORTH OF
050800*    CANDIDATES AT A TIME AND IS RESET AT THE TOP OF EVERY
050900*    L3-RETRIEVE-CANDIDATES, SO IT NEVER NEEDS TO BE CATALOG-SIZED
051000*    LIKE THE FOUR LOAD TABLES ABOVE. WS-RETRIEVAL-LIMIT (SEE
051100*    WS-CONFIG) IS WHAT ACTUALLY KEEPS IT FROM OVERFLOWING.
051200 01  CANDIDATE-TABLE.
051300     05  CANDIDATE-ENTRY           OCCURS 100.
051400         10  CN-CAMPAIGN-ID        PIC 9(6).
051500         10  CN-ADVERTISER-ID      PIC 9(6).
051600         10  CN-CREATIVE-ID        PIC 9(6).
051700         10  CN-BID-TYPE           PIC 9.
051800             88  CN-BID-TYPE-CPM          VALUE 1.
051900             88  CN-BID-TYPE-CPC          VALUE 2.
052000             88  CN-BID-TYPE-CPA          VALUE 3.
052100         10  CN-BID-AMOUNT         PIC S9(7)V9(4) COMP-3.
052200         10  CN-BUDGET-DAILY       PIC S9(9)V9(4) COMP-3.
052300         10  CN-BUDGET-TOTAL       PIC S9(9)V9(4) COMP-3.
052400         10  CN-SPENT-TODAY        PIC S9(9)V9(4) COMP-3.
052500         10  CN-SPENT-TOTAL        PIC S9(9)V9(4) COMP-3.
052600         10  CN-FREQ-CAP-DAILY     PIC 9(4).
052700         10  CN-FREQ-CAP-HOURLY    PIC 9(4).
052800         10  CN-CREATIVE-TYPE      PIC 9.
052900         10  CN-TITLE              PIC X(40).
053000         10  CN-IMAGE-URL-FLAG     PIC X.
053100         10  CN-LANDING-URL        PIC X(60).
053200         10  CN-IMPRESSIONS        PIC 9(9).
053300         10  CN-CLICKS             PIC 9(9).
053400         10  CN-CONVERSIONS        PIC 9(9).
053500         10  CN-PCTR               PIC 9V9(6).
053600         10  CN-PCVR               PIC 9V9(6).
053700         10  CN-ECPM               PIC S9(7)V9(4) COMP-3.
053800         10  CN-SCORE              PIC S9(9)V9(4) COMP-3.
053900         10  CN-KEEP-FLAG          PIC X.
054000             88  CN-KEPT                  VALUE 'Y'.
054100             88  CN-DROPPED               VALUE 'N'.
054200
054300 01  WS-SWAP-ENTRY.
054400     05  FILLER                    PIC X(218).
054500
054600*    ALTERNATE FLAT VIEW OF A CANDIDATE ROW, USED BY THE SORT
054700*    SWAP ROUTINE AND FOR DIAGNOSTIC DISPLAYS DURING TESTING.
054800 01  WS-SWAP-ENTRY-ALT REDEFINES WS-SWAP-ENTRY
054900                                  PIC X(218).
055000
055100*****************************************************************
055200*        ADVERTISER-SEEN TABLE FOR THE DIVERSITY FILTER          *
055300*****************************************************************
055400 01  ADVERTISER-SEEN-TABLE.
055500     05  ADV-SEEN-ENTRY            OCCURS 100.
055600         10  ADV-SEEN-ID           PIC 9(6).
055700         10  ADV-SEEN-CT           PIC 9(3)  COMP.
055800
055900*****************************************************************
056000*        AUCTION WORK TABLE (ECPM SORT, SEE CR1180)              *
056100*****************************************************************
056200 01  AUCTION-ECPM-TABLE.
056300     05  AUC-ECPM-ENTRY
056400         OCCURS 100 PIC S9(7)V9(4) COMP-3.
056500
056600*****************************************************************
056700*                     REPORT LINES                               *
056800*****************************************************************
056900*    PAGE HEADING FOR PRTOUT - STAMPED WITH TODAY'S DATE AND THE
057000*    SAME PACKED RUNSTAMP LADEVT01 PRINTS ON ITS OWN SECTION LATER
057100*    IN THE SAME JOB STREAM, SO THE TWO SECTIONS CAN BE MATCHED
057200*    UP BY OPERATIONS AFTER THE FACT.
057300 01  COMPANY-TITLE.
057400     05  FILLER              PIC X(6)   VALUE 'DATE: '.
057500     05  O-MM                PIC 99.
057600     05  FILLER              PIC X      VALUE '/'.
057700     05  O-DD                PIC 99.
057800     05  FILLER              PIC X      VALUE '/'.
057900     05  O-YYYY              PIC 9(4).
058000     05  FILLER              PIC X(14)  VALUE SPACES.
058100     05  FILLER              PIC X(11)  VALUE 'RUN STAMP: '.
058200     05  O-RUNSTAMP          PIC 9(8).
058300     05  FILLER              PIC X(3)   VALUE SPACES.
058400     05  FILLER              PIC X(28)
058500                              VALUE 'LITEADS AD-DECISION RUN RPT'.
058600     05  FILLER              PIC X(44)  VALUE SPACES.
058700     05  FILLER              PIC X(6)   VALUE 'PAGE: '.
058800     05  O-PCTR              PIC Z9.
058900
059000 01  BLANK-LINE.
059100     05  FILLER              PIC X(132) VALUE SPACES.
059200
059300*    ONE-TIME SECTION TITLE PRINTED RIGHT AFTER COMPANY-TITLE,
059400*    BEFORE THE COLUMN HEADINGS AND THE FIRST DETAIL LINE.
059500 01  DEC-REPORT-TITLE.
059600     05  FILLER              PIC X(50)  VALUE SPACES.
059700     05  FILLER              PIC X(27)
059800                              VALUE 'AD-DECISION DETAIL SECTION'.
059900     05  FILLER              PIC X(55)  VALUE SPACES.
060000
060100*    COLUMN HEADING OVER DEC-DETAIL-LINE - RETRIEVED/AFTER
060200*    FILTER/FINAL ARE THE THREE PIPELINE-STAGE COUNTS PRINTED BY
060300*    L3-REPORT-LINE AFTER EVERY REQUEST.
060400 01  DEC-COL-HDGS.
060500     05  FILLER              PIC X(1)   VALUE SPACES.
060600     05  FILLER              PIC X(12)  VALUE 'REQUEST-ID'.
060700     05  FILLER              PIC X(4)   VALUE SPACES.
060800     05  FILLER              PIC X(10)  VALUE 'RETRIEVED'.
060900     05  FILLER              PIC X(4)   VALUE SPACES.
061000     05  FILLER              PIC X(12)  VALUE 'AFTER FILTER'.
061100     05  FILLER              PIC X(4)   VALUE SPACES.
061200     05  FILLER              PIC X(6)   VALUE 'FINAL'.
061300     05  FILLER              PIC X(4)   VALUE SPACES.
061400     05  FILLER              PIC X(22)  VALUE 'TOP AD-ID'.
061500     05  FILLER              PIC X(4)   VALUE SPACES.
061600     05  FILLER              PIC X(12)  VALUE 'TOP ECPM'.
061700     05  FILLER              PIC X(4)   VALUE SPACES.
061800     05  FILLER              PIC X(12)  VALUE 'TOP SCORE'.
061900
062000*    ONE LINE PER AD-REQUEST - TOP-ADID/TOP-ECPM/TOP-SCORE ARE
062100*    THE WINNING CANDIDATE'S KEY AND METRICS, BLANK IF NOTHING
062200*    SURVIVED TO L3-SELECT-CANDIDATES.
062300 01  DEC-DETAIL-LINE.
062400     05  FILLER              PIC X(1)   VALUE SPACES.
062500     05  O-REQUEST-ID        PIC X(12).
062600     05  FILLER              PIC X(4)   VALUE SPACES.
062700     05  O-RETRIEVE-CT       PIC ZZ9.
062800     05  FILLER              PIC X(7)   VALUE SPACES.
062900     05  O-FILTER-CT         PIC ZZ9.
063000     05  FILLER              PIC X(9)   VALUE SPACES.
063100     05  O-FINAL-CT          PIC ZZ9.
063200     05  FILLER              PIC X(4)   VALUE SPACES.
063300     05  O-TOP-ADID          PIC X(20).
063400     05  FILLER              PIC X(4)   VALUE SPACES.
063500     05  O-TOP-ECPM          PIC ZZZ,ZZ9.99.
063600     05  FILLER              PIC X(3)   VALUE SPACES.
063700     05  O-TOP-SCORE         PIC ZZZZ,ZZ9.99.
063800
063900*    PRINTED ONLY WHEN WS-AUCTION-SW-ON - THE SECOND-PRICE
064000*    CLEARING PRICE L4-RUN-AUCTION CHARGED THE WINNER.
064100 01  DEC-AUCTION-LINE.
064200     05  FILLER              PIC X(3)   VALUE SPACES.
064300     05  FILLER              PIC X(20)
064400                              VALUE 'AUCTION WINNER PRICE'.
064500     05  O-AUCTION-PRICE     PIC ZZZ,ZZ9.99.
064600     05  FILLER              PIC X(92)  VALUE SPACES.
064700
064800*    PRINTED ONLY WHEN WS-PACING-SW-ON AND A WINNER WAS FOUND -
064900*    PACE-SERVE IS 'YES' OR 'NO' FROM L4-RUN-PACING, PACE-BID AND
065000*    PACE-HRBUDGET ARE THE NUMBERS IT COMPARED TO MAKE THAT CALL.
065100 01  DEC-PACING-LINE.
065200     05  FILLER              PIC X(3)   VALUE SPACES.
065300     05  FILLER              PIC X(16)  VALUE 'PACING-SERVE: '.
065400     05  O-PACE-SERVE        PIC X(3).
065500     05  FILLER              PIC X(4)   VALUE 'BID: '.
065600     05  O-PACE-BID          PIC ZZZ,ZZ9.99.
065700     05  FILLER              PIC X(4)   VALUE SPACES.
065800     05  FILLER              PIC X(18)  VALUE 'HOURLY BUDGET: '.
065900     05  O-PACE-HRBUDGET     PIC ZZZ,ZZ9.99.
066000     05  FILLER              PIC X(64)  VALUE SPACES.
066100
066200*    CLOSING SECTION - RUN-LEVEL TOTALS WRITTEN BY L9-GRAND-TOTALS
066300*    AT L2-CLOSING, AFTER THE LAST REQUEST HAS BEEN PROCESSED.
066400 01  DEC-GRAND-HDG.
066500     05  FILLER              PIC X(8)   VALUE SPACES.
066600     05  FILLER              PIC X(18)  VALUE 'DECISION TOTALS:'.
066700     05  FILLER              PIC X(106) VALUE SPACES.
066800
066900*    AVG/REQ IS SERVED DIVIDED BY REQUESTS, COMPUTED IN
067000*    L9-GRAND-TOTALS JUST BEFORE THIS LINE IS WRITTEN.
067100 01  DEC-GRAND-LINE.
067200     05  FILLER              PIC X(8)   VALUE SPACES.
067300     05  FILLER              PIC X(11)  VALUE 'REQUESTS: '.
067400     05  O-GT-REQUESTS       PIC ZZZ,ZZ9.
067500     05  FILLER              PIC X(4)   VALUE SPACES.
067600     05  FILLER              PIC X(11)  VALUE 'RETRIEVED: '.
067700     05  O-GT-RETRIEVED      PIC ZZZ,ZZZ,ZZ9.
067800     05  FILLER              PIC X(4)   VALUE SPACES.
067900     05  FILLER              PIC X(8)   VALUE 'SERVED: '.
068000     05  O-GT-SERVED         PIC ZZZ,ZZZ,ZZ9.
068100     05  FILLER              PIC X(4)   VALUE SPACES.
068200     05  FILLER              PIC X(10)  VALUE 'AVG/REQ: '.
068300     05  O-GT-AVG            PIC ZZ9.99.
068400     05  FILLER              PIC X(40)  VALUE SPACES.
068500
068600 PROCEDURE DIVISION.
068700
068800*    ONE PASS THROUGH TODAY'S AD-REQUEST FILE, ONE DECISION
068900*    WRITTEN TO SELECTED-FILE PER REQUEST. L2-MAINLINE DOES THE
069000*    RETRIEVE/FILTER/PREDICT/RANK/SELECT PIPELINE FOR ONE
069100*    REQUEST; L2-INIT AND L2-CLOSING BRACKET THE WHOLE STEP.
069200 L1-MAIN.
069300     PERFORM L2-INIT.
069400     PERFORM L2-MAINLINE
069500         UNTIL REQ-EOF-YES.
069600     PERFORM L2-CLOSING.
069700     STOP RUN.
069800
069900*****************************************************************
070000*                 TOP-LEVEL CONTROL PARAGRAPHS                   *
070100*****************************************************************
070200*    RUN INITIALIZATION - OPENS EVERY FILE, STAMPS TODAY'S DATE
070300*    ON THE REPORT HEADING, THEN LOADS THE THREE REFERENCE
070400*    TABLES (CAMPAIGNS/CREATIVES/TARGETING RULES) AND THE
070500*    FREQUENCY SNAPSHOT INTO WORKING STORAGE BEFORE THE FIRST
070600*    AD-REQUEST IS EVER READ.
070700 L2-INIT.
070800     PERFORM L2-OPEN-FILES THRU L2-OPEN-FILES-EXIT.
070900
071000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-AND-TIME.
071100     MOVE WS-TODAY-YYYY TO O-YYYY.
071200     MOVE WS-TODAY-MM   TO O-MM.
071300     MOVE WS-TODAY-DD   TO O-DD.
071400     MOVE WS-TODAY-DATE-UNPACKED TO WS-TODAY-DATE-NUM.
071500     MOVE WS-TODAY-DATE-NUM TO O-RUNSTAMP.
071600
071700     PERFORM L9-LOAD-CAMPAIGNS  THRU L9-LOAD-CAMPAIGNS-EXIT.
071800     PERFORM L9-LOAD-CREATIVES  THRU L9-LOAD-CREATIVES-EXIT.
071900     PERFORM L9-LOAD-TARGETING  THRU L9-LOAD-TARGETING-EXIT.
072000     PERFORM L9-LOAD-FREQUENCY  THRU L9-LOAD-FREQUENCY-EXIT.
072100
072200     PERFORM L9-HDGS.
072300     PERFORM L9-READ-REQUEST.
072400
072500*    OPENS EVERY FILE THE RUN TOUCHES AND CHECKS EACH STATUS
072600*    BYTE AS IT GOES - THE OLD CODE JUST OPENED THE WHOLE LIST
072700*    IN ONE STATEMENT AND TRUSTED IT, WHICH MEANT A BAD DD CARD
072800*    ON, SAY, TRGTIN WOULDN'T SURFACE UNTIL THE FIRST READ
072900*    FAILED DEEP INSIDE THE TARGETING LOAD (CR1562). GOES TO
073000*    L2-OPEN-FILES-ABORT ON THE FIRST BAD STATUS, OR FALLS
073100*    THROUGH TO L2-OPEN-FILES-EXIT WHEN ALL SEVEN ARE GOOD.
073200 L2-OPEN-FILES.
073300     OPEN INPUT  CAMPAIGN-FILE.
073400     IF FS-CAMPIN NOT = '00'
073500         GO TO L2-OPEN-FILES-ABORT
073600     END-IF.
073700     OPEN INPUT  CREATIVE-FILE.
073800     IF FS-CREAIN NOT = '00'
073900         GO TO L2-OPEN-FILES-ABORT
074000     END-IF.
074100     OPEN INPUT  TARGETING-FILE.
074200     IF FS-TRGTIN NOT = '00'
074300         GO TO L2-OPEN-FILES-ABORT
074400     END-IF.
074500     OPEN INPUT  FREQUENCY-FILE.
074600     IF FS-FREQIN NOT = '00'
074700         GO TO L2-OPEN-FILES-ABORT
074800     END-IF.
074900     OPEN INPUT  ADREQ-FILE.
075000     IF FS-ADREQIN NOT = '00'
075100         GO TO L2-OPEN-FILES-ABORT
075200     END-IF.
075300     OPEN OUTPUT SELECTED-FILE.
075400     IF FS-SELOUT NOT = '00'
075500         GO TO L2-OPEN-FILES-ABORT
075600     END-IF.
075700     OPEN OUTPUT PRTOUT.
075800     IF FS-RUNRPT NOT = '00'
075900         GO TO L2-OPEN-FILES-ABORT
076000     END-IF.
076100     GO TO L2-OPEN-FILES-EXIT.
076200*    ANY ONE OF THE SEVEN OPENS LANDS HERE - THE SHOP HAS NO
076300*    CLEAN WAY TO PARTIALLY OPEN AND BACK OUT, SO THE RUN IS
076400*    ABENDED AND OPERATIONS RERUNS THE STEP AFTER FIXING THE DD.
076500 L2-OPEN-FILES-ABORT.
076600     DISPLAY 'LADDEC01 - FILE OPEN FAILED - RUN ABORTED'.
076700     STOP RUN.
076800 L2-OPEN-FILES-EXIT.
076900     EXIT.
077000
077100*    THE FIVE-STAGE PIPELINE FOR ONE AD-REQUEST: RETRIEVE PULLS
077200*    EVERY CANDIDATE CAMPAIGN/CREATIVE PAIR, FILTER DROPS THE
077300*    ONES THAT FAIL A BUSINESS RULE, PREDICT SCORES WHAT SURVIVES,
077400*    RANK ORDERS THEM (WITH AN OPTIONAL SECOND-PRICE AUCTION
077500*    BOLTED ON), AND SELECT WRITES THE WINNER(S) OUT - PACING
077600*    MAY THEN THROTTLE A WINNER BACK OFF IF ITS CAMPAIGN IS
077700*    OVERSPENDING FOR THE HOUR.
077800 L2-MAINLINE.
077900     ADD 1 TO WS-GT-REQUESTS.
078000     PERFORM L3-RETRIEVE-CANDIDATES
078100         THRU L3-RETRIEVE-CANDIDATES-EXIT.
078200     PERFORM L3-FILTER-CANDIDATES
078300         THRU L3-FILTER-CANDIDATES-EXIT.
078400     PERFORM L3-PREDICT-CANDIDATES
078500         THRU L3-PREDICT-CANDIDATES-EXIT.
078600     PERFORM L3-RANK-CANDIDATES
078700         THRU L3-RANK-CANDIDATES-EXIT.
078800     IF WS-AUCTION-SW-ON = 'Y'
078900         PERFORM L4-RUN-AUCTION
079000     END-IF.
079100     PERFORM L3-SELECT-CANDIDATES
079200         THRU L3-SELECT-CANDIDATES-EXIT.
079300     IF WS-PACING-SW-ON = 'Y' AND WS-FINAL-COUNT > 0
079400         PERFORM L4-RUN-PACING
079500     END-IF.
079600     PERFORM L3-REPORT-LINE.
079700     PERFORM L9-READ-REQUEST.
079800
079900*    END OF RUN - PRINT THE GRAND-TOTALS LINE AND CLOSE EVERY
080000*    FILE IN THE ORDER THEY WERE OPENED IN L2-OPEN-FILES.
080100 L2-CLOSING.
080200     PERFORM L9-GRAND-TOTALS.
080300     CLOSE CAMPAIGN-FILE
080400           CREATIVE-FILE
080500           TARGETING-FILE
080600           FREQUENCY-FILE
080700           ADREQ-FILE
080800           SELECTED-FILE
080900           PRTOUT.
081000
081100*****************************************************************
081200*        STAGE 1 - RETRIEVAL                                    *
081300*****************************************************************
081400 L3-RETRIEVE-CANDIDATES.
081500     MOVE 0 TO WS-CAND-COUNT.
081600     PERFORM L4-RETRIEVE-ONE-CAMPAIGN
081700         VARYING CAMP-IDX FROM 1 BY 1
081800         UNTIL CAMP-IDX > WS-CAMP-COUNT
081900            OR WS-CAND-COUNT >= WS-RETRIEVAL-LIMIT.
082000     MOVE WS-CAND-COUNT TO WS-RETRIEVE-COUNT.
082100 L3-RETRIEVE-CANDIDATES-EXIT.
082200     EXIT.
082300
082400*    ONE CAMPAIGN TABLE ROW AT A TIME - SKIP STRAIGHT PAST
082500*    ANYTHING NOT STATUS 1 (ACTIVE). WS-RETRIEVAL-LIMIT KEEPS A
082600*    RUNAWAY CATALOG FROM BUILDING A CANDIDATE LIST BIGGER THAN
082700*    THE TABLE CAN HOLD.
082800 L4-RETRIEVE-ONE-CAMPAIGN.
082900     IF CT-STATUS(CAMP-IDX) = 1
083000         PERFORM L4-MATCH-CAMPAIGN
083100         IF WS-MATCH-FLAG = 'Y'
083200             PERFORM L4-ADD-CREATIVES-FOR-CAMP
083300         END-IF
083400     END-IF.
083500
083600*    A CAMPAIGN WITH NO ACTIVE CREATIVE SIMPLY GETS NO CANDIDATES
083700*    ADDED BELOW - NO NEED FOR A SEPARATE "HAS ACTIVE CREATIVE"
083800*    PASS OVER THE CREATIVE TABLE.
083900 L4-ADD-CREATIVES-FOR-CAMP.
084000     PERFORM L4-ADD-ONE-CREATIVE
084100         VARYING KT-IDX FROM 1 BY 1
084200         UNTIL KT-IDX > WS-CREA-COUNT
084300            OR WS-CAND-COUNT >= WS-RETRIEVAL-LIMIT.
084400
084500*    CREATIVE-TABLE IS NOT KEYED BY CAMPAIGN, SO EVERY ADD PASS
084600*    SCANS THE WHOLE TABLE AND PICKS OUT ROWS WHOSE
084700*    KT-CAMPAIGN-ID MATCHES THIS CAMPAIGN AND WHOSE STATUS IS 1
084800*    (ACTIVE) - THE FULL CANDIDATE ROW IS BUILT RIGHT HERE FROM
084900*    BOTH THE CAMPAIGN-TABLE ROW AND THE CREATIVE-TABLE ROW.
085000 L4-ADD-ONE-CREATIVE.
085100     IF KT-CAMPAIGN-ID(KT-IDX) = CT-CAMPAIGN-ID(CAMP-IDX)
085200        AND KT-STATUS(KT-IDX) = 1
085300        AND WS-CAND-COUNT < WS-RETRIEVAL-LIMIT
085400         ADD 1 TO WS-CAND-COUNT
085500         MOVE CT-CAMPAIGN-ID(CAMP-IDX)
085600             TO CN-CAMPAIGN-ID(WS-CAND-COUNT)
085700         MOVE CT-ADVERTISER-ID(CAMP-IDX)
085800             TO CN-ADVERTISER-ID(WS-CAND-COUNT)
085900         MOVE CT-BID-TYPE(CAMP-IDX)
086000             TO CN-BID-TYPE(WS-CAND-COUNT)
086100         MOVE CT-BID-AMOUNT(CAMP-IDX)
086200             TO CN-BID-AMOUNT(WS-CAND-COUNT)
086300         MOVE CT-BUDGET-DAILY(CAMP-IDX)
086400             TO CN-BUDGET-DAILY(WS-CAND-COUNT)
086500         MOVE CT-BUDGET-TOTAL(CAMP-IDX)
086600             TO CN-BUDGET-TOTAL(WS-CAND-COUNT)
086700         MOVE CT-SPENT-TODAY(CAMP-IDX)
086800             TO CN-SPENT-TODAY(WS-CAND-COUNT)
086900         MOVE CT-SPENT-TOTAL(CAMP-IDX)
087000             TO CN-SPENT-TOTAL(WS-CAND-COUNT)
087100         MOVE CT-FREQ-CAP-DAILY(CAMP-IDX)
087200             TO CN-FREQ-CAP-DAILY(WS-CAND-COUNT)
087300         MOVE CT-FREQ-CAP-HOURLY(CAMP-IDX)
087400             TO CN-FREQ-CAP-HOURLY(WS-CAND-COUNT)
087500         MOVE KT-CREATIVE-ID(KT-IDX)
087600             TO CN-CREATIVE-ID(WS-CAND-COUNT)
087700         MOVE KT-CREATIVE-TYPE(KT-IDX)
087800             TO CN-CREATIVE-TYPE(WS-CAND-COUNT)
087900         MOVE KT-TITLE(KT-IDX)
088000             TO CN-TITLE(WS-CAND-COUNT)
088100         MOVE KT-IMAGE-URL-FLAG(KT-IDX)
088200             TO CN-IMAGE-URL-FLAG(WS-CAND-COUNT)
088300         MOVE KT-LANDING-URL(KT-IDX)
088400             TO CN-LANDING-URL(WS-CAND-COUNT)
088500         MOVE KT-IMPRESSIONS(KT-IDX)
088600             TO CN-IMPRESSIONS(WS-CAND-COUNT)
088700         MOVE KT-CLICKS(KT-IDX)
088800             TO CN-CLICKS(WS-CAND-COUNT)
088900         MOVE KT-CONVERSIONS(KT-IDX)
089000             TO CN-CONVERSIONS(WS-CAND-COUNT)
089100         MOVE 'Y' TO CN-KEEP-FLAG(WS-CAND-COUNT)
089200     END-IF.
089300
089400*    A CAMPAIGN MATCHES WHEN EVERY ONE OF ITS TARGETING RULES
089500*    PASSES. NO RULES AT ALL MEANS THE CAMPAIGN MATCHES EVERYONE.
089600 L4-MATCH-CAMPAIGN.
089700     MOVE 'Y' TO WS-MATCH-FLAG.
089800     PERFORM L5-CHECK-RULE
089900         VARYING RT-IDX FROM 1 BY 1
090000         UNTIL RT-IDX > WS-TARG-COUNT
090100            OR WS-MATCH-FLAG = 'N'.
090200
090300*    TARGETING-TABLE IS NOT KEYED BY CAMPAIGN EITHER, SO EVERY
090400*    RULE ROW FOR EVERY CAMPAIGN GETS SCANNED PAST; ONLY ROWS
090500*    WHOSE RT-CAMPAIGN-ID MATCHES THIS CANDIDATE ARE EVALUATED.
090600*    RT-IS-INCLUDE FLIPS WHETHER A "NO" RESULT OR A "YES" RESULT
090700*    IS THE ONE THAT KILLS THE MATCH - SEE CR1201.
090800 L5-CHECK-RULE.
090900     IF RT-CAMPAIGN-ID(RT-IDX) = CT-CAMPAIGN-ID(CAMP-IDX)
091000         MOVE 'Y' TO WS-RULE-RESULT
091100         EVALUATE RT-RULE-TYPE(RT-IDX)
091200             WHEN 'AGE'
091300                 PERFORM L6-CHECK-AGE
091400             WHEN 'GENDER'
091500                 PERFORM L6-CHECK-GENDER
091600             WHEN 'GEO'
091700                 PERFORM L6-CHECK-GEO
091800             WHEN 'DEVICE'
091900                 PERFORM L6-CHECK-DEVICE
092000             WHEN 'OS'
092100                 PERFORM L6-CHECK-OS
092200             WHEN 'INTEREST'
092300                 PERFORM L6-CHECK-INTEREST
092400             WHEN 'APPCAT'
092500                 PERFORM L6-CHECK-APPCAT
092600             WHEN OTHER
092700                 CONTINUE
092800         END-EVALUATE
092900         IF RT-IS-INCLUDE(RT-IDX) = 'Y'
093000             IF WS-RULE-RESULT = 'N'
093100                 MOVE 'N' TO WS-MATCH-FLAG
093200             END-IF
093300         ELSE
093400             IF WS-RULE-RESULT = 'Y'
093500                 MOVE 'N' TO WS-MATCH-FLAG
093600             END-IF
093700         END-IF
093800     END-IF.
093900
094000*    AGE 0 ON THE REQUEST MEANS THE AD SERVER DID NOT KNOW THE
094100*    USER'S AGE - TREAT THAT AS A PASS RATHER THAN A FAIL, SAME
094200*    AS AN UNKNOWN GENDER BELOW.
094300 L6-CHECK-AGE.
094400     IF AQ-AGE = 0
094500         MOVE 'Y' TO WS-RULE-RESULT
094600     ELSE
094700         IF AQ-AGE >= RT-MIN-AGE(RT-IDX)
094800            AND AQ-AGE <= RT-MAX-AGE(RT-IDX)
094900             MOVE 'Y' TO WS-RULE-RESULT
095000         ELSE
095100             MOVE 'N' TO WS-RULE-RESULT
095200         END-IF
095300     END-IF.
095400
095500*    GENDER RULE IS A SIMPLE ONE-VALUE LIST LOOKUP VIA
095600*    L7-VALUE-IN-LIST - UNLIKE INTEREST/APPCAT BELOW THERE IS NO
095700*    OVERLAP TO CHECK, JUST IS THIS ONE VALUE IN THE RULE'S LIST.
095800 L6-CHECK-GENDER.
095900     IF AQ-GENDER = SPACES
096000         MOVE 'Y' TO WS-RULE-RESULT
096100     ELSE
096200         MOVE SPACES TO WS-SEARCH-FIELD
096300         MOVE AQ-GENDER TO WS-SEARCH-FIELD
096400         PERFORM L7-VALUE-IN-LIST
096500         MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
096600     END-IF.
096700
096800*    FALSE IFF THE RELEVANT LIST (COUNTRY OR CITY, PER GEO-KIND)
096900*    IS NON-EMPTY, THE MATCHING USER FIELD IS NON-BLANK, AND THE
097000*    USER FIELD IS NOT IN THAT LIST.
097100 L6-CHECK-GEO.
097200     MOVE 'Y' TO WS-RULE-RESULT.
097300     IF RT-GEO-KIND(RT-IDX) = 'C'
097400         IF RT-VALUE-COUNT(RT-IDX) > 0 AND AQ-COUNTRY NOT = SPACES
097500             MOVE SPACES TO WS-SEARCH-FIELD
097600             MOVE AQ-COUNTRY TO WS-SEARCH-FIELD
097700             PERFORM L7-VALUE-IN-LIST
097800             MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
097900         END-IF
098000     ELSE
098100         IF RT-VALUE-COUNT(RT-IDX) > 0 AND AQ-CITY NOT = SPACES
098200             MOVE SPACES TO WS-SEARCH-FIELD
098300             MOVE AQ-CITY TO WS-SEARCH-FIELD
098400             PERFORM L7-VALUE-IN-LIST
098500             MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
098600         END-IF
098700     END-IF.
098800
098900*    DERIVE "TABLET" OR "PHONE" FROM THE MODEL STRING (CR1447
099000*    ADDED THE "PAD" CHECK ALONGSIDE THE ORIGINAL "TABLET" ONE).
099100 L6-CHECK-DEVICE.
099200     IF AQ-DEVICE-MODEL = SPACES
099300         MOVE 'Y' TO WS-RULE-RESULT
099400     ELSE
099500         MOVE 0 TO WS-TALLY
099600         INSPECT AQ-DEVICE-MODEL
099700             TALLYING WS-TALLY FOR ALL 'TABLET'
099800         IF WS-TALLY = 0
099900             INSPECT AQ-DEVICE-MODEL
100000                 TALLYING WS-TALLY FOR ALL 'PAD'
100100         END-IF
100200         IF WS-TALLY > 0
100300             MOVE 'TABLET' TO WS-DEVICE-TYPE
100400         ELSE
100500             MOVE 'PHONE' TO WS-DEVICE-TYPE
100600         END-IF
100700         IF RT-VALUE-COUNT(RT-IDX) > 0
100800             MOVE SPACES TO WS-SEARCH-FIELD
100900             MOVE WS-DEVICE-TYPE TO WS-SEARCH-FIELD
101000             PERFORM L7-VALUE-IN-LIST
101100             MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
101200         ELSE
101300             MOVE 'Y' TO WS-RULE-RESULT
101400         END-IF
101500     END-IF.
101600
101700*    SAME SHAPE AS L6-CHECK-GENDER - AN EMPTY RULE LIST OR A
101800*    BLANK REQUEST FIELD PASSES BY DEFAULT.
101900 L6-CHECK-OS.
102000     IF RT-VALUE-COUNT(RT-IDX) > 0 AND AQ-OS NOT = SPACES
102100         MOVE SPACES TO WS-SEARCH-FIELD
102200         MOVE AQ-OS TO WS-SEARCH-FIELD
102300         PERFORM L7-VALUE-IN-LIST
102400         MOVE WS-IN-LIST-FLAG TO WS-RULE-RESULT
102500     ELSE
102600         MOVE 'Y' TO WS-RULE-RESULT
102700     END-IF.
102800
102900*    A MATCH ON ANY ONE OF THE USER'S INTERESTS AGAINST THE
103000*    RULE'S VALUE LIST IS ENOUGH - THIS IS AN "OR" RULE, NOT AN
103100*    "AND" RULE.
103200 L6-CHECK-INTEREST.
103300     IF RT-VALUE-COUNT(RT-IDX) = 0 OR AQ-INTEREST-COUNT = 0
103400         MOVE 'Y' TO WS-RULE-RESULT
103500     ELSE
103600         MOVE 'N' TO WS-OVERLAP-FLAG
103700         PERFORM L7-CHECK-INTEREST-OVERLAP
103800             VARYING WS-UI-IDX FROM 1 BY 1
103900             UNTIL WS-UI-IDX > AQ-INTEREST-COUNT
104000                OR WS-OVERLAP-FLAG = 'Y'
104100         MOVE WS-OVERLAP-FLAG TO WS-RULE-RESULT
104200     END-IF.
104300
104400*    TESTS ONE ENTRY OF THE USER'S INTEREST LIST AGAINST THE
104500*    RULE'S VALUES; THE CALLING PERFORM STOPS AS SOON AS ONE HITS.
104600 L7-CHECK-INTEREST-OVERLAP.
104700     MOVE SPACES TO WS-SEARCH-FIELD.
104800     MOVE AQ-INTERESTS(WS-UI-IDX) TO WS-SEARCH-FIELD.
104900     PERFORM L7-VALUE-IN-LIST.
105000     IF WS-IN-LIST-FLAG = 'Y'
105100         MOVE 'Y' TO WS-OVERLAP-FLAG
105200     END-IF.
105300
105400*    SAME "OR" SHAPE AS L6-CHECK-INTEREST, BUT AGAINST THE
105500*    REQUEST'S APP-CATEGORY LIST INSTEAD OF ITS INTEREST LIST.
105600 L6-CHECK-APPCAT.
105700     IF RT-VALUE-COUNT(RT-IDX) = 0 OR AQ-APPCAT-COUNT = 0
105800         MOVE 'Y' TO WS-RULE-RESULT
105900     ELSE
106000         MOVE 'N' TO WS-OVERLAP-FLAG
106100         PERFORM L7-CHECK-APPCAT-OVERLAP
106200             VARYING WS-UI-IDX FROM 1 BY 1
106300             UNTIL WS-UI-IDX > AQ-APPCAT-COUNT
106400                OR WS-OVERLAP-FLAG = 'Y'
106500         MOVE WS-OVERLAP-FLAG TO WS-RULE-RESULT
106600     END-IF.
106700
106800*    ONE APP-CATEGORY ENTRY AGAINST THE RULE'S VALUES - SAME
106900*    PATTERN AS L7-CHECK-INTEREST-OVERLAP ABOVE.
107000 L7-CHECK-APPCAT-OVERLAP.
107100     MOVE SPACES TO WS-SEARCH-FIELD.
107200     MOVE AQ-APP-CATEGORIES(WS-UI-IDX) TO WS-SEARCH-FIELD.
107300     PERFORM L7-VALUE-IN-LIST.
107400     IF WS-IN-LIST-FLAG = 'Y'
107500         MOVE 'Y' TO WS-OVERLAP-FLAG
107600     END-IF.
107700
107800*    GENERIC "IS WS-SEARCH-FIELD ONE OF THE RULE'S VALUES"
107900*    LOOKUP - ALL STRING COMPARISONS IN THIS PROGRAM ARE MADE
108000*    CASE-INSENSITIVE BY UPPERCASING AT LOAD/READ TIME, SEE
108100*    L9-UPPER-REQUEST AND L9-UPPER-TARG-VALUES BELOW.
108200 L7-VALUE-IN-LIST.
108300     MOVE 'N' TO WS-IN-LIST-FLAG.
108400     PERFORM L7-CHECK-ONE-VALUE
108500         VARYING WS-VAL-IDX FROM 1 BY 1
108600         UNTIL WS-VAL-IDX > RT-VALUE-COUNT(RT-IDX)
108700            OR WS-IN-LIST-FLAG = 'Y'.
108800
108900*    A SINGLE ELEMENT COMPARE - KEPT AS ITS OWN PARAGRAPH SO IT
109000*    CAN BE DRIVEN BY PERFORM ... VARYING FROM L7-VALUE-IN-LIST.
109100 L7-CHECK-ONE-VALUE.
109200     IF WS-SEARCH-FIELD = RT-VALUES(RT-IDX, WS-VAL-IDX)
109300         MOVE 'Y' TO WS-IN-LIST-FLAG
109400     END-IF.
109500
109600*****************************************************************
109700*        STAGE 2 - FILTERING (BLACKLIST, BUDGET, FREQUENCY,     *
109800*        QUALITY, DIVERSITY). CN-KEEP-FLAG = 'N' DROPS A ROW    *
109900*        WITHOUT DISTURBING THE ORDER OF THE SURVIVORS.         *
110000*****************************************************************
110100 L3-FILTER-CANDIDATES.
110200     PERFORM L4-FILTER-ONE-CANDIDATE
110300         VARYING CN-IDX FROM 1 BY 1
110400         UNTIL CN-IDX > WS-RETRIEVE-COUNT.
110500     PERFORM L4-COMPACT-CANDIDATES.
110600 L3-FILTER-CANDIDATES-EXIT.
110700     EXIT.
110800
110900*    THE FOUR FILTER PASSES RUN IN THIS ORDER AND EACH ONE IS
111000*    SKIPPED ONCE CN-KEEP-FLAG HAS ALREADY GONE TO 'N' - NO
111100*    POINT CHECKING BUDGET ON A ROW THE BLACKLIST ALREADY KILLED.
111200 L4-FILTER-ONE-CANDIDATE.
111300     IF CN-KEPT(CN-IDX)
111400         PERFORM L4-FILTER-BLACKLIST
111500     END-IF.
111600     IF CN-KEPT(CN-IDX)
111700         PERFORM L4-FILTER-BUDGET
111800     END-IF.
111900     IF CN-KEPT(CN-IDX)
112000         PERFORM L4-FILTER-FREQUENCY
112100     END-IF.
112200     IF CN-KEPT(CN-IDX)
112300         PERFORM L4-FILTER-QUALITY-BASIC
112400     END-IF.
112500
112600*    CHECKS THE 10-ROW BLACKLIST TABLE (LOADED FROM THE CAMPAIGN
112700*    MASTER HEADER, NOT A SEPARATE FILE) FOR A CAMPAIGN,
112800*    ADVERTISER OR CREATIVE ID MATCH ON THIS CANDIDATE.
112900 L4-FILTER-BLACKLIST.
113000     MOVE 'N' TO WS-IN-LIST-FLAG.
113100     PERFORM L5-CHECK-ONE-BLACKLIST-ROW
113200         VARYING WS-BL-IDX FROM 1 BY 1
113300         UNTIL WS-BL-IDX > 10
113400            OR WS-IN-LIST-FLAG = 'Y'.
113500     IF WS-IN-LIST-FLAG = 'Y'
113600         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
113700     END-IF.
113800
113900*    A ZERO ID IN ANY ONE OF THE THREE BLACKLIST COLUMNS MEANS
114000*    THAT COLUMN IS NOT USED ON THIS ROW - ONLY A POSITIVE ID
114100*    THAT ALSO MATCHES COUNTS AS A HIT.
114200 L5-CHECK-ONE-BLACKLIST-ROW.
114300     IF (BL-CAMPAIGN-ID(WS-BL-IDX) > 0
114400         AND BL-CAMPAIGN-ID(WS-BL-IDX) =
114500             CN-CAMPAIGN-ID(CN-IDX))
114600        OR (BL-ADVERTISER-ID(WS-BL-IDX) > 0
114700         AND BL-ADVERTISER-ID(WS-BL-IDX) =
114800             CN-ADVERTISER-ID(CN-IDX))
114900        OR (BL-CREATIVE-ID(WS-BL-IDX) > 0
115000         AND BL-CREATIVE-ID(WS-BL-IDX) =
115100             CN-CREATIVE-ID(CN-IDX))
115200         MOVE 'Y' TO WS-IN-LIST-FLAG
115300     END-IF.
115400
115500*    A CAMPAIGN IS INELIGIBLE WHEN ITS DAILY OR LIFETIME SPEND
115600*    HAS REACHED ITS BUDGET. ZERO BUDGET MEANS UNLIMITED.
115700 L4-FILTER-BUDGET.
115800     IF (CN-BUDGET-DAILY(CN-IDX) > 0
115900            AND CN-SPENT-TODAY(CN-IDX) >= CN-BUDGET-DAILY(CN-IDX))
116000        OR (CN-BUDGET-TOTAL(CN-IDX) > 0
116100            AND CN-SPENT-TOTAL(CN-IDX) >= CN-BUDGET-TOTAL(CN-IDX))
116200         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
116300     END-IF.
116400
116500*    LOOK UP THIS USER/CAMPAIGN IN THE FREQUENCY SNAPSHOT; AN
116600*    ABSENT ROW (OR A BLANK USER-ID) MEANS ZERO IMPRESSIONS SO
116700*    FAR TODAY AND THIS HOUR.
116800 L4-FILTER-FREQUENCY.
116900     MOVE 0 TO WS-LOOKUP-DAILY.
117000     MOVE 0 TO WS-LOOKUP-HOURLY.
117100     IF AQ-USER-ID NOT = SPACES
117200         PERFORM L5-FREQ-LOOKUP
117300     END-IF.
117400     IF (CN-FREQ-CAP-DAILY(CN-IDX) > 0
117500            AND WS-LOOKUP-DAILY >= CN-FREQ-CAP-DAILY(CN-IDX))
117600        OR (CN-FREQ-CAP-HOURLY(CN-IDX) > 0
117700            AND WS-LOOKUP-HOURLY >= CN-FREQ-CAP-HOURLY(CN-IDX))
117800         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
117900     END-IF.
118000
118100*    LINEAR SEARCH OF THE IN-MEMORY FREQUENCY SNAPSHOT FOR THIS
118200*    USER/CAMPAIGN PAIR - THE SNAPSHOT IS LOADED ONCE AT L2-INIT
118300*    AND NEVER RE-READ DURING THE RUN.
118400 L5-FREQ-LOOKUP.
118500     MOVE 0 TO WS-LOOKUP-DAILY.
118600     MOVE 0 TO WS-LOOKUP-HOURLY.
118700     MOVE 'N' TO WS-IN-LIST-FLAG.
118800     PERFORM L6-CHECK-ONE-FREQ-ROW
118900         VARYING FT-IDX FROM 1 BY 1
119000         UNTIL FT-IDX > WS-FREQ-COUNT
119100            OR WS-IN-LIST-FLAG = 'Y'.
119200
119300*    ONE ROW OF THE FREQUENCY TABLE - BOTH THE USER-ID AND THE
119400*    CAMPAIGN-ID MUST MATCH, NOT JUST ONE OR THE OTHER.
119500 L6-CHECK-ONE-FREQ-ROW.
119600     IF FT-USER-ID(FT-IDX) = AQ-USER-ID
119700        AND FT-CAMPAIGN-ID(FT-IDX) = CN-CAMPAIGN-ID(CN-IDX)
119800         MOVE FT-DAILY-COUNT(FT-IDX) TO WS-LOOKUP-DAILY
119900         MOVE FT-HOURLY-COUNT(FT-IDX) TO WS-LOOKUP-HOURLY
120000         MOVE 'Y' TO WS-IN-LIST-FLAG
120100     END-IF.
120200
120300*    LANDING URL IS ALWAYS REQUIRED; IMAGE AND TITLE ARE ONLY
120400*    REQUIRED WHEN WS-IMAGE-REQUIRED/WS-TITLE-REQUIRED SAY SO.
120500 L4-FILTER-QUALITY-BASIC.
120600     IF CN-LANDING-URL(CN-IDX) = SPACES
120700         MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
120800     END-IF.
120900     IF CN-KEPT(CN-IDX) AND WS-IMAGE-REQUIRED = 'Y'
121000         IF CN-IMAGE-URL-FLAG(CN-IDX) NOT = 'Y'
121100             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
121200         END-IF
121300     END-IF.
121400     IF CN-KEPT(CN-IDX) AND WS-TITLE-REQUIRED = 'Y'
121500         IF CN-TITLE(CN-IDX) = SPACES
121600             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
121700         END-IF
121800     END-IF.
121900
122000*    SQUEEZE OUT THE DROPPED ROWS SO ONLY SURVIVORS ARE LEFT IN
122100*    CANDIDATE-ENTRY(1) THRU CANDIDATE-ENTRY(WS-FILTER-COUNT).
122200 L4-COMPACT-CANDIDATES.
122300     MOVE 0 TO WS-DEST-IDX.
122400     PERFORM L5-COMPACT-ONE
122500         VARYING CN-IDX FROM 1 BY 1
122600         UNTIL CN-IDX > WS-RETRIEVE-COUNT.
122700     MOVE WS-DEST-IDX TO WS-FILTER-COUNT.
122800
122900*    A SURVIVING ROW MOVES DOWN TO CLOSE ANY GAP LEFT BY ROWS
123000*    DROPPED AHEAD OF IT; A ROW ALREADY IN PLACE (NO GAP YET)
123100*    IS LEFT ALONE RATHER THAN MOVED ONTO ITSELF.
123200 L5-COMPACT-ONE.
123300     IF CN-KEPT(CN-IDX)
123400         ADD 1 TO WS-DEST-IDX
123500         IF WS-DEST-IDX NOT = CN-IDX
123600             MOVE CANDIDATE-ENTRY(CN-IDX)
123700                 TO CANDIDATE-ENTRY(WS-DEST-IDX)
123800         END-IF
123900     END-IF.
124000
124100*****************************************************************
124200*        STAGE 3 - PREDICTION AND THE QUALITY FILTER'S RATE     *
124300*        THRESHOLDS (THEY NEED PCTR/PCVR, SO THEY RUN HERE,     *
124400*        FOLLOWED BY THE DIVERSITY CAP AND ONE MORE COMPACT).   *
124500*****************************************************************
124600 L3-PREDICT-CANDIDATES.
124700     PERFORM L6-AGE-BUCKET.
124800     PERFORM L4-COMPUTE-RATES
124900         VARYING CN-IDX FROM 1 BY 1
125000         UNTIL CN-IDX > WS-FILTER-COUNT.
125100     PERFORM L4-FILTER-RATE-THRESH
125200         VARYING CN-IDX FROM 1 BY 1
125300         UNTIL CN-IDX > WS-FILTER-COUNT.
125400     PERFORM L4-FILTER-DIVERSITY.
125500     PERFORM L4-COMPACT-CANDIDATES-2.
125600 L3-PREDICT-CANDIDATES-EXIT.
125700     EXIT.
125800
125900*    BUCKETS THE REQUESTOR'S AGE FOR THE STATISTICAL PREDICTOR'S
126000*    FEATURE LOG (CR1130).  NOT A TARGETING PREDICATE -
126100*    L6-CHECK-AGE ABOVE HANDLES THE MIN/MAX-AGE MATCH SEPARATELY.
126200 L6-AGE-BUCKET.
126300     EVALUATE TRUE
126400         WHEN AQ-AGE = 0
126500             MOVE 'UNKNOWN'   TO WS-AGE-BUCKET
126600         WHEN AQ-AGE < 18
126700             MOVE 'UNDER_18'  TO WS-AGE-BUCKET
126800         WHEN AQ-AGE < 25
126900             MOVE '18_24'     TO WS-AGE-BUCKET
127000         WHEN AQ-AGE < 35
127100             MOVE '25_34'     TO WS-AGE-BUCKET
127200         WHEN AQ-AGE < 45
127300             MOVE '35_44'     TO WS-AGE-BUCKET
127400         WHEN OTHER
127500             MOVE '45_PLUS'   TO WS-AGE-BUCKET
127600     END-EVALUATE.
127700
127800*    BAYESIAN-SMOOTHED CTR/CVR, SMOOTHING CONSTANT K=100 (CR1130).
127900 L4-COMPUTE-RATES.
128000     COMPUTE CN-PCTR(CN-IDX) ROUNDED =
128100         (CN-CLICKS(CN-IDX) + WS-SMOOTH-K * WS-DEFAULT-CTR)
128200           / (CN-IMPRESSIONS(CN-IDX) + WS-SMOOTH-K).
128300     IF CN-CLICKS(CN-IDX) > 0
128400         COMPUTE CN-PCVR(CN-IDX) ROUNDED =
128500             (CN-CONVERSIONS(CN-IDX) +
128600                 WS-SMOOTH-K * WS-DEFAULT-CVR)
128700               / (CN-CLICKS(CN-IDX) + WS-SMOOTH-K)
128800     ELSE
128900         MOVE WS-DEFAULT-CVR TO CN-PCVR(CN-IDX)
129000     END-IF.
129100
129200*    WS-MIN-CTR/WS-MIN-CVR ARE RUN PARAMETERS - ZERO MEANS NO
129300*    FLOOR IS IN EFFECT FOR THAT RATE THIS RUN.
129400 L4-FILTER-RATE-THRESH.
129500     IF CN-KEPT(CN-IDX)
129600         IF WS-MIN-CTR > 0 AND CN-PCTR(CN-IDX) < WS-MIN-CTR
129700             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
129800         END-IF
129900     END-IF.
130000     IF CN-KEPT(CN-IDX)
130100         IF WS-MIN-CVR > 0 AND CN-PCVR(CN-IDX) < WS-MIN-CVR
130200             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
130300         END-IF
130400     END-IF.
130500
130600*    WALKING THE SURVIVORS IN ORDER, KEEP AT MOST
130700*    WS-MAX-PER-ADVERTISER CANDIDATES PER ADVERTISER.
130800 L4-FILTER-DIVERSITY.
130900     MOVE 0 TO WS-ADV-SEEN-COUNT.
131000     PERFORM L5-DIVERSITY-ONE
131100         VARYING CN-IDX FROM 1 BY 1
131200         UNTIL CN-IDX > WS-FILTER-COUNT.
131300
131400*    BUMPS THIS ADVERTISER'S SEEN-COUNT AND DROPS THE ROW IF IT
131500*    IS THE ONE THAT PUSHES THE ADVERTISER PAST THE CAP.
131600 L5-DIVERSITY-ONE.
131700     IF CN-KEPT(CN-IDX)
131800         PERFORM L6-FIND-OR-ADD-ADVERTISER
131900         IF ADV-SEEN-CT(WS-ADV-IDX) > WS-MAX-PER-ADVERTISER
132000             MOVE 'N' TO CN-KEEP-FLAG(CN-IDX)
132100         END-IF
132200     END-IF.
132300
132400*    WS-ADV-SEEN-TABLE IS RESET TO ZERO ROWS AT THE TOP OF EVERY
132500*    REQUEST IN L4-FILTER-DIVERSITY - IT NEVER CARRIES STATE
132600*    ACROSS REQUESTS, UNLIKE THE FREQUENCY AND HOURLY TABLES.
132700 L6-FIND-OR-ADD-ADVERTISER.
132800     MOVE 'N' TO WS-ADV-FOUND.
132900     PERFORM L7-CHECK-ONE-ADVERTISER
133000         VARYING WS-ADV-IDX FROM 1 BY 1
133100         UNTIL WS-ADV-IDX > WS-ADV-SEEN-COUNT
133200            OR WS-ADV-FOUND = 'Y'.
133300     IF WS-ADV-FOUND = 'N'
133400         ADD 1 TO WS-ADV-SEEN-COUNT
133500         MOVE WS-ADV-SEEN-COUNT TO WS-ADV-IDX
133600         MOVE CN-ADVERTISER-ID(CN-IDX) TO ADV-SEEN-ID(WS-ADV-IDX)
133700         MOVE 0 TO ADV-SEEN-CT(WS-ADV-IDX)
133800     END-IF.
133900     ADD 1 TO ADV-SEEN-CT(WS-ADV-IDX).
134000
134100*    ONE ROW OF THE PER-REQUEST ADVERTISER-SEEN TABLE.
134200 L7-CHECK-ONE-ADVERTISER.
134300     IF ADV-SEEN-ID(WS-ADV-IDX) = CN-ADVERTISER-ID(CN-IDX)
134400         MOVE 'Y' TO WS-ADV-FOUND
134500     END-IF.
134600
134700*    RE-USES L4-COMPACT-CANDIDATES (WHICH COMPACTS OVER
134800*    WS-RETRIEVE-COUNT) A SECOND TIME FOR THE RATE/DIVERSITY
134900*    DROPS, THE SAME WAY IT WAS USED EARLIER FOR THE BLACKLIST/
135000*    BUDGET/FREQUENCY/QUALITY DROPS.
135100 L4-COMPACT-CANDIDATES-2.
135200     MOVE WS-FILTER-COUNT TO WS-RETRIEVE-COUNT.
135300     PERFORM L4-COMPACT-CANDIDATES.
135400
135500*****************************************************************
135600*        STAGE 4 - RANKING (ECPM, STRATEGY SCORE, SORT)         *
135700*****************************************************************
135800 L3-RANK-CANDIDATES.
135900     PERFORM L4-RANK-ONE-CANDIDATE
136000         VARYING CN-IDX FROM 1 BY 1
136100         UNTIL CN-IDX > WS-FILTER-COUNT.
136200     PERFORM L4-SORT-CANDIDATES.
136300     MOVE WS-FILTER-COUNT TO WS-RANK-COUNT.
136400 L3-RANK-CANDIDATES-EXIT.
136500     EXIT.
136600
136700*    EVERY SURVIVING CANDIDATE GETS BOTH AN ECPM (WHAT THE SHOP
136800*    IS OWED IF SERVED) AND A STRATEGY SCORE (WHAT DECIDES SORT
136900*    ORDER) BEFORE THE BUBBLE SORT RUNS.
137000 L4-RANK-ONE-CANDIDATE.
137100     PERFORM L5-COMPUTE-ECPM.
137200     PERFORM L5-COMPUTE-SCORE.
137300
137400*    FLOORED AT 0.0001 (NOT THE RAW VALUE) FOR THE ECPM CALC ONLY.
137500*    CPM BIDS ARE ALREADY AN ECPM - NO CONVERSION NEEDED. CPC AND
137600*    CPA BIDS ARE WHAT THE ADVERTISER PAYS PER CLICK/CONVERSION,
137700*    SO THEY ARE MULTIPLIED OUT BY THE PREDICTED RATE(S) AND BY
137800*    1000 TO GET AN EQUIVALENT COST PER THOUSAND IMPRESSIONS -
137900*    THE COMMON UNIT THE RANKER SORTS EVERY CANDIDATE BY.
138000 L5-COMPUTE-ECPM.
138100     MOVE CN-PCTR(CN-IDX) TO WS-PCTR-EFF.
138200     IF WS-PCTR-EFF < 0.0001
138300         MOVE 0.0001 TO WS-PCTR-EFF
138400     END-IF.
138500     MOVE CN-PCVR(CN-IDX) TO WS-PCVR-EFF.
138600     IF WS-PCVR-EFF < 0.0001
138700         MOVE 0.0001 TO WS-PCVR-EFF
138800     END-IF.
138900     EVALUATE TRUE
139000         WHEN CN-BID-TYPE-CPM(CN-IDX)
139100             COMPUTE WS-ECPM-CALC ROUNDED = CN-BID-AMOUNT(CN-IDX)
139200         WHEN CN-BID-TYPE-CPA(CN-IDX)
139300             COMPUTE WS-ECPM-CALC ROUNDED =
139400                 CN-BID-AMOUNT(CN-IDX) * WS-PCTR-EFF * WS-PCVR-EFF
139500                   * 1000
139600         WHEN OTHER
139700             COMPUTE WS-ECPM-CALC ROUNDED =
139800                 CN-BID-AMOUNT(CN-IDX) * WS-PCTR-EFF * 1000
139900     END-EVALUATE.
140000     IF WS-ECPM-CALC < WS-MIN-ECPM
140100         MOVE WS-MIN-ECPM TO WS-ECPM-CALC
140200     END-IF.
140300     MOVE WS-ECPM-CALC TO CN-ECPM(CN-IDX).
140400
140500*    SCORE USES THE RAW (UNFLOORED) PCTR/PCVR, NOT WS-PCTR-EFF.
140600*    WS-STRATEGY IS A RECOMPILE-TIME KNOB (SEE WS-CONFIG):
140700*    1 = PLAIN ECPM, NO ADJUSTMENT AT ALL.
140800*    2 = ECPM TIMES A CTR RATIO AGAINST A 1% BASELINE, CAPPED AT
140900*        2X SO ONE FREAK HIGH-CTR ROW CANNOT RUN AWAY WITH IT.
141000*    3 = ECPM WITH A STRAIGHT CTR BONUS (UP TO +10X AT 100% CTR).
141100*    4 = SAME IDEA BUT WEIGHTED TOWARD CONVERSION RATE INSTEAD.
141200*    5 = BOTH BONUSES MULTIPLIED TOGETHER - THE "BALANCED" SETTING
141300*    ANYTHING ELSE FALLS THROUGH TO PLAIN ECPM, SAME AS 1.
141400 L5-COMPUTE-SCORE.
141500     EVALUATE WS-STRATEGY
141600         WHEN 2
141700             COMPUTE WS-RATIO = CN-PCTR(CN-IDX) / 0.01
141800             IF WS-RATIO > 2.0
141900                 MOVE 2.0 TO WS-RATIO
142000             END-IF
142100             COMPUTE WS-SCORE-CALC ROUNDED =
142200                 CN-ECPM(CN-IDX) * WS-RATIO
142300         WHEN 3
142400             COMPUTE WS-SCORE-CALC ROUNDED =
142500                 CN-ECPM(CN-IDX) * (1 + CN-PCTR(CN-IDX) * 10)
142600         WHEN 4
142700             COMPUTE WS-SCORE-CALC ROUNDED =
142800                 CN-ECPM(CN-IDX) * (1 + CN-PCVR(CN-IDX) * 100)
142900         WHEN 5
143000             COMPUTE WS-SCORE-CALC ROUNDED =
143100                 CN-ECPM(CN-IDX) * (1 + CN-PCTR(CN-IDX) * 5)
143200                   * (1 + CN-PCVR(CN-IDX) * 20)
143300         WHEN OTHER
143400             COMPUTE WS-SCORE-CALC ROUNDED = CN-ECPM(CN-IDX)
143500     END-EVALUATE.
143600     MOVE WS-SCORE-CALC TO CN-SCORE(CN-IDX).
143700
143800*    PLAIN BUBBLE SORT, DESCENDING BY SCORE. TIES NEVER SWAP SO
143900*    THE ORIGINAL RETRIEVAL ORDER IS PRESERVED AMONG THEM.
144000 L4-SORT-CANDIDATES.
144100     IF WS-FILTER-COUNT > 1
144200         PERFORM L5-SORT-OUTER
144300             VARYING WS-SORT-I FROM 1 BY 1
144400             UNTIL WS-SORT-I >= WS-FILTER-COUNT
144500     END-IF.
144600
144700*    ONE PASS OF THE BUBBLE SORT - WS-FILTER-COUNT RARELY RUNS
144800*    PAST A FEW DOZEN SURVIVORS BY THIS STAGE SO THE O(N**2)
144900*    COST NEVER SHOWS UP ON THE CLOCK.
145000 L5-SORT-OUTER.
145100     PERFORM L6-SORT-INNER
145200         VARYING WS-SORT-J FROM 1 BY 1
145300         UNTIL WS-SORT-J >= WS-FILTER-COUNT.
145400
145500*    SWAPS TWO ADJACENT CANDIDATE-ENTRY ROWS WHEN THE LEFT ONE
145600*    SCORES LOWER THAN THE RIGHT ONE - DESCENDING BY SCORE.
145700 L6-SORT-INNER.
145800     IF CN-SCORE(WS-SORT-J) < CN-SCORE(WS-SORT-J + 1)
145900         MOVE CANDIDATE-ENTRY(WS-SORT-J) TO WS-SWAP-ENTRY-ALT
146000         MOVE CANDIDATE-ENTRY(WS-SORT-J + 1)
146100             TO CANDIDATE-ENTRY(WS-SORT-J)
146200         MOVE WS-SWAP-ENTRY-ALT
146300             TO CANDIDATE-ENTRY(WS-SORT-J + 1)
146400     END-IF.
146500
146600*****************************************************************
146700*        SECOND-PRICE AUCTION - UPSI-0 ON (CR1180).  ONE        *
146800*        CANDIDATE PAYS THE FLOOR INCREMENT; TWO OR MORE PAY    *
146900*        THE RUNNER-UP'S ECPM PLUS THE INCREMENT, UNCAPPED, AS  *
147000*        CR1566 RE-READ THE SPEC TO REQUIRE (SEE BELOW).        *
147100*****************************************************************
147200 L4-RUN-AUCTION.
147300     MOVE 0 TO WS-WINNER-PRICE.
147400     IF WS-FILTER-COUNT > 0
147500         PERFORM L5-LOAD-AUCTION-ECPM
147600             VARYING WS-AUC-IDX FROM 1 BY 1
147700             UNTIL WS-AUC-IDX > WS-FILTER-COUNT
147800         PERFORM L5-SORT-AUCTION-ECPM
147900         IF WS-FILTER-COUNT = 1
148000             MOVE WS-AUCTION-INCR TO WS-WINNER-PRICE
148100         ELSE
148200*            CR1566 (07/19/05, RH) - THE CAP THAT USED TO SIT
148300*            HERE, LIMITING WS-WINNER-PRICE TO THE WINNER'S OWN
148400*            ECPM, WAS PULLED.  WHEN THE TOP TWO BIDS ARE A
148500*            PENNY APART THE CAP WAS QUIETLY CHARGING LESS THAN
148600*            RUNNER-UP-PLUS-INCREMENT, WHICH IS NOT WHAT THE
148700*            BUSINESS RULE SAYS.  PRICE IS NOW ALWAYS THE
148800*            RUNNER-UP'S ECPM PLUS THE INCREMENT, PERIOD.
148900             MOVE AUC-ECPM-ENTRY(2) TO WS-SECOND-ECPM
149000             COMPUTE WS-WINNER-PRICE =
149100                 WS-SECOND-ECPM + WS-AUCTION-INCR
149200         END-IF
149300     END-IF.
149400
149500*    COPIES CN-ECPM INTO ITS OWN SCRATCH TABLE FOR THE AUCTION -
149600*    THE CANDIDATE TABLE ITSELF IS ALREADY SORTED BY SCORE, NOT
149700*    BY ECPM, SO THE AUCTION NEEDS ITS OWN SORT PASS.
149800 L5-LOAD-AUCTION-ECPM.
149900     MOVE CN-ECPM(WS-AUC-IDX) TO AUC-ECPM-ENTRY(WS-AUC-IDX).
150000
150100*    SORTS THE SCRATCH ECPM TABLE DESCENDING SO ENTRY(1) IS THE
150200*    TOP BID AND ENTRY(2) IS THE SECOND-HIGHEST.
150300 L5-SORT-AUCTION-ECPM.
150400     IF WS-FILTER-COUNT > 1
150500         PERFORM L6-AUC-SORT-OUTER
150600             VARYING WS-AUC-IDX FROM 1 BY 1
150700             UNTIL WS-AUC-IDX >= WS-FILTER-COUNT
150800     END-IF.
150900
151000*    CLASSIC BUBBLE-SORT OUTER LOOP, ONE PASS PER ITERATION - SAME
151100*    SHAPE AS L5-SORT-OUTER, JUST DRIVING THE ECPM SCRATCH TABLE.
151200 L6-AUC-SORT-OUTER.
151300     PERFORM L7-AUC-SORT-INNER
151400         VARYING WS-AUC-J FROM 1 BY 1
151500         UNTIL WS-AUC-J >= WS-FILTER-COUNT.
151600
151700*    SAME SWAP LOGIC AS L6-SORT-INNER ABOVE, JUST AGAINST THE
151800*    SCRATCH ECPM TABLE INSTEAD OF THE CANDIDATE TABLE.
151900 L7-AUC-SORT-INNER.
152000     IF AUC-ECPM-ENTRY(WS-AUC-J) < AUC-ECPM-ENTRY(WS-AUC-J + 1)
152100         MOVE AUC-ECPM-ENTRY(WS-AUC-J) TO WS-ECPM-CALC
152200         MOVE AUC-ECPM-ENTRY(WS-AUC-J + 1)
152300             TO AUC-ECPM-ENTRY(WS-AUC-J)
152400         MOVE WS-ECPM-CALC TO AUC-ECPM-ENTRY(WS-AUC-J + 1)
152500     END-IF.
152600
152700*****************************************************************
152800*        BUDGET PACING - UPSI-1 ON (CR1223). APPLIED TO THE     *
152900*        WINNING CANDIDATE'S CAMPAIGN. SPEND-THIS-HOUR IS NOT   *
153000*        CARRIED ON THE CAMPAIGN RECORD TODAY SO IT IS TAKEN AS *
153100*        ZERO HERE - A TRUE PER-HOUR METER IS STILL A TODO.     *
153200*****************************************************************
153300 L4-RUN-PACING.
153400     MOVE 24 TO WS-HOURS-REMAINING.
153500     SUBTRACT WS-TODAY-HH FROM WS-HOURS-REMAINING.
153600     IF WS-HOURS-REMAINING < 1
153700         MOVE 1 TO WS-HOURS-REMAINING
153800     END-IF.
153900     COMPUTE WS-TARGET-SPEND ROUNDED =
154000         CN-BUDGET-DAILY(1) - CN-SPENT-TODAY(1).
154100     IF WS-TARGET-SPEND < 0
154200         MOVE 0 TO WS-TARGET-SPEND
154300     END-IF.
154400     COMPUTE WS-HOURLY-BUDGET ROUNDED =
154500         WS-TARGET-SPEND / WS-HOURS-REMAINING * WS-PACE-SMOOTH.
154600*    SPENT-THIS-HOUR HAS NO HOME ON THE CAMPAIGN RECORD TODAY (SEE
154700*    BANNER ABOVE) SO IT IS TAKEN AS ZERO, WHICH MAKES THE SERVE
154800*    TEST (HOURLY-BUDGET - SPENT-THIS-HOUR) / HOURLY-BUDGET > 0.10
154900*    COLLAPSE TO "HOURLY BUDGET GREATER THAN ZERO".
155000     IF WS-HOURLY-BUDGET > 0
155100         MOVE 'YES' TO O-PACE-SERVE
155200     ELSE
155300         MOVE 'NO' TO O-PACE-SERVE
155400     END-IF.
155500     COMPUTE WS-TARGET-SPEND ROUNDED =
155600         CN-BUDGET-DAILY(1) / WS-HOURS-REMAINING.
155700     MOVE CN-BID-AMOUNT(1) TO WS-BID-ADJUSTED.
155800*    PACE RATIO UNDER 0.8 MEANS THE CAMPAIGN IS BEHIND ITS TARGET
155900*    PACE FOR THE DAY - BID IT UP 20% TO WIN MORE AUCTIONS. OVER
156000*    1.2 MEANS IT IS AHEAD OF PACE - BID IT DOWN 20% TO SLOW
156100*    SPENDING BACK TOWARD THE TARGET LINE. IN BETWEEN, LEAVE THE
156200*    BID ALONE.
156300     IF WS-TARGET-SPEND > 0
156400         COMPUTE WS-PACE-RATIO ROUNDED =
156500             CN-SPENT-TODAY(1) / WS-TARGET-SPEND
156600         IF WS-PACE-RATIO < 0.8
156700             COMPUTE WS-BID-ADJUSTED ROUNDED =
156800                 CN-BID-AMOUNT(1) * 1.2
156900         ELSE
157000             IF WS-PACE-RATIO > 1.2
157100                 COMPUTE WS-BID-ADJUSTED ROUNDED =
157200                     CN-BID-AMOUNT(1) * 0.8
157300             END-IF
157400         END-IF
157500     END-IF.
157600     MOVE WS-BID-ADJUSTED TO O-PACE-BID.
157700     MOVE WS-HOURLY-BUDGET TO O-PACE-HRBUDGET.
157800
157900*****************************************************************
158000*        STAGE 5 - SELECTION                                    *
158100*****************************************************************
158200 L3-SELECT-CANDIDATES.
158300     IF WS-RANK-COUNT < AQ-NUM-ADS
158400         MOVE WS-RANK-COUNT TO WS-FINAL-COUNT
158500     ELSE
158600         MOVE AQ-NUM-ADS TO WS-FINAL-COUNT
158700     END-IF.
158800     PERFORM L4-WRITE-SELECTED
158900         VARYING WS-SEL-IDX FROM 1 BY 1
159000         UNTIL WS-SEL-IDX > WS-FINAL-COUNT.
159100     ADD WS-RETRIEVE-COUNT TO WS-GT-RETRIEVED.
159200     ADD WS-FINAL-COUNT    TO WS-GT-SERVED.
159300 L3-SELECT-CANDIDATES-EXIT.
159400     EXIT.
159500
159600*    BUILDS THE AD-ID AS "ad_<CAMPAIGN>_<CREATIVE>" AND WRITES
159700*    ONE SELECTED-FILE ROW PER AD BEING SERVED ON THIS REQUEST.
159800 L4-WRITE-SELECTED.
159900     MOVE AQ-REQUEST-ID            TO SA-REQUEST-ID.
160000     MOVE CN-CAMPAIGN-ID(WS-SEL-IDX)  TO SA-CAMPAIGN-ID.
160100     MOVE CN-CREATIVE-ID(WS-SEL-IDX)  TO SA-CREATIVE-ID.
160200     STRING 'ad_'                            DELIMITED BY SIZE
160300            CN-CAMPAIGN-ID(WS-SEL-IDX)        DELIMITED BY SIZE
160400            '_'                               DELIMITED BY SIZE
160500            CN-CREATIVE-ID(WS-SEL-IDX)        DELIMITED BY SIZE
160600         INTO SA-AD-ID.
160700     EVALUATE CN-CREATIVE-TYPE(WS-SEL-IDX)
160800         WHEN 1 MOVE 'BANNER'       TO SA-CREATIVE-TYPE-NAME
160900         WHEN 2 MOVE 'NATIVE'       TO SA-CREATIVE-TYPE-NAME
161000         WHEN 3 MOVE 'VIDEO'        TO SA-CREATIVE-TYPE-NAME
161100         WHEN 4 MOVE 'INTERSTITIAL' TO SA-CREATIVE-TYPE-NAME
161200         WHEN OTHER MOVE 'BANNER'   TO SA-CREATIVE-TYPE-NAME
161300     END-EVALUATE.
161400     MOVE CN-PCTR(WS-SEL-IDX)  TO SA-PCTR.
161500     MOVE CN-PCVR(WS-SEL-IDX)  TO SA-PCVR.
161600     MOVE CN-ECPM(WS-SEL-IDX)  TO SA-ECPM.
161700     MOVE CN-SCORE(WS-SEL-IDX) TO SA-SCORE.
161800     WRITE SELECTED-REC.
161900
162000*****************************************************************
162100*        PER-REQUEST REPORT LINE AND GRAND TOTALS               *
162200*****************************************************************
162300 L3-REPORT-LINE.
162400     MOVE AQ-REQUEST-ID     TO O-REQUEST-ID.
162500     MOVE WS-RETRIEVE-COUNT TO O-RETRIEVE-CT.
162600     MOVE WS-FILTER-COUNT   TO O-FILTER-CT.
162700     MOVE WS-FINAL-COUNT    TO O-FINAL-CT.
162800     IF WS-FINAL-COUNT > 0
162900         MOVE SA-AD-ID       TO O-TOP-ADID
163000         MOVE CN-ECPM(1)     TO O-TOP-ECPM
163100         MOVE CN-SCORE(1)    TO O-TOP-SCORE
163200     ELSE
163300         MOVE SPACES         TO O-TOP-ADID
163400         MOVE 0              TO O-TOP-ECPM
163500         MOVE 0              TO O-TOP-SCORE
163600     END-IF.
163700     WRITE PRTLINE FROM DEC-DETAIL-LINE
163800         AFTER ADVANCING 1 LINE
163900             AT EOP
164000                 PERFORM L9-HDGS.
164100     IF WS-AUCTION-SW-ON = 'Y' AND WS-FINAL-COUNT > 0
164200         MOVE WS-WINNER-PRICE TO O-AUCTION-PRICE
164300         WRITE PRTLINE FROM DEC-AUCTION-LINE
164400             AFTER ADVANCING 1 LINE
164500     END-IF.
164600     IF WS-PACING-SW-ON = 'Y' AND WS-FINAL-COUNT > 0
164700         WRITE PRTLINE FROM DEC-PACING-LINE
164800             AFTER ADVANCING 1 LINE
164900     END-IF.
165000
165100*    RUN-END SUMMARY BLOCK AT THE BOTTOM OF THE REPORT - ONE
165200*    LINE APIECE FOR REQUESTS SEEN, ADS RETRIEVED BEFORE
165300*    FILTERING, ADS ACTUALLY SERVED, AND THE SERVED-PER-REQUEST
165400*    AVERAGE.
165500 L9-GRAND-TOTALS.
165600     WRITE PRTLINE FROM BLANK-LINE
165700         AFTER ADVANCING 1 LINE.
165800     WRITE PRTLINE FROM DEC-GRAND-HDG
165900         AFTER ADVANCING 1 LINE.
166000     IF WS-GT-REQUESTS > 0
166100         COMPUTE WS-AVG-ADS ROUNDED =
166200             WS-GT-SERVED / WS-GT-REQUESTS
166300     ELSE
166400         MOVE 0 TO WS-AVG-ADS
166500     END-IF.
166600     MOVE WS-GT-REQUESTS  TO O-GT-REQUESTS.
166700     MOVE WS-GT-RETRIEVED TO O-GT-RETRIEVED.
166800     MOVE WS-GT-SERVED    TO O-GT-SERVED.
166900     MOVE WS-AVG-ADS      TO O-GT-AVG.
167000     WRITE PRTLINE FROM DEC-GRAND-LINE
167100         AFTER ADVANCING 1 LINE.
167200
167300*    PAGE BREAK ROUTINE - FIRES AT TOP-OF-FORM AND ANY TIME
167400*    L3-REPORT-LINE'S WRITE HITS END-OF-PAGE (AT EOP, DRIVEN BY
167500*    THE LINAGE CLAUSE ON PRTOUT'S FD).
167600 L9-HDGS.
167700     ADD 1 TO C-PCTR.
167800     MOVE C-PCTR TO O-PCTR.
167900     WRITE PRTLINE FROM COMPANY-TITLE
168000         AFTER ADVANCING PAGE.
168100     WRITE PRTLINE FROM DEC-REPORT-TITLE
168200         AFTER ADVANCING 1 LINE.
168300     WRITE PRTLINE FROM BLANK-LINE
168400         AFTER ADVANCING 1 LINE.
168500     WRITE PRTLINE FROM DEC-COL-HDGS
168600         AFTER ADVANCING 1 LINE.
168700     WRITE PRTLINE FROM BLANK-LINE
168800         AFTER ADVANCING 1 LINE.
168900
169000*****************************************************************
169100*        CATALOG LOAD ROUTINES                                  *
169200*****************************************************************
169300 L9-LOAD-CAMPAIGNS.
169400     MOVE 0 TO WS-CAMP-COUNT.
169500     PERFORM L9-READ-CAMPAIGN.
169600     PERFORM L9-ADD-CAMPAIGN
169700         UNTIL CAMP-EOF-YES.
169800 L9-LOAD-CAMPAIGNS-EXIT.
169900     EXIT.
170000
170100*    STANDARD PRIMED READ - L9-LOAD-CAMPAIGNS READS THE FIRST
170200*    RECORD DIRECTLY AND EVERY RECORD AFTER THAT IS READ FROM
170300*    THE BOTTOM OF L9-ADD-CAMPAIGN.
170400 L9-READ-CAMPAIGN.
170500     READ CAMPAIGN-FILE
170600         AT END
170700             MOVE 'Y' TO WS-CAMP-EOF.
170800
170900*    ONE CAMPAIGN-MASTER RECORD INTO CT-CAMPAIGN-ENTRY - TABLE
171000*    SIZE IS 500 ROWS (CR1519), SO A CATALOG BIGGER THAN THAT
171100*    WOULD NEED THE TABLE RAISED AGAIN.  CR1567 (07/19/05, RH) -
171200*    THE COUNT WAS BUMPED AND THE ROW MOVED IN WITH NO CHECK
171300*    AGAINST THE 500-ROW CEILING AT ALL, SO A CAMPAIGN FILE
171400*    BIGGER THAN THE TABLE WOULD HAVE SUBSCRIPTED PAST CT-ENTRY
171500*    AND CLOBBERED WHATEVER FOLLOWS IT IN STORAGE - SAME CLASS OF
171600*    BUG CR1563 FOUND IN LADEVT01'S HOURLY-TABLE. EXTRA ROWS PAST
171700*    THE CEILING ARE NOW SKIPPED RATHER THAN LOADED.
171800 L9-ADD-CAMPAIGN.
171900     IF WS-CAMP-COUNT < 500
172000         ADD 1 TO WS-CAMP-COUNT
172100         MOVE CM-CAMPAIGN-ID   TO CT-CAMPAIGN-ID(WS-CAMP-COUNT)
172200         MOVE CM-ADVERTISER-ID
172300             TO CT-ADVERTISER-ID(WS-CAMP-COUNT)
172400         MOVE CM-CAMPAIGN-NAME
172500             TO CT-CAMPAIGN-NAME(WS-CAMP-COUNT)
172600         MOVE CM-STATUS        TO CT-STATUS(WS-CAMP-COUNT)
172700         MOVE CM-BID-TYPE      TO CT-BID-TYPE(WS-CAMP-COUNT)
172800         MOVE CM-BID-AMOUNT    TO CT-BID-AMOUNT(WS-CAMP-COUNT)
172900         MOVE CM-BUDGET-DAILY  TO CT-BUDGET-DAILY(WS-CAMP-COUNT)
173000         MOVE CM-BUDGET-TOTAL  TO CT-BUDGET-TOTAL(WS-CAMP-COUNT)
173100         MOVE CM-SPENT-TODAY   TO CT-SPENT-TODAY(WS-CAMP-COUNT)
173200         MOVE CM-SPENT-TOTAL   TO CT-SPENT-TOTAL(WS-CAMP-COUNT)
173300         MOVE CM-FREQ-CAP-DAILY
173400             TO CT-FREQ-CAP-DAILY(WS-CAMP-COUNT)
173500         MOVE CM-FREQ-CAP-HOURLY
173600             TO CT-FREQ-CAP-HOURLY(WS-CAMP-COUNT)
173700     END-IF.
173800     PERFORM L9-READ-CAMPAIGN.
173900
174000*    SAME LOAD PATTERN AS L9-LOAD-CAMPAIGNS ABOVE, AGAINST THE
174100*    CREATIVE MASTER.
174200 L9-LOAD-CREATIVES.
174300     MOVE 0 TO WS-CREA-COUNT.
174400     PERFORM L9-READ-CREATIVE.
174500     PERFORM L9-ADD-CREATIVE
174600         UNTIL CREA-EOF-YES.
174700 L9-LOAD-CREATIVES-EXIT.
174800     EXIT.
174900
175000 L9-READ-CREATIVE.
175100     READ CREATIVE-FILE
175200         AT END
175300             MOVE 'Y' TO WS-CREA-EOF.
175400
175500*    TABLE SIZE IS 2000 ROWS (CR1519) SINCE A CAMPAIGN CAN CARRY
175600*    MANY CREATIVE VARIANTS.  SAME CEILING GUARD AS CR1567 ABOVE
175700*    ON L9-ADD-CAMPAIGN, ADDED HERE UNDER THE SAME TICKET.
175800 L9-ADD-CREATIVE.
175900     IF WS-CREA-COUNT < 2000
176000         ADD 1 TO WS-CREA-COUNT
176100         MOVE CR-CREATIVE-ID  TO KT-CREATIVE-ID(WS-CREA-COUNT)
176200         MOVE CR-CAMPAIGN-ID  TO KT-CAMPAIGN-ID(WS-CREA-COUNT)
176300         MOVE CR-STATUS       TO KT-STATUS(WS-CREA-COUNT)
176400         MOVE CR-CREATIVE-TYPE
176500             TO KT-CREATIVE-TYPE(WS-CREA-COUNT)
176600         MOVE CR-TITLE        TO KT-TITLE(WS-CREA-COUNT)
176700         MOVE CR-IMAGE-URL-FLAG
176800             TO KT-IMAGE-URL-FLAG(WS-CREA-COUNT)
176900         MOVE CR-LANDING-URL  TO KT-LANDING-URL(WS-CREA-COUNT)
177000         MOVE CR-IMPRESSIONS  TO KT-IMPRESSIONS(WS-CREA-COUNT)
177100         MOVE CR-CLICKS       TO KT-CLICKS(WS-CREA-COUNT)
177200         MOVE CR-CONVERSIONS  TO KT-CONVERSIONS(WS-CREA-COUNT)
177300     END-IF.
177400     PERFORM L9-READ-CREATIVE.
177500
177600*    SAME LOAD PATTERN AGAIN, AGAINST THE TARGETING-RULE FILE.
177700 L9-LOAD-TARGETING.
177800     MOVE 0 TO WS-TARG-COUNT.
177900     PERFORM L9-READ-TARGETING.
178000     PERFORM L9-ADD-TARGETING
178100         UNTIL TARG-EOF-YES.
178200 L9-LOAD-TARGETING-EXIT.
178300     EXIT.
178400
178500 L9-READ-TARGETING.
178600     READ TARGETING-FILE
178700         AT END
178800             MOVE 'Y' TO WS-TARG-EOF.
178900
179000*    ONE TARGETING-RULE ROW, INCLUDING ITS UP-TO-10-VALUE LIST
179100*    (COUNTRY CODES, INTEREST CODES, WHATEVER RT-RULE-TYPE CALLS
179200*    FOR) COPIED OVER BY L9-COPY-TARG-VALUES BELOW.  CEILING
179300*    GUARD ADDED UNDER CR1567, SAME AS THE OTHER THREE CATALOG
179400*    LOADERS IN THIS SECTION.
179500 L9-ADD-TARGETING.
179600     IF WS-TARG-COUNT < 3000
179700         ADD 1 TO WS-TARG-COUNT
179800         MOVE TG-CAMPAIGN-ID  TO RT-CAMPAIGN-ID(WS-TARG-COUNT)
179900         MOVE TG-RULE-TYPE    TO RT-RULE-TYPE(WS-TARG-COUNT)
180000         MOVE TG-IS-INCLUDE   TO RT-IS-INCLUDE(WS-TARG-COUNT)
180100         MOVE TG-MIN-AGE      TO RT-MIN-AGE(WS-TARG-COUNT)
180200         MOVE TG-MAX-AGE      TO RT-MAX-AGE(WS-TARG-COUNT)
180300         MOVE TG-VALUE-COUNT  TO RT-VALUE-COUNT(WS-TARG-COUNT)
180400         MOVE TG-GEO-KIND     TO RT-GEO-KIND(WS-TARG-COUNT)
180500         PERFORM L9-COPY-TARG-VALUES
180600             VARYING WS-VAL-IDX FROM 1 BY 1
180700             UNTIL WS-VAL-IDX > 10
180800     END-IF.
180900     PERFORM L9-READ-TARGETING.
181000
181100*    COPY AND UPPERCASE EACH VALUE ONCE AT LOAD TIME SO MATCHING
181200*    NEVER HAS TO CONVERT CASE AGAIN (SEE L7-VALUE-IN-LIST).
181300 L9-COPY-TARG-VALUES.
181400     MOVE TG-VALUES(WS-VAL-IDX)
181500         TO RT-VALUES(WS-TARG-COUNT, WS-VAL-IDX).
181600     INSPECT RT-VALUES(WS-TARG-COUNT, WS-VAL-IDX)
181700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
181800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
181900
182000*    LOADS THE FREQUENCY SNAPSHOT THIS RUN WAS HANDED - IT IS A
182100*    SNAPSHOT, NOT LIVE DATA, SO IT REFLECTS COUNTS AS OF WHEN
182200*    LADEVT01 LAST WROTE FREQOUT-FILE, NOT THIS SECOND.
182300 L9-LOAD-FREQUENCY.
182400     MOVE 0 TO WS-FREQ-COUNT.
182500     PERFORM L9-READ-FREQUENCY.
182600     PERFORM L9-ADD-FREQUENCY
182700         UNTIL FREQ-EOF-YES.
182800 L9-LOAD-FREQUENCY-EXIT.
182900     EXIT.
183000
183100 L9-READ-FREQUENCY.
183200     READ FREQUENCY-FILE
183300         AT END
183400             MOVE 'Y' TO WS-FREQ-EOF.
183500
183600*    TABLE SIZE IS 5000 ROWS, SAME CEILING LADEVT01 CHECKS
183700*    AGAINST WHEN IT WRITES THIS SNAPSHOT (SEE CR1564).  GUARD
183800*    ADDED HERE UNDER CR1567 SO THIS LOADER MATCHES THAT CHECK
183900*    INSTEAD OF TRUSTING THE SNAPSHOT NEVER GREW PAST IT.
184000 L9-ADD-FREQUENCY.
184100     IF WS-FREQ-COUNT < 5000
184200         ADD 1 TO WS-FREQ-COUNT
184300         MOVE FQ-USER-ID      TO FT-USER-ID(WS-FREQ-COUNT)
184400         MOVE FQ-CAMPAIGN-ID  TO FT-CAMPAIGN-ID(WS-FREQ-COUNT)
184500         MOVE FQ-DAILY-COUNT  TO FT-DAILY-COUNT(WS-FREQ-COUNT)
184600         MOVE FQ-HOURLY-COUNT TO FT-HOURLY-COUNT(WS-FREQ-COUNT)
184700     END-IF.
184800     PERFORM L9-READ-FREQUENCY.
184900
185000*****************************************************************
185100*        REQUEST READ - UPPERCASES THE STRING FIELDS THE        *
185200*        MATCHER COMPARES SO EVERYTHING IS CASE-INSENSITIVE     *
185300*        AGAINST THE ALREADY-UPPERCASED TARGETING VALUES.        *
185400*****************************************************************
185500 L9-READ-REQUEST.
185600     READ ADREQ-FILE
185700         AT END
185800             MOVE 'Y' TO WS-REQ-EOF.
185900     IF NOT REQ-EOF-YES
186000         PERFORM L9-UPPER-REQUEST
186100     END-IF.
186200
186300*    GENDER/OS/COUNTRY/CITY/DEVICE-MODEL ARE SINGLE FIELDS;
186400*    INTERESTS AND APP-CATEGORIES ARE OCCURS 5 LISTS HANDED OFF
186500*    TO L9-UPPER-INTERESTS BELOW.
186600 L9-UPPER-REQUEST.
186700     INSPECT AQ-GENDER CONVERTING
186800         'abcdefghijklmnopqrstuvwxyz'
186900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
187000     INSPECT AQ-OS CONVERTING
187100         'abcdefghijklmnopqrstuvwxyz'
187200             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
187300     INSPECT AQ-COUNTRY CONVERTING
187400         'abcdefghijklmnopqrstuvwxyz'
187500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
187600     INSPECT AQ-CITY CONVERTING
187700         'abcdefghijklmnopqrstuvwxyz'
187800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
187900     INSPECT AQ-DEVICE-MODEL CONVERTING
188000         'abcdefghijklmnopqrstuvwxyz'
188100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
188200     PERFORM L9-UPPER-INTERESTS
188300         VARYING WS-UI-IDX FROM 1 BY 1
188400         UNTIL WS-UI-IDX > 5.
188500
188600*    ONE ELEMENT OF EACH OF THE TWO 5-ENTRY LISTS, DRIVEN BY
188700*    THE SAME SUBSCRIPT FROM L9-UPPER-REQUEST'S PERFORM.
188800 L9-UPPER-INTERESTS.
188900     INSPECT AQ-INTERESTS(WS-UI-IDX) CONVERTING
189000         'abcdefghijklmnopqrstuvwxyz'
189100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
189200     INSPECT AQ-APP-CATEGORIES(WS-UI-IDX) CONVERTING
189300         'abcdefghijklmnopqrstuvwxyz'
189400             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
