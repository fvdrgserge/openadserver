000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LADEVT01.
000300 AUTHOR.        J. SOTELO.
000400 INSTALLATION.  LITEADS DP CENTER.
000500 DATE-WRITTEN.  09/15/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                                                               *
001000*  LADEVT01  --  AD EVENT TRACKING BATCH                       *
001100*                                                               *
001200*  READS THE IMPRESSION/CLICK/CONVERSION EVENT STREAM LEFT BY  *
001300*  THE AD SERVERS, PARSES THE AD-ID TO RECOVER THE CAMPAIGN    *
001400*  AND CREATIVE KEYS, ROLLS THE COUNTS UP INTO AN HOURLY       *
001500*  CAMPAIGN STATISTICS FILE, BUMPS THE PER-USER FREQUENCY      *
001600*  SNAPSHOT ON IMPRESSIONS, AND APPENDS AN EVENT SECTION TO    *
001700*  THE SAME RUN REPORT LADDEC01 STARTED (ACCEPTED BY TYPE,     *
001800*  REJECTED BY REASON, PER-CAMPAIGN TOTALS). RUN AS JOB STEP   *
001900*  TWO, AFTER LADDEC01 HAS CLOSED RUNRPT.                      *
002000*                                                               *
002100*****************************************************************
002200*                      C H A N G E   L O G                     *
002300*****************************************************************
002400* 09/15/86  JAS   ORIGINAL PROGRAM - AD-ID PARSE, HOURLY ROLL-    CR1005  
002500*                 UP BY CAMPAIGN, EVENT SECTION OF RUNRPT.        CR1005  
002600* 04/02/87  JAS   ADDED FREQUENCY SNAPSHOT BUMP ON IMPRESSION     CR1021  
002700*                 EVENTS WITH A NON-BLANK USER-ID.                CR1021  
002800* 02/11/88  RH    ADDED PER-CAMPAIGN TOTALS SECTION PER MKTG      CR1067  
002900*                 REQUEST - ROLLS THE HOURLY TABLE BY CAMPAIGN.   CR1067  
003000* 08/30/89  MTW   2-SEGMENT AD-ID (NO CREATIVE) NOW ACCEPTED,     CR1109  
003100*                 CREATIVE TREATED AS UNKNOWN, NOT REJECTED.      CR1109  
003200* 05/14/91  KPD   CLK/IMP/CONV SHORT ALIASES ACCEPTED ON THE      CR1175  
003300*                 EVENT-TYPE FIELD, CASE-INSENSITIVE.             CR1175  
003400* 03/02/93  JAS   HOURLY TABLE RAISED TO 500 ROWS FOR PEAK        CR1233  
003500*                 TRAFFIC DAYS.                                   CR1233  
003600* 02/08/98  LCN   Y2K REMEDIATION - STAT-HOUR NOW CARRIES A       CR1403  
003700*                 FULL 4-DIGIT CENTURY, SAME AS LADDEC01.         CR1403  
003800* 07/21/99  LCN   Y2K REGRESSION RERUN - NO FURTHER CHANGES.      CR1403  
003900* 11/19/02  RH    FREQUENCY TABLE RAISED TO 2000 ROWS FOR         CR1511  
004000*                 CATALOG GROWTH, SAME AS THE DECISION BATCH.     CR1511  
004100* 02/26/04  RH    RUN-DATE STAMP ON THE EVENT SECTION REPACKED    CR1512  
004200*                 AS COMP-3 PER AUDIT, MATCHING LADDEC01'S        CR1512  
004300*                 SAME-DAY CHANGE.                                CR1512  
004400* 03/04/04  RH    HOURLY AND CAMPAIGN-TOTAL TABLES HAD NO         CR1563  
004500*                 CEILING CHECK AT ALL - A BIG DAY COULD RUN      CR1563  
004600*                 PAST THE 500-ROW LIMIT AND CLOBBER STORAGE.     CR1563  
004700*                 ADDED THE SAME KIND OF GUARD THE FREQUENCY      CR1563  
004800*                 TABLE ALREADY HAD.                              CR1563  
004900* 03/04/04  RH    FREQUENCY BUMP GUARD "FQ-IDX > 0" WAS NO        CR1564  
005000*                 GUARD AT ALL - ALWAYS TRUE. NOW TESTS FQ-IDX    CR1564  
005100*                 AGAINST THE REAL 2000-ROW CEILING SO A FULL     CR1564  
005200*                 TABLE CANNOT BE WRITTEN PAST.                   CR1564  
005300* 03/04/04  RH    ADDED FILE STATUS BYTES AND AN L2-OPEN-FILES    CR1565  
005400*                 PARAGRAPH, SAME CHANGE AS LADDEC01 THE SAME     CR1565  
005500*                 DAY, SO A BAD DD ABENDS AT OPEN TIME.           CR1565  
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700*    FILE STATUS ADDED TO EVERY SELECT SO L2-OPEN-FILES CAN TEST
006800*    THE OPEN, SAME CHANGE AS LADDEC01 THE SAME DAY (CR1565).
006900     SELECT EVENT-FILE
007000         ASSIGN TO EVNTIN
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS FS-EVNTIN.
007300
007400     SELECT FREQUENCY-FILE
007500         ASSIGN TO FREQIN
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS FS-FREQIN.
007800
007900     SELECT FREQOUT-FILE
008000         ASSIGN TO FREQOUT
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS FS-FREQOUT.
008300
008400     SELECT HRSTAT-FILE
008500         ASSIGN TO HRSTOUT
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-HRSTOUT.
008800
008900     SELECT PRTOUT
009000         ASSIGN TO RUNRPT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS FS-RUNRPT.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  EVENT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 80 CHARACTERS
010100     DATA RECORD IS EVENT-REC.
010200
010300*    ONE RAW CLICKSTREAM EVENT PER ROW, AS LOGGED BY THE AD
010400*    SERVER DURING THE DAY. EV-AD-ID IS THE SAME AD_<CAMPAIGN>_
010500*    <CREATIVE> STRING LADDEC01 BUILT WHEN IT WROTE SELECTED-FILE
010600*    (L3-PARSE-ADID BELOW SPLITS IT BACK APART). EV-EVENT-TYPE IS
010700*    FREE TEXT FROM THE SERVER - SEE THE EVTYPE-TBL ALIAS TABLE
010800*    FOR WHAT IS RECOGNIZED.
010900 01  EVENT-REC.
011000     05  EV-REQUEST-ID           PIC X(12).
011100     05  EV-AD-ID                PIC X(20).
011200     05  EV-EVENT-TYPE           PIC X(12).
011300     05  EV-USER-ID              PIC X(12).
011400     05  FILLER                  PIC X(24).
011500
011600 FD  FREQUENCY-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 30 CHARACTERS
012000     DATA RECORD IS FREQUENCY-REC.
012100
012200*    YESTERDAY'S SNAPSHOT, READ IN AT L9-LOAD-FREQUENCY AND
012300*    BUMPED AS TODAY'S IMPRESSION EVENTS ARE PROCESSED - SAME
012400*    LAYOUT LADDEC01 READS BACK AS ITS OWN FREQUENCY-FILE.
012500 01  FREQUENCY-REC.
012600     05  FQ-USER-ID              PIC X(12).
012700     05  FQ-CAMPAIGN-ID          PIC 9(6).
012800     05  FQ-DAILY-COUNT          PIC 9(4).
012900     05  FQ-HOURLY-COUNT         PIC 9(4).
013000     05  FILLER                  PIC X(4).
013100
013200 FD  FREQOUT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORD IS STANDARD
013500     RECORD CONTAINS 30 CHARACTERS
013600     DATA RECORD IS FREQOUT-REC.
013700
013800*    SAME LAYOUT AS FREQUENCY-REC - WRITTEN FRESH AT L2-CLOSING
013900*    FROM THE UPDATED IN-MEMORY TABLE, BECOMING TOMORROW'S
014000*    FREQUENCY-FILE INPUT. THE TWO RECORDS ARE KEPT AS SEPARATE
014100*    01-LEVELS, NOT ONE SHARED COPYBOOK, SINCE ONE IS AN FD FOR
014200*    AN INPUT FILE AND THE OTHER FOR AN OUTPUT FILE.
014300 01  FREQOUT-REC.
014400     05  FO-USER-ID              PIC X(12).
014500     05  FO-CAMPAIGN-ID          PIC 9(6).
014600     05  FO-DAILY-COUNT          PIC 9(4).
014700     05  FO-HOURLY-COUNT         PIC 9(4).
014800     05  FILLER                  PIC X(4).
014900
015000 FD  HRSTAT-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORD IS STANDARD
015300     RECORD CONTAINS 50 CHARACTERS
015400     DATA RECORD IS HRSTAT-REC.
015500
015600*    ONE ROW PER CAMPAIGN/HOUR COMBINATION SEEN TODAY -
015700*    HS-STAT-HOUR IS THE PACKED YYYYMMDDHH FORM (CR1403), NOT
015800*    TWO SEPARATE DATE AND HOUR FIELDS.
015900 01  HRSTAT-REC.
016000     05  HS-CAMPAIGN-ID          PIC 9(6).
016100     05  HS-STAT-HOUR            PIC 9(10).
016200     05  HS-IMPRESSIONS          PIC 9(9).
016300     05  HS-CLICKS               PIC 9(9).
016400     05  HS-CONVERSIONS          PIC 9(9).
016500     05  FILLER                  PIC X(7).
016600
016700 FD  PRTOUT
016800     RECORDING MODE IS F
016900     LABEL RECORD IS OMITTED
017000     RECORD CONTAINS 132 CHARACTERS
017100     DATA RECORD IS PRTLINE
017200     LINAGE IS 60 WITH FOOTING AT 56.
017300
017400 01  PRTLINE                     PIC X(132).
017500
017600 WORKING-STORAGE SECTION.
017700
017800*****************************************************************
017900*        FILE STATUS BYTES FOR L2-OPEN-FILES (CR1565).  77-LEVEL *
018000*        STANDALONE ITEMS, SAME AS LADDEC01'S SAME-DAY CHANGE.   *
018100*****************************************************************
018200 77  FS-EVNTIN                    PIC XX.
018300 77  FS-FREQIN                    PIC XX.
018400 77  FS-FREQOUT                   PIC XX.
018500 77  FS-HRSTOUT                   PIC XX.
018600 77  FS-RUNRPT                    PIC XX.
018700
018800*    THE TWO EOF SWITCHES DRIVE THE MAIN READ LOOPS (L2-MAINLINE
018900*    ON WS-EVT-EOF, L9-LOAD-FREQUENCY ON WS-FREQ-EOF). THE FOUR
019000*    "-FOUND" SWITCHES ARE SET BY THE TABLE-SCAN PARAGRAPHS
019100*    (L5-CHECK-ONE-HOUR-ROW AND SIBLINGS) SO THE CALLER KNOWS
019200*    WHETHER TO ADD A NEW ROW OR UPDATE THE ONE JUST FOUND.
019300 01  WS-SWITCHES.
019400     05  WS-EVT-EOF               PIC X      VALUE 'N'.
019500         88  EVT-EOF-YES              VALUE 'Y'.
019600     05  WS-FREQ-EOF              PIC X      VALUE 'N'.
019700         88  FREQ-EOF-YES              VALUE 'Y'.
019800     05  WS-ADID-VALID            PIC X      VALUE 'Y'.
019900     05  WS-TYPE-VALID            PIC X      VALUE 'Y'.
020000         88  EVENT-TYPE-IS-VALID       VALUE 'Y'.
020100         88  EVENT-TYPE-IS-INVALID     VALUE 'N'.
020200     05  WS-HOUR-FOUND            PIC X      VALUE 'N'.
020300     05  WS-FREQ-FOUND            PIC X      VALUE 'N'.
020400     05  WS-CAMPTOT-FOUND         PIC X      VALUE 'N'.
020500     05  WS-ETYPE-FOUND           PIC X      VALUE 'N'.
020600     05  FILLER                   PIC X(04).
020700
020800*    RUNNING TOTALS FOR THE EVENT-SECTION REPORT, PLUS THE FOUR
020900*    TABLE SUBSCRIPTS (HT-IDX/FQ-IDX/CT2-IDX/ET-IDX) SHARED BY
021000*    EVERY PARAGRAPH THAT SCANS HOURLY-TABLE, FREQ-TABLE,
021100*    CAMPTOT-TABLE, AND EVTYPE-TBL RESPECTIVELY. ALL COMP SO THE
021200*    COMPARES IN THE SCAN LOOPS STAY BINARY, NOT ZONED.
021300 01  WS-COUNTERS                 COMP.
021400     05  WS-EVT-COUNT            PIC 9(7)    VALUE 0.
021500     05  WS-HOUR-COUNT           PIC 9(3)    VALUE 0.
021600     05  WS-FREQ-COUNT           PIC 9(4)    VALUE 0.
021700     05  WS-CAMPTOT-COUNT        PIC 9(3)    VALUE 0.
021800     05  HT-IDX                  PIC 9(3)    VALUE 0.
021900     05  FQ-IDX                  PIC 9(4)    VALUE 0.
022000     05  CT2-IDX                 PIC 9(3)    VALUE 0.
022100     05  ET-IDX                  PIC 9(1)    VALUE 0.
022200*    ACCUMULATORS FOR THE EVT-TYPE-LINE TOTALS - BUMPED ONCE PER
022300*    ACCEPTED EVENT IN L2-MAINLINE, PRINTED AT L2-CLOSING.
022400     05  WS-ACC-IMP              PIC 9(9)    VALUE 0.
022500     05  WS-ACC-CLK              PIC 9(9)    VALUE 0.
022600     05  WS-ACC-CNV              PIC 9(9)    VALUE 0.
022700*    REJECT COUNTS FOR THE EVT-REJECT-LINE - BAD AD-ID AND BAD
022800*    EVENT TYPE ARE COUNTED SEPARATELY SO OPERATIONS CAN TELL
022900*    WHICH KIND OF BAD DATA SHOWED UP IN A GIVEN RUN.
023000     05  WS-REJ-BADID            PIC 9(7)    VALUE 0.
023100     05  WS-REJ-BADTYPE          PIC 9(7)    VALUE 0.
023200     05  C-PCTR                  PIC 9(2)    VALUE 0.
023300     05  FILLER                  PIC 9(2)    VALUE 0.
023400
023500*****************************************************************
023600*        AD-ID / EVENT-TYPE PARSE WORK AREAS (SEE CR1005,      *
023700*        CR1109, CR1175)                                        *
023800*****************************************************************
023900*    THE AD-ID ON AN EVENT ROW IS THE SAME PREFIX+CAMPAIGN+
024000*    CREATIVE STRING LADDEC01 WROTE TO SELECTED-REC - THESE
024100*    FIELDS HOLD IT BROKEN BACK APART SO THE CAMPAIGN AND
024200*    CREATIVE NUMBERS CAN DRIVE THE HOURLY AND CAMPTOT LOOKUPS.
024300 01  WS-WORK-FIELDS.
024400     05  WS-ADID-UPPER            PIC X(20).
024500     05  WS-ADID-PREFIX           PIC X(4).
024600     05  WS-ADID-CAMP-X           PIC X(6).
024700     05  WS-ADID-CREA-X           PIC X(6).
024800     05  WS-ADID-CAMPAIGN         PIC 9(6)    VALUE 0.
024900     05  WS-ADID-CREATIVE         PIC 9(6)    VALUE 0.
025000     05  WS-TYPE-UPPER            PIC X(12).
025100     05  WS-EVENT-CLASS           PIC X       VALUE 'X'.
025200         88  EVENT-CLASS-IMPRESSION    VALUE 'I'.
025300         88  EVENT-CLASS-CLICK         VALUE 'C'.
025400         88  EVENT-CLASS-CONVERSION    VALUE 'V'.
025500     05  WS-COMBINED-KEY          PIC 9(16)   VALUE 0.
025600     05  FILLER                   PIC X(08).
025700
025800*****************************************************************
025900*        TODAY'S DATE/HOUR - GIVES US THE HOUR BUCKET FOR      *
026000*        THE ROLL-UP (SAME SCHEME AS LADDEC01, SEE CR1403)     *
026100*****************************************************************
026200 01  WS-CURRENT-DATE-AND-TIME.
026300     05  WS-TODAY-DATE.
026400         10  WS-TODAY-YYYY        PIC 9(4).
026500         10  WS-TODAY-MM          PIC 99.
026600         10  WS-TODAY-DD          PIC 99.
026700     05  WS-TODAY-TIME.
026800         10  WS-TODAY-HH          PIC 99.
026900         10  WS-TODAY-TIME-REST   PIC X(9).
027000     05  FILLER                   PIC X(08).
027100
027200 01  WS-STAT-HOUR-NOW REDEFINES WS-CURRENT-DATE-AND-TIME.
027300     05  WS-SHN-DATE              PIC 9(8).
027400     05  WS-SHN-HH                PIC 99.
027500     05  FILLER                   PIC X(09).
027600
027700*    PACKED RUN-DATE STAMP FOR THE EVENT-SECTION HEADER (SEE
027800*    CR1512 - PACKED LIKE ANY OTHER MASTER FILE DATE).
027900 01  WS-RUN-DATE-PACKED           PIC 9(8) COMP-3 VALUE 0.
028000
028100*****************************************************************
028200*        VALID EVENT-TYPE ALIASES - HARDCODED TABLE, EDIT AND  *
028300*        RECOMPILE TO CHANGE, SAME IDIOM AS LADDEC01'S         *
028400*        BLACKLIST TABLE (SEE CR1175).                          *
028500*****************************************************************
028600 01  EVTYPE-INFO.
028700     05  FILLER   PIC X(16) VALUE 'IMPRESSION     I'.
028800     05  FILLER   PIC X(16) VALUE 'IMP            I'.
028900     05  FILLER   PIC X(16) VALUE 'CLICK          C'.
029000     05  FILLER   PIC X(16) VALUE 'CLK            C'.
029100     05  FILLER   PIC X(16) VALUE 'CONVERSION     V'.
029200     05  FILLER   PIC X(16) VALUE 'CONV           V'.
029300
029400*    SIX ALIASES COVER THREE CLASSES TWO WAYS EACH (LONG FORM
029500*    AND SHORT FORM) - L3-PARSE-ADID LOOKS THE INCOMING
029600*    WS-TYPE-UPPER UP AGAINST ET-NAME TO SET WS-EVENT-CLASS.
029700 01  EVTYPE-TBL REDEFINES EVTYPE-INFO.
029800     05  ET-ALIAS    OCCURS 6.
029900         10  ET-NAME          PIC X(15).
030000         10  ET-CLASS         PIC X(01).
030100
030200*****************************************************************
030300*        HOURLY CAMPAIGN STATISTICS - KEYED BY CAMPAIGN PLUS   *
030400*        STAT-HOUR, BUILT UP AS EVENTS ARE READ (SEE CR1005,   *
030500*        CR1233)                                                *
030600*****************************************************************
030700 01  HOURLY-TABLE.
030800     05  HT-ENTRY OCCURS 500.
030900         10  HT-CAMPAIGN-ID       PIC 9(6).
031000         10  HT-STAT-HOUR         PIC 9(10).
031100         10  HT-IMPRESSIONS       PIC 9(9)   COMP.
031200         10  HT-CLICKS            PIC 9(9)   COMP.
031300         10  HT-CONVERSIONS       PIC 9(9)   COMP.
031400         10  FILLER               PIC X(05).
031500
031600*    COMBINES CAMPAIGN-ID AND STAT-HOUR INTO ONE 16-DIGIT
031700*    COMPARE FIELD SO L5-CHECK-ONE-HOUR-ROW CAN TEST BOTH PARTS
031800*    OF THE KEY WITH A SINGLE EQUAL TEST (SEE WS-COMBINED-KEY).
031900 01  HOURLY-TABLE-ALT REDEFINES HOURLY-TABLE.
032000     05  HT-KEY-ENTRY OCCURS 500.
032100         10  HT-COMBINED-KEY      PIC 9(16).
032200         10  FILLER               PIC X(25).
032300
032400*****************************************************************
032500*        PER-USER/CAMPAIGN FREQUENCY SNAPSHOT - LOADED ONCE,   *
032600*        BUMPED ON IMPRESSIONS, REWRITTEN AT CLOSE (CR1021,    *
032700*        CR1511)                                                *
032800*****************************************************************
032900 01  FREQ-TABLE.
033000     05  FQ-ENTRY OCCURS 2000.
033100         10  FQT-USER-ID          PIC X(12).
033200         10  FQT-CAMPAIGN-ID      PIC 9(6).
033300         10  FQT-DAILY-COUNT      PIC 9(4)   COMP.
033400         10  FQT-HOURLY-COUNT     PIC 9(4)   COMP.
033500
033600*****************************************************************
033700*        PER-CAMPAIGN TOTALS - ROLLED UP FROM HOURLY-TABLE AT  *
033800*        CLOSING FOR THE RUNRPT EVENT SECTION (SEE CR1067)     *
033900*****************************************************************
034000*    ONE ROW PER CAMPAIGN SEEN TODAY, IN FIRST-SEEN ORDER - NOT
034100*    KEYED, JUST A FLAT LIST L5-CHECK-ONE-CAMPTOT-ROW SCANS
034200*    LINEARLY. 500-ROW CEILING GUARDED SINCE CR1563 (SEE THE
034300*    CHANGE LOG AND L5-CHECK-ONE-CAMPTOT-ROW). PRINTED BY
034400*    L9-PRINT-ONE-CAMPTOT AT CLOSING, ONE LINE PER ENTRY.
034500 01  CAMPTOT-TABLE.
034600     05  CT2-ENTRY OCCURS 500.
034700         10  CT2-CAMPAIGN-ID      PIC 9(6).
034800         10  CT2-IMPRESSIONS      PIC 9(9)   COMP.
034900         10  CT2-CLICKS           PIC 9(9)   COMP.
035000         10  CT2-CONVERSIONS      PIC 9(9)   COMP.
035100
035200*****************************************************************
035300*        RUNRPT EVENT-SECTION LINES                            *
035400*****************************************************************
035500*    THIS STEP APPENDS ITS OWN SECTION ONTO THE BOTTOM OF
035600*    PRTOUT - LADDEC01 ALREADY WROTE AND CLOSED THE AD-DECISION
035700*    SECTION EARLIER IN THE SAME JOB STREAM, SO THIS STEP OPENS
035800*    PRTOUT EXTEND (SEE L2-OPEN-FILES) RATHER THAN OUTPUT.
035900*    DATE/RUNSTAMP HEADING FIRST, THEN THE EVENT TYPE ROLLUP,
036000*    THEN THE REJECT COUNTS, THEN ONE LINE PER CAMPAIGN.
036100 01  EVT-SECTION-HDG.
036200     05  FILLER   PIC X(6)   VALUE 'DATE: '.
036300     05  O-MM     PIC 99.
036400     05  FILLER   PIC X      VALUE '/'.
036500     05  O-DD     PIC 99.
036600     05  FILLER   PIC X      VALUE '/'.
036700     05  O-YYYY   PIC 9(4).
036800     05  FILLER   PIC X(3)   VALUE SPACES.
036900     05  FILLER   PIC X(11)  VALUE 'RUN STAMP: '.
037000     05  O-RUNSTAMP PIC 9(8).
037100     05  FILLER   PIC X(3)   VALUE SPACES.
037200     05  FILLER   PIC X(30)
037300         VALUE 'LITEADS EVENT SUMMARY SECTION'.
037400     05  FILLER   PIC X(61) VALUE SPACES.
037500
037600 01  EVT-TYPE-HDG.
037700     05  FILLER   PIC X(6)   VALUE SPACES.
037800     05  FILLER   PIC X(20)
037900         VALUE 'EVENTS ACCEPTED BY TYPE'.
038000     05  FILLER   PIC X(106) VALUE SPACES.
038100
038200*    "ACCEPTED" MEANS IT PASSED BOTH L5-CHECK-ONE-ETYPE-ROW
038300*    TESTS - A KNOWN AD-ID AND A VALID EVENT TYPE. THE THREE
038400*    COUNTERS BELOW ARE WS-COUNTERS' RUNNING TOTALS, MOVED OVER
038500*    AT L2-CLOSING JUST BEFORE THIS LINE IS WRITTEN.
038600 01  EVT-TYPE-LINE.
038700     05  FILLER   PIC X(6)     VALUE SPACES.
038800     05  FILLER   PIC X(14)    VALUE 'IMPRESSIONS: '.
038900     05  O-TOT-IMP  PIC ZZZ,ZZZ,ZZ9.
039000     05  FILLER   PIC X(8)     VALUE SPACES.
039100     05  FILLER   PIC X(8)     VALUE 'CLICKS: '.
039200     05  O-TOT-CLK  PIC ZZZ,ZZZ,ZZ9.
039300     05  FILLER   PIC X(8)     VALUE SPACES.
039400     05  FILLER   PIC X(13)    VALUE 'CONVERSIONS: '.
039500     05  O-TOT-CNV  PIC ZZZ,ZZZ,ZZ9.
039600     05  FILLER   PIC X(44)    VALUE SPACES.
039700
039800*    THE TWO REJECT BUCKETS - BAD AD-ID MEANS THE AD-ID ON THE
039900*    EVENT ROW DID NOT MATCH ANY ROW LADDEC01 WROTE TO SELECTED
040000*    TODAY (STALE OR FORGED EVENT), BAD EVT TYPE MEANS THE
040100*    TYPE FIELD FAILED EVENT-TYPE-IS-VALID. NEITHER ROW MAKES
040200*    IT INTO HOURLY-TABLE OR CAMPTOT-TABLE.
040300 01  EVT-REJECT-LINE.
040400     05  FILLER   PIC X(6)     VALUE SPACES.
040500     05  FILLER   PIC X(16)    VALUE 'REJ BAD AD-ID: '.
040600     05  O-REJ-BADID PIC ZZZ,ZZ9.
040700     05  FILLER   PIC X(8)     VALUE SPACES.
040800     05  FILLER   PIC X(18)    VALUE 'REJ BAD EVT TYPE: '.
040900     05  O-REJ-BADTYPE PIC ZZZ,ZZ9.
041000     05  FILLER   PIC X(69)    VALUE SPACES.
041100
041200 01  CAMPTOT-HDG.
041300     05  FILLER   PIC X(6)   VALUE SPACES.
041400     05  FILLER   PIC X(26)
041500         VALUE 'PER-CAMPAIGN EVENT TOTALS'.
041600     05  FILLER   PIC X(100) VALUE SPACES.
041700
041800*    COLUMN HEADING FOR THE CAMPTOT-TABLE DUMP THAT FOLLOWS -
041900*    ONE DETAIL LINE PER CAMPTOT-LINE BELOW, WRITTEN BY
042000*    L9-PRINT-ONE-CAMPTOT IN THE SAME ORDER CT2-ENTRY WAS BUILT.
042100 01  CAMPTOT-COLHDG.
042200     05  FILLER   PIC X(6)   VALUE SPACES.
042300     05  FILLER   PIC X(10)  VALUE 'CAMPAIGN'.
042400     05  FILLER   PIC X(4)   VALUE SPACES.
042500     05  FILLER   PIC X(12)  VALUE 'IMPRESSIONS'.
042600     05  FILLER   PIC X(4)   VALUE SPACES.
042700     05  FILLER   PIC X(7)   VALUE 'CLICKS'.
042800     05  FILLER   PIC X(4)   VALUE SPACES.
042900     05  FILLER   PIC X(12)  VALUE 'CONVERSIONS'.
043000     05  FILLER   PIC X(73)  VALUE SPACES.
043100
043200 01  CAMPTOT-LINE.
043300     05  FILLER   PIC X(6)    VALUE SPACES.
043400     05  O-CT-CAMPAIGN  PIC 9(6).
043500     05  FILLER   PIC X(6)    VALUE SPACES.
043600     05  O-CT-IMP       PIC ZZZ,ZZZ,ZZ9.
043700     05  FILLER   PIC X(5)    VALUE SPACES.
043800     05  O-CT-CLK       PIC ZZZ,ZZZ,ZZ9.
043900     05  FILLER   PIC X(5)    VALUE SPACES.
044000     05  O-CT-CNV       PIC ZZZ,ZZZ,ZZ9.
044100     05  FILLER   PIC X(77)   VALUE SPACES.
044200
044300 01  BLANK-LINE.
044400     05  FILLER   PIC X(132)  VALUE SPACES.
044500
044600 PROCEDURE DIVISION.
044700*****************************************************************
044800*                 TOP-LEVEL CONTROL PARAGRAPHS                   *
044900*****************************************************************
045000*    RUNS ONCE PER JOB STEP - READS THE EVENT FILE END TO END,
045100*    THEN WRITES THE HOURLY STATS AND NEW FREQUENCY SNAPSHOT.
045200 L1-MAIN.
045300     PERFORM L2-INIT.
045400     PERFORM L2-MAINLINE
045500         UNTIL EVT-EOF-YES.
045600     PERFORM L2-CLOSING.
045700     STOP RUN.
045800
045900*    RUN INITIALIZATION - OPENS EVERY FILE THIS STEP TOUCHES,
046000*    STAMPS TODAY'S DATE ON THE EVENT SECTION HEADING, LOADS
046100*    THE FREQUENCY SNAPSHOT, AND PRIMES THE FIRST EVENT.
046200 L2-INIT.
046300     PERFORM L2-OPEN-FILES THRU L2-OPEN-FILES-EXIT.
046400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-AND-TIME.
046500     MOVE WS-TODAY-MM TO O-MM.
046600     MOVE WS-TODAY-DD TO O-DD.
046700     MOVE WS-TODAY-YYYY TO O-YYYY.
046800     MOVE WS-SHN-DATE TO WS-RUN-DATE-PACKED.
046900     MOVE WS-RUN-DATE-PACKED TO O-RUNSTAMP.
047000     PERFORM L9-LOAD-FREQUENCY
047100         THRU L9-LOAD-FREQUENCY-EXIT.
047200     PERFORM L9-READ-EVENT.
047300
047400*    OPENS EVENT/FREQUENCY IN, FREQOUT/HRSTAT OUT, AND EXTENDS
047500*    PRTOUT (LADDEC01 ALREADY OPENED AND CLOSED IT AS JOB STEP
047600*    ONE). CHECKS EACH STATUS BYTE AS IT GOES, SAME PATTERN AS
047700*    LADDEC01'S L2-OPEN-FILES THE SAME DAY (CR1565).
047800 L2-OPEN-FILES.
047900     OPEN INPUT EVENT-FILE.
048000     IF FS-EVNTIN NOT = '00'
048100         GO TO L2-OPEN-FILES-ABORT
048200     END-IF.
048300     OPEN INPUT FREQUENCY-FILE.
048400     IF FS-FREQIN NOT = '00'
048500         GO TO L2-OPEN-FILES-ABORT
048600     END-IF.
048700     OPEN OUTPUT FREQOUT-FILE.
048800     IF FS-FREQOUT NOT = '00'
048900         GO TO L2-OPEN-FILES-ABORT
049000     END-IF.
049100     OPEN OUTPUT HRSTAT-FILE.
049200     IF FS-HRSTOUT NOT = '00'
049300         GO TO L2-OPEN-FILES-ABORT
049400     END-IF.
049500     OPEN EXTEND PRTOUT.
049600     IF FS-RUNRPT NOT = '00'
049700         GO TO L2-OPEN-FILES-ABORT
049800     END-IF.
049900     GO TO L2-OPEN-FILES-EXIT.
050000*    ANY ONE OF THE FIVE OPENS LANDS HERE - ABEND THE STEP AND
050100*    LET OPERATIONS RERUN AFTER FIXING THE DD.
050200 L2-OPEN-FILES-ABORT.
050300     DISPLAY 'LADEVT01 - FILE OPEN FAILED - RUN ABORTED'.
050400     STOP RUN.
050500 L2-OPEN-FILES-EXIT.
050600     EXIT.
050700
050800*    ONE EVENT AT A TIME - A BAD AD-ID OR AN UNKNOWN EVENT TYPE
050900*    IS COUNTED AND SKIPPED RATHER THAN ABENDING THE RUN, SINCE
051000*    A NOISY UPSTREAM FEED IS THE NORMAL CASE HERE, NOT THE
051100*    EXCEPTION.
051200 L2-MAINLINE.
051300     ADD 1 TO WS-EVT-COUNT.
051400     PERFORM L3-PARSE-ADID
051500         THRU L3-PARSE-ADID-EXIT.
051600     PERFORM L3-CLASSIFY-EVENT.
051700     IF WS-ADID-VALID = 'N'
051800         ADD 1 TO WS-REJ-BADID
051900     ELSE
052000         IF EVENT-TYPE-IS-INVALID
052100             ADD 1 TO WS-REJ-BADTYPE
052200         ELSE
052300             PERFORM L3-ACCUM-STATS
052400                 THRU L3-ACCUM-STATS-EXIT
052500             PERFORM L3-BUMP-FREQUENCY
052600         END-IF
052700     END-IF.
052800     PERFORM L9-READ-EVENT.
052900
053000*    RUN-END ROLL-UP - WRITES THE HOURLY STATS FILE, REBUILDS
053100*    FREQOUT-FILE FROM THE NOW-UPDATED IN-MEMORY SNAPSHOT, BUILDS
053200*    THE PER-CAMPAIGN TOTALS SECTION, AND PRINTS THE EVENT
053300*    SUMMARY ONTO THE SAME PRTOUT LADDEC01 STARTED.
053400 L2-CLOSING.
053500     PERFORM L9-WRITE-HRSTATS
053600         THRU L9-WRITE-HRSTATS-EXIT.
053700     PERFORM L9-WRITE-FREQOUT
053800         THRU L9-WRITE-FREQOUT-EXIT.
053900     PERFORM L9-BUILD-CAMPTOTALS
054000         THRU L9-BUILD-CAMPTOTALS-EXIT.
054100     PERFORM L9-EVENT-TOTALS.
054200     CLOSE EVENT-FILE
054300           FREQUENCY-FILE
054400           FREQOUT-FILE
054500           HRSTAT-FILE
054600           PRTOUT.
054700
054800*    SPLITS AD-ID OF THE FORM AD_<CAMPAIGN>_<CREATIVE> (OR
054900*    AD_<CAMPAIGN> WHEN THE CREATIVE IS UNKNOWN) INTO ITS
055000*    NUMERIC PIECES. ANYTHING ELSE IS REJECTED (SEE CR1109).
055100 L3-PARSE-ADID.
055200     MOVE SPACES TO WS-ADID-UPPER.
055300     MOVE EV-AD-ID TO WS-ADID-UPPER.
055400     INSPECT WS-ADID-UPPER CONVERTING
055500         'abcdefghijklmnopqrstuvwxyz'
055600             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055700     MOVE SPACES TO WS-ADID-PREFIX
055800                     WS-ADID-CAMP-X
055900                     WS-ADID-CREA-X.
056000     MOVE 0 TO WS-ADID-CAMPAIGN
056100               WS-ADID-CREATIVE.
056200     MOVE 'Y' TO WS-ADID-VALID.
056300     UNSTRING WS-ADID-UPPER DELIMITED BY '_'
056400         INTO WS-ADID-PREFIX
056500              WS-ADID-CAMP-X
056600              WS-ADID-CREA-X.
056700     IF WS-ADID-PREFIX NOT = 'AD'
056800         MOVE 'N' TO WS-ADID-VALID
056900     ELSE
057000         IF WS-ADID-CAMP-X = SPACES
057100             OR WS-ADID-CAMP-X NOT NUMERIC
057200             MOVE 'N' TO WS-ADID-VALID
057300         ELSE
057400             MOVE WS-ADID-CAMP-X TO WS-ADID-CAMPAIGN
057500             IF WS-ADID-CREA-X NOT = SPACES
057600                 IF WS-ADID-CREA-X NUMERIC
057700                     MOVE WS-ADID-CREA-X
057800                         TO WS-ADID-CREATIVE
057900                 ELSE
058000                     MOVE 'N' TO WS-ADID-VALID
058100                 END-IF
058200             END-IF
058300         END-IF
058400     END-IF.
058500 L3-PARSE-ADID-EXIT.
058600     EXIT.
058700
058800*    NORMALIZES THE EVENT-TYPE FIELD AND LOOKS IT UP IN THE
058900*    EVTYPE-TBL ALIAS TABLE TO GET ITS COUNTER CLASS - SAME
059000*    TABLE-SEARCH IDIOM THE DECISION BATCH USES FOR ITS
059100*    BLACKLIST (SEE CR1175).
059200 L3-CLASSIFY-EVENT.
059300     MOVE SPACES TO WS-TYPE-UPPER.
059400     MOVE EV-EVENT-TYPE TO WS-TYPE-UPPER.
059500     INSPECT WS-TYPE-UPPER CONVERTING
059600         'abcdefghijklmnopqrstuvwxyz'
059700             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059800     MOVE 'N' TO WS-ETYPE-FOUND.
059900     MOVE 'X' TO WS-EVENT-CLASS.
060000     PERFORM L5-CHECK-ONE-ETYPE-ROW
060100         VARYING ET-IDX FROM 1 BY 1
060200         UNTIL ET-IDX > 6
060300            OR WS-ETYPE-FOUND = 'Y'.
060400     IF WS-ETYPE-FOUND = 'Y'
060500         MOVE 'Y' TO WS-TYPE-VALID
060600     ELSE
060700         MOVE 'N' TO WS-TYPE-VALID
060800     END-IF.
060900
061000*    ONE ROW OF THE 6-ENTRY EVENT-TYPE ALIAS TABLE - TURNS
061100*    "IMPRESSION"/"IMP", "CLICK"/"CLK", "CONVERSION"/"CONV" INTO
061200*    THE SINGLE-CHAR I/C/V CLASS EVERY OTHER PARAGRAPH TESTS.
061300 L5-CHECK-ONE-ETYPE-ROW.
061400     IF ET-NAME(ET-IDX) = WS-TYPE-UPPER
061500         MOVE 'Y' TO WS-ETYPE-FOUND
061600         MOVE ET-CLASS(ET-IDX) TO WS-EVENT-CLASS
061700     END-IF.
061800
061900*    ROLLS THE EVENT INTO THE HOURLY CAMPAIGN COUNTERS. THE
062000*    KEY IS CAMPAIGN-ID FOLLOWED BY TODAY'S DATE AND HOUR -
062100*    SEE WS-STAT-HOUR-NOW (CR1005, CR1403). IF HOURLY-TABLE IS
062200*    FULL AND THIS IS A BRAND-NEW KEY, L4-FIND-OR-ADD-HOUR
062300*    DECLINES TO ADD THE ROW (CR1563) - DO NOT BUMP ANY COUNTER
062400*    IN THAT CASE, THE SAME AS THE FREQUENCY TABLE BELOW.
062500 L3-ACCUM-STATS.
062600     COMPUTE WS-COMBINED-KEY =
062700         WS-ADID-CAMPAIGN * 1000000000 + WS-SHN-DATE * 100
062800             + WS-SHN-HH.
062900     PERFORM L4-FIND-OR-ADD-HOUR.
063000     IF WS-HOUR-FOUND = 'Y' OR HT-IDX <= 500
063100         EVALUATE TRUE
063200             WHEN EVENT-CLASS-IMPRESSION
063300                 ADD 1 TO HT-IMPRESSIONS(HT-IDX)
063400                 ADD 1 TO WS-ACC-IMP
063500             WHEN EVENT-CLASS-CLICK
063600                 ADD 1 TO HT-CLICKS(HT-IDX)
063700                 ADD 1 TO WS-ACC-CLK
063800             WHEN EVENT-CLASS-CONVERSION
063900                 ADD 1 TO HT-CONVERSIONS(HT-IDX)
064000                 ADD 1 TO WS-ACC-CNV
064100         END-EVALUATE
064200     END-IF.
064300 L3-ACCUM-STATS-EXIT.
064400     EXIT.
064500
064600*    SEARCHES HOURLY-TABLE-ALT FOR THE COMBINED CAMPAIGN/HOUR
064700*    KEY; ADDS A NEW ROW WHEN NOT FOUND AND ROOM REMAINS IN THE
064800*    500-ROW TABLE (CR1563 - THE TABLE HAD NO CEILING CHECK AT
064900*    ALL, SO A RUN WITH MORE THAN 500 DISTINCT CAMPAIGN/HOUR
065000*    KEYS WAS WRITING PAST THE END OF HOURLY-TABLE). WHEN THE
065100*    TABLE IS FULL AND THE KEY IS NEW, HT-IDX IS LEFT ONE PAST
065200*    WS-HOUR-COUNT (501) SO THE CALLER CAN TELL THE ADD DID NOT
065300*    HAPPEN - SAME IDIOM AS L4-FIND-OR-ADD-FREQ.
065400 L4-FIND-OR-ADD-HOUR.
065500     MOVE 'N' TO WS-HOUR-FOUND.
065600     PERFORM L5-CHECK-ONE-HOUR-ROW
065700         VARYING HT-IDX FROM 1 BY 1
065800         UNTIL HT-IDX > WS-HOUR-COUNT
065900            OR WS-HOUR-FOUND = 'Y'.
066000     IF WS-HOUR-FOUND = 'N'
066100         AND WS-HOUR-COUNT < 500
066200         ADD 1 TO WS-HOUR-COUNT
066300         MOVE WS-HOUR-COUNT TO HT-IDX
066400         MOVE WS-ADID-CAMPAIGN TO HT-CAMPAIGN-ID(HT-IDX)
066500         COMPUTE HT-STAT-HOUR(HT-IDX) =
066600             WS-SHN-DATE * 100 + WS-SHN-HH
066700         MOVE 0 TO HT-IMPRESSIONS(HT-IDX)
066800         MOVE 0 TO HT-CLICKS(HT-IDX)
066900         MOVE 0 TO HT-CONVERSIONS(HT-IDX)
067000     END-IF.
067100
067200*    ONE HOURLY-TABLE ROW - THE COMBINED KEY REDEFINES THE
067300*    CAMPAIGN-ID/STAT-HOUR PAIR AS ONE COMPARABLE NUMBER SO THE
067400*    SEARCH IS A SINGLE COMPARE RATHER THAN TWO.
067500 L5-CHECK-ONE-HOUR-ROW.
067600     IF HT-COMBINED-KEY(HT-IDX) = WS-COMBINED-KEY
067700         MOVE 'Y' TO WS-HOUR-FOUND
067800     END-IF.
067900
068000*    BUMPS THE USER X CAMPAIGN FREQUENCY SNAPSHOT ON AN
068100*    IMPRESSION WITH A NON-BLANK USER-ID (SEE CR1021). THE OLD
068200*    GUARD "WS-FREQ-FOUND = 'Y' OR FQ-IDX > 0" WAS NO GUARD AT
068300*    ALL - FQ-IDX COMES OUT OF L4-FIND-OR-ADD-FREQ'S SEARCH
068400*    LOOP ALWAYS POSITIVE, ADDED ROW OR NOT, SO A NEW USER X
068500*    CAMPAIGN PAIR ARRIVING AFTER THE 2000-ROW TABLE WAS ALREADY
068600*    FULL STILL BUMPED FQT-DAILY-COUNT/FQT-HOURLY-COUNT AT
068700*    FQ-IDX 2001 - ONE PAST THE OCCURS 2000 TABLE, CLOBBERING
068800*    WHATEVER FOLLOWS IT IN STORAGE. FIXED BY TESTING FQ-IDX
068900*    AGAINST THE TRUE CEILING INSTEAD (CR1564).
069000 L3-BUMP-FREQUENCY.
069100     IF EVENT-CLASS-IMPRESSION
069200        AND EV-USER-ID NOT = SPACES
069300         PERFORM L4-FIND-OR-ADD-FREQ
069400         IF WS-FREQ-FOUND = 'Y' OR FQ-IDX <= 2000
069500             ADD 1 TO FQT-DAILY-COUNT(FQ-IDX)
069600             ADD 1 TO FQT-HOURLY-COUNT(FQ-IDX)
069700         END-IF
069800     END-IF.
069900
070000*    SEARCHES THE LOADED FREQ-TABLE FOR THE USER/CAMPAIGN
070100*    PAIR; ADDS A NEW ROW WHEN NOT FOUND AND ROOM REMAINS. WHEN
070200*    THE TABLE IS FULL AND THE PAIR IS NEW, FQ-IDX IS LEFT ONE
070300*    PAST WS-FREQ-COUNT (2001) BY THE SEARCH LOOP ABOVE SO THE
070400*    CALLER IN L3-BUMP-FREQUENCY CAN TELL NOTHING WAS ADDED.
070500 L4-FIND-OR-ADD-FREQ.
070600     MOVE 'N' TO WS-FREQ-FOUND.
070700     PERFORM L5-CHECK-ONE-FREQ-ROW
070800         VARYING FQ-IDX FROM 1 BY 1
070900         UNTIL FQ-IDX > WS-FREQ-COUNT
071000            OR WS-FREQ-FOUND = 'Y'.
071100     IF WS-FREQ-FOUND = 'N'
071200         AND WS-FREQ-COUNT < 2000
071300         ADD 1 TO WS-FREQ-COUNT
071400         MOVE WS-FREQ-COUNT TO FQ-IDX
071500         MOVE EV-USER-ID TO FQT-USER-ID(FQ-IDX)
071600         MOVE WS-ADID-CAMPAIGN TO FQT-CAMPAIGN-ID(FQ-IDX)
071700         MOVE 0 TO FQT-DAILY-COUNT(FQ-IDX)
071800         MOVE 0 TO FQT-HOURLY-COUNT(FQ-IDX)
071900     END-IF.
072000
072100*    ONE FREQ-TABLE ROW - BOTH USER-ID AND CAMPAIGN-ID MUST
072200*    MATCH, SAME TWO-FIELD KEY LADDEC01 CHECKS AGAINST THIS
072300*    SAME TABLE WHEN IT IS READ BACK IN AS FREQUENCY-FILE.
072400 L5-CHECK-ONE-FREQ-ROW.
072500     IF FQT-USER-ID(FQ-IDX) = EV-USER-ID
072600        AND FQT-CAMPAIGN-ID(FQ-IDX) = WS-ADID-CAMPAIGN
072700         MOVE 'Y' TO WS-FREQ-FOUND
072800     END-IF.
072900
073000*    LOADS THE FREQUENCY SNAPSHOT INTO WORKING STORAGE ONCE
073100*    AT THE START OF THE RUN, SAME PATTERN AS LADDEC01.
073200 L9-LOAD-FREQUENCY.
073300     PERFORM L9-READ-FREQUENCY.
073400     PERFORM L9-ADD-FREQUENCY
073500         UNTIL FREQ-EOF-YES.
073600 L9-LOAD-FREQUENCY-EXIT.
073700     EXIT.
073800
073900*    PRIMED READ FOR THE FREQUENCY SNAPSHOT - SAME SHAPE AS
074000*    L9-READ-EVENT BELOW, JUST AGAINST A DIFFERENT FILE.
074100 L9-READ-FREQUENCY.
074200     READ FREQUENCY-FILE
074300         AT END
074400             MOVE 'Y' TO WS-FREQ-EOF.
074500
074600*    TABLE SIZE IS 2000 ROWS (CR1511), MATCHING LADDEC01'S OWN
074700*    FREQ-TABLE SIZE SINCE THIS IS THE SAME DATA.
074800 L9-ADD-FREQUENCY.
074900     ADD 1 TO WS-FREQ-COUNT.
075000     MOVE FQ-USER-ID TO FQT-USER-ID(WS-FREQ-COUNT).
075100     MOVE FQ-CAMPAIGN-ID
075200         TO FQT-CAMPAIGN-ID(WS-FREQ-COUNT).
075300     MOVE FQ-DAILY-COUNT
075400         TO FQT-DAILY-COUNT(WS-FREQ-COUNT).
075500     MOVE FQ-HOURLY-COUNT
075600         TO FQT-HOURLY-COUNT(WS-FREQ-COUNT).
075700     PERFORM L9-READ-FREQUENCY.
075800
075900*    STANDARD PRIMED READ, ONE EVENT-FILE RECORD AT A TIME,
076000*    DRIVING L2-MAINLINE'S PERFORM UNTIL LOOP.
076100 L9-READ-EVENT.
076200     READ EVENT-FILE
076300         AT END
076400             MOVE 'Y' TO WS-EVT-EOF.
076500
076600*    WRITES EVERY LIVE HOURLY-TABLE ROW TO HRSTAT-FILE.
076700 L9-WRITE-HRSTATS.
076800     PERFORM L9-WRITE-ONE-HRSTAT
076900         VARYING HT-IDX FROM 1 BY 1
077000         UNTIL HT-IDX > WS-HOUR-COUNT.
077100 L9-WRITE-HRSTATS-EXIT.
077200     EXIT.
077300
077400*    ONE HRSTAT-REC PER LIVE HOURLY-TABLE ROW - CAMPAIGN-ID AND
077500*    STAT-HOUR TOGETHER ARE THE KEY A DOWNSTREAM REPORTING JOB
077600*    WOULD READ THIS FILE BY.
077700 L9-WRITE-ONE-HRSTAT.
077800     MOVE HT-CAMPAIGN-ID(HT-IDX) TO HS-CAMPAIGN-ID.
077900     MOVE HT-STAT-HOUR(HT-IDX) TO HS-STAT-HOUR.
078000     MOVE HT-IMPRESSIONS(HT-IDX) TO HS-IMPRESSIONS.
078100     MOVE HT-CLICKS(HT-IDX) TO HS-CLICKS.
078200     MOVE HT-CONVERSIONS(HT-IDX) TO HS-CONVERSIONS.
078300     WRITE HRSTAT-REC.
078400
078500*    REWRITES THE WHOLE FREQUENCY SNAPSHOT, BUMPED COUNTS
078600*    AND ALL, SO THE NEXT RUN'S CAPS START FROM HERE.
078700 L9-WRITE-FREQOUT.
078800     PERFORM L9-WRITE-ONE-FREQOUT
078900         VARYING FQ-IDX FROM 1 BY 1
079000         UNTIL FQ-IDX > WS-FREQ-COUNT.
079100 L9-WRITE-FREQOUT-EXIT.
079200     EXIT.
079300
079400*    ONE FREQOUT-REC PER FREQ-TABLE ROW, CARRIED FORWARD OR
079500*    BUMPED BY L9-ADD-FREQUENCY EARLIER IN THE RUN - TOMORROW'S
079600*    LADDEC01 STEP READS THIS FILE BACK IN AS ITS OWN
079700*    FREQUENCY-FILE INPUT.
079800 L9-WRITE-ONE-FREQOUT.
079900     MOVE FQT-USER-ID(FQ-IDX) TO FO-USER-ID.
080000     MOVE FQT-CAMPAIGN-ID(FQ-IDX) TO FO-CAMPAIGN-ID.
080100     MOVE FQT-DAILY-COUNT(FQ-IDX) TO FO-DAILY-COUNT.
080200     MOVE FQT-HOURLY-COUNT(FQ-IDX) TO FO-HOURLY-COUNT.
080300     WRITE FREQOUT-REC.
080400
080500*    ROLLS HOURLY-TABLE UP BY CAMPAIGN-ID ONLY, FOR THE
080600*    PER-CAMPAIGN TOTALS SECTION (SEE CR1067). CAMPTOT-TABLE IS
080700*    ONLY 500 ROWS LIKE HOURLY-TABLE, SO THE SAME CEILING CHECK
080800*    APPLIES HERE EVEN THOUGH IT IS KEYED BY CAMPAIGN-ID ALONE
080900*    AND SHOULD NORMALLY ROLL UP TO FAR FEWER ROWS (CR1563).
081000 L9-BUILD-CAMPTOTALS.
081100     PERFORM L9-ROLL-ONE-HOUR-ROW
081200         VARYING HT-IDX FROM 1 BY 1
081300         UNTIL HT-IDX > WS-HOUR-COUNT.
081400 L9-BUILD-CAMPTOTALS-EXIT.
081500     EXIT.
081600
081700*    FINDS OR ADDS THE CAMPTOT-TABLE ROW FOR THIS HOURLY-TABLE
081800*    ENTRY'S CAMPAIGN-ID, THEN ADDS THE HOUR'S COUNTS IN - SAME
081900*    FIND-OR-ADD SHAPE AS L9-ADD-FREQUENCY, ONE FIELD NARROWER.
082000 L9-ROLL-ONE-HOUR-ROW.
082100     MOVE 'N' TO WS-CAMPTOT-FOUND.
082200     PERFORM L5-CHECK-ONE-CAMPTOT-ROW
082300         VARYING CT2-IDX FROM 1 BY 1
082400         UNTIL CT2-IDX > WS-CAMPTOT-COUNT
082500            OR WS-CAMPTOT-FOUND = 'Y'.
082600     IF WS-CAMPTOT-FOUND = 'N'
082700         AND WS-CAMPTOT-COUNT < 500
082800         ADD 1 TO WS-CAMPTOT-COUNT
082900         MOVE WS-CAMPTOT-COUNT TO CT2-IDX
083000         MOVE HT-CAMPAIGN-ID(HT-IDX)
083100             TO CT2-CAMPAIGN-ID(CT2-IDX)
083200         MOVE 0 TO CT2-IMPRESSIONS(CT2-IDX)
083300         MOVE 0 TO CT2-CLICKS(CT2-IDX)
083400         MOVE 0 TO CT2-CONVERSIONS(CT2-IDX)
083500     END-IF.
083600     IF WS-CAMPTOT-FOUND = 'Y' OR CT2-IDX <= 500
083700         ADD HT-IMPRESSIONS(HT-IDX)
083800             TO CT2-IMPRESSIONS(CT2-IDX)
083900         ADD HT-CLICKS(HT-IDX) TO CT2-CLICKS(CT2-IDX)
084000         ADD HT-CONVERSIONS(HT-IDX)
084100             TO CT2-CONVERSIONS(CT2-IDX)
084200     END-IF.
084300
084400*    ONE CAMPTOT-TABLE ROW - KEYED BY CAMPAIGN-ID ALONE, NOT BY
084500*    HOUR, SINCE IT IS A DAY-LONG TOTAL.
084600 L5-CHECK-ONE-CAMPTOT-ROW.
084700     IF CT2-CAMPAIGN-ID(CT2-IDX) = HT-CAMPAIGN-ID(HT-IDX)
084800         MOVE 'Y' TO WS-CAMPTOT-FOUND
084900     END-IF.
085000
085100*    APPENDS THE EVENT SECTION TO RUNRPT - ACCEPTED BY TYPE,
085200*    REJECTED BY REASON, THEN THE PER-CAMPAIGN TOTALS TABLE
085300*    BUILT ABOVE (SEE CR1005, CR1067).
085400 L9-EVENT-TOTALS.
085500     WRITE PRTLINE FROM BLANK-LINE
085600         AFTER ADVANCING PAGE.
085700     WRITE PRTLINE FROM EVT-SECTION-HDG
085800         AFTER ADVANCING 1 LINE.
085900     WRITE PRTLINE FROM BLANK-LINE
086000         AFTER ADVANCING 1 LINE.
086100     WRITE PRTLINE FROM EVT-TYPE-HDG
086200         AFTER ADVANCING 1 LINE.
086300     MOVE WS-ACC-IMP TO O-TOT-IMP.
086400     MOVE WS-ACC-CLK TO O-TOT-CLK.
086500     MOVE WS-ACC-CNV TO O-TOT-CNV.
086600     WRITE PRTLINE FROM EVT-TYPE-LINE
086700         AFTER ADVANCING 1 LINE.
086800     MOVE WS-REJ-BADID TO O-REJ-BADID.
086900     MOVE WS-REJ-BADTYPE TO O-REJ-BADTYPE.
087000     WRITE PRTLINE FROM EVT-REJECT-LINE
087100         AFTER ADVANCING 1 LINE.
087200     WRITE PRTLINE FROM BLANK-LINE
087300         AFTER ADVANCING 1 LINE.
087400     WRITE PRTLINE FROM CAMPTOT-HDG
087500         AFTER ADVANCING 1 LINE.
087600     WRITE PRTLINE FROM CAMPTOT-COLHDG
087700         AFTER ADVANCING 1 LINE.
087800     PERFORM L9-PRINT-ONE-CAMPTOT
087900         VARYING CT2-IDX FROM 1 BY 1
088000         UNTIL CT2-IDX > WS-CAMPTOT-COUNT.
088100
088200*    ONE DETAIL LINE OF THE PER-CAMPAIGN TOTALS TABLE, IN THE
088300*    ORDER CT2-ENTRY WAS BUILT (FIRST CAMPAIGN SEEN TODAY FIRST,
088400*    NOT SORTED BY VOLUME OR ID).
088500 L9-PRINT-ONE-CAMPTOT.
088600     MOVE CT2-CAMPAIGN-ID(CT2-IDX) TO O-CT-CAMPAIGN.
088700     MOVE CT2-IMPRESSIONS(CT2-IDX) TO O-CT-IMP.
088800     MOVE CT2-CLICKS(CT2-IDX) TO O-CT-CLK.
088900     MOVE CT2-CONVERSIONS(CT2-IDX) TO O-CT-CNV.
089000     WRITE PRTLINE FROM CAMPTOT-LINE
089100         AFTER ADVANCING 1 LINE.
